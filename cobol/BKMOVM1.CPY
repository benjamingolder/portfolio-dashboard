000100******************************************************************
000200*            C O P Y B O O K   B K M O V M 1                    *
000300*------------------------------------------------------------------
000400* APLICACION  : FINANZAS DEL HOGAR / KONTOBEWEGUNGEN               *
000500* ARCHIVO     : BKMOVM  (MOVIMIENTOS BANCARIOS DESCARGADOS)        *
000600* DESCRIPCION : UN REGISTRO POR MOVIMIENTO DE CUENTA BANCARIA,     *
000700*             : TAL COMO LLEGA DEL EXTRACTO DESCARGADO.  FINAGG01  *
000800*             : LO LEE, LO MAPEA (PARRAFO 300) Y LO ACUMULA POR    *
000900*             : MES Y POR CATEGORIA (PARRAFO 400).                 *
001000*             : LONGITUD DE REGISTRO = 178, SIN FILLER DE RELLENO. *
001100* HISTORIA    :                                                   *
001200*   05/06/2024 EEDR CREACION INICIAL                   CR-10355   *
001300******************************************************************
001400 01  REG-BKMOVM.
001500     05  MOV-ID                        PIC 9(08).
001600     05  MOV-DATE                      PIC 9(08).
001700     05  MOV-DATE-R  REDEFINES MOV-DATE.
001800         10  MOV-DATE-CCYY             PIC 9(04).
001900         10  MOV-DATE-MM               PIC 9(02).
002000         10  MOV-DATE-DD               PIC 9(02).
002100     05  MOV-KONTO                     PIC X(20).
002200     05  MOV-TITEL                     PIC X(40).
002300     05  MOV-DETAIL                    PIC X(40).
002400     05  MOV-EMPFAENGER                PIC X(30).
002500     05  MOV-ART                       PIC X(01).
002600         88  GUTSCHRIFT-ART                   VALUE 'G'.
002700         88  BELASTUNG-ART                    VALUE 'B'.
002800     05  MOV-KATEGORIE                 PIC X(20).
002900     05  MOV-BETRAG                    PIC S9(09)V99.
