000100******************************************************************
000200*            C O P Y B O O K   P V T A X M 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVTAXM  (ASIGNACION DE CATEGORIA DE ACTIVO)       *
000500* DESCRIPCION : ASIGNA UN TITULO O UNA CUENTA A UNA CATEGORIA DE  *
000600*             : ACTIVO (RENTA FIJA, RENTA VARIABLE, LIQUIDEZ...)  *
000700*             : PARA LA HOJA DE ASIGNACION DE ACTIVOS.            *
000800*             : LONGITUD DE REGISTRO = 39, SIN FILLER DE RELLENO. *
000900* HISTORIA    :                                                   *
001000*   10/03/2024 EEDR CREACION INICIAL                   CR-10291   *
001100******************************************************************
001200 01  REG-PVTAXM.
001300     05  TAX-VEHICLE-ID                PIC X(12).
001400     05  TAX-CATEGORY                  PIC X(20).
001500     05  TAX-COLOR                     PIC X(07).
