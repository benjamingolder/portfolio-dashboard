000100******************************************************************
000200* FECHA       : 05/06/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FINANZAS DEL HOGAR / KONTOBEWEGUNGEN              *
000500* PROGRAMA    : FINAGG01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL EXTRACTO DE MOVIMIENTOS BANCARIOS (BKMOVM) *
000800*             : EN CUALQUIER ORDEN, LO MAPEA (MONTO ABSOLUTO/     *
000900*             : SIGNO, ARTE POR DEFECTO DEBITO, CATEGORIA POR     *
001000*             : DEFECTO 'SONSTIGE'), ACUMULA INGRESOS/EGRESOS     *
001100*             : POR MES Y POR CATEGORIA, Y PRODUCE EL REPORTE DE  *
001200*             : FINANZAS.  SI LA TARJETA DE PARAMETROS TRAE       *
001300*             : ACCION(ES)='F' FILTRA LOS MOVIMIENTOS EN LUGAR DE *
001400*             : PRODUCIR EL REPORTE NORMAL.                      *
001500* ARCHIVOS    : BKMOVM=E,RPTFIN=S                                *
001600* ACCION (ES) : N=REPORTE NORMAL, F=FILTRO DE MOVIMIENTOS        *
001700* INSTALADO   : 05/06/1994                                       *
001800* BPM/RATIONAL: 301149                                            *
001900* NOMBRE      : CONSOLIDADO DE FINANZAS DEL HOGAR                *
002000******************************************************************
002100*                       B I T A C O R A                          *
002200*   05/06/1994 PEDR CREACION INICIAL                      CR-10355*
002300*   22/02/1996 PEDR AGREGADO DESGLOSE POR CATEGORIA        CR-10377*
002400*   30/10/1998 PEDR REVISION DE FECHAS PARA EL ANIO 2000   CR-10468*
002500*     SE AMPLIARON LAS FECHAS DE MOVIMIENTO A 9(08)         *
002600*     CCYYMMDD Y EL MES DE ACUMULACION A 9(06) CCYYMM.      *
002700*   08/05/2003 JLOZ AGREGADA ACCION(ES)='F' PARA FILTRAR    *
002800*     MOVIMIENTOS POR CRITERIOS DE LA TARJETA DE PARAMETROS CR-10498*
002900*   02/12/2024 EEDR REESCRITO SOBRE REPORT SECTION CON      *
003000*     CONTROL BREAK DE MES (ANTES ERA IMPRESION PLANA)      CR-10514*
003100******************************************************************
003200 ID DIVISION.
003300 PROGRAM-ID.    FINAGG01.
003400 AUTHOR.        ERICK RAMIREZ.
003500 INSTALLATION.  FINANZAS DEL HOGAR - KONTOBEWEGUNGEN.
003600 DATE-WRITTEN.  05/06/1994.
003700 DATE-COMPILED.
003800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BKMOVM ASSIGN TO BKMOVM
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-BKMOVM.
005000
005100     SELECT WKMOV  ASSIGN TO WKMOV.
005200     SELECT WKRPT  ASSIGN TO WKRPT.
005300
005400     SELECT RPTFIN ASSIGN TO RPTFIN
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-RPTFIN.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000******************************************************************
006100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006200******************************************************************
006300 FD  BKMOVM.
006400     COPY BKMOVM1.
006500
006600*   PRIMER ORDENAMIENTO (DESCENDENTE POR FECHA) PARA LA PASADA
006700*   DE ACUMULACION DE TOTALES, CATEGORIAS Y LISTAS DISTINTAS
006800 SD  WKMOV.
006900 01  REG-WKMOV.
007000     05  WMV-FECHA                     PIC 9(08).
007100     05  WMV-ID                        PIC 9(08).
007200     05  WMV-ART                       PIC X(01).
007300     05  WMV-KONTO                     PIC X(20).
007400     05  WMV-TITEL                     PIC X(40).
007500     05  WMV-DETAIL                    PIC X(40).
007600     05  WMV-EMPFAENGER                PIC X(30).
007700     05  WMV-CATEGORIA                 PIC X(20).
007800     05  WMV-MONTO                     PIC S9(09)V99.
007900     05  WMV-MES                       PIC 9(06).
008000
008100*   SEGUNDO ORDENAMIENTO (ASCENDENTE POR MES) PARA ALIMENTAR EL
008200*   REPORT SECTION CON SU CORTE DE CONTROL POR MES
008300 SD  WKRPT.
008400 01  REG-WKRPT.
008500     05  FMD-MES                       PIC X(07).
008600     05  FMD-FECHA                     PIC 9(08).
008700     05  FMD-KONTO                     PIC X(20).
008800     05  FMD-TITEL                     PIC X(40).
008900     05  FMD-INGRESO                   PIC S9(09)V99.
009000     05  FMD-EGRESO                    PIC S9(09)V99.
009100     05  FMD-SALDO                     PIC S9(09)V99.
009200
009300 FD  RPTFIN.
009400 01  REG-RPTFIN                        PIC X(132).
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*           RECURSOS RUTINAS DE VALIDACION DE FILE-STATUS        *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     05  FS-BKMOVM                 PIC X(02) VALUE SPACES.
010200     05  FS-RPTFIN                 PIC X(02) VALUE SPACES.
......
...... 01  WKS-STATUS-ARCHIVO            PIC X(02) VALUE SPACES.
010300
010400 77  WKS-SW-EOF-MOV                PIC X(01) VALUE 'N'.
010500     88  FIN-BKMOVM                        VALUE 'S'.
010600 77  WKS-SW-EOF-WKMOV              PIC X(01) VALUE 'N'.
010700     88  FIN-WKMOV                         VALUE 'S'.
010800 77  WKS-SW-EOF-WKRPT              PIC X(01) VALUE 'N'.
010900     88  FIN-WKRPT                         VALUE 'S'.
011000
011100******************************************************************
011200*                 TARJETA DE PARAMETROS DE CORRIDA                *
011300******************************************************************
011400 01  WKS-PARM-CARD.
011500     05  WKS-PARM-ACCION           PIC X(01) VALUE 'N'.
011600         88  ACCION-REPORTE                VALUE 'N'.
011700         88  ACCION-FILTRO                 VALUE 'F'.
011800     05  WKS-PARM-FECHA-INI        PIC 9(08) VALUE ZERO.
011900     05  WKS-PARM-FECHA-FIN        PIC 9(08) VALUE ZERO.
012000     05  WKS-PARM-CATEGORIA        PIC X(20) VALUE SPACES.
012100     05  WKS-PARM-CUENTA           PIC X(20) VALUE SPACES.
012200     05  WKS-PARM-ART              PIC X(01) VALUE SPACES.
012300     05  WKS-PARM-TEXTO            PIC X(40) VALUE SPACES.
012400
012500******************************************************************
012600*       AREA DE TRABAJO DEL MOVIMIENTO QUE SE ESTA MAPEANDO       *
012700******************************************************************
012800 01  WKS-MOV-ACTUAL.
012900     05  WKS-MOV-FECHA                 PIC 9(08).
013000     05  WKS-MOV-ID                    PIC 9(08).
013100     05  WKS-MOV-ART                   PIC X(01).
013200         88  WKS-MOV-CREDITO                  VALUE 'G'.
013300     05  WKS-MOV-KONTO                 PIC X(20).
013400     05  WKS-MOV-TITEL                 PIC X(40).
013500     05  WKS-MOV-DETAIL                PIC X(40).
013600     05  WKS-MOV-EMPFAENGER            PIC X(30).
013700     05  WKS-MOV-CATEGORIA             PIC X(20).
013800     05  WKS-MOV-MONTO                 PIC S9(09)V99.
013900     05  WKS-MOV-MES                   PIC 9(06).
014000
014100******************************************************************
014200*                  TABLA DE TOTALES POR MES                      *
014300******************************************************************
014400 01  WKS-NUM-FM                      PIC 9(04) COMP VALUE ZERO.
......*    MES EN FORMATO TEXTO AAAA-MM, ARMADO A PARTIR DEL MES
......*    EMPACADO AAAAMM PARA LA TABLA FM Y EL REPORTE MENSUAL.
...... 01  WKS-MES-TXT                    PIC X(07) VALUE SPACES.
014500 01  WKS-TBL-FM.
014600     05  FM-ENTRY OCCURS 240 TIMES INDEXED BY IX-FM.
014700         10  FM-MES                    PIC X(07).
014800         10  FM-INGRESO                PIC S9(11)V99.
014900         10  FM-EGRESO                 PIC S9(11)V99.
015000         10  FM-SALDO                  PIC S9(11)V99.
015100
015200******************************************************************
015300*                TABLA DE TOTALES POR CATEGORIA                  *
015400*                 (CUBRE UNICAMENTE LOS DEBITOS)                 *
015500******************************************************************
015600 01  WKS-NUM-FC                      PIC 9(04) COMP VALUE ZERO.
015700 01  WKS-TBL-FC.
015800     05  FC-ENTRY OCCURS 50 TIMES INDEXED BY IX-FC.
015900         10  FC-CATEGORIA              PIC X(20).
016000         10  FC-MONTO                  PIC S9(11)V99.
016100         10  FC-CONTADOR               PIC 9(06) COMP.
016200
016300******************************************************************
016400*     LISTAS DISTINTAS DE CUENTAS Y CATEGORIAS (TODO MOVIMIENTO) *
016500******************************************************************
016600 01  WKS-NUM-CTD                     PIC 9(04) COMP VALUE ZERO.
016700 01  WKS-TBL-CTD.
016800     05  CTD-NOMBRE OCCURS 100 TIMES INDEXED BY IX-CTD
016900                    PIC X(20).
017000
017100 01  WKS-NUM-CATD                    PIC 9(04) COMP VALUE ZERO.
017200 01  WKS-TBL-CATD.
017300     05  CATD-NOMBRE OCCURS 50 TIMES INDEXED BY IX-CATD
017400                    PIC X(20).
017500
017600******************************************************************
017700*                    TOTALES Y CONTADORES                        *
017800******************************************************************
017900 01  WKS-TOTAL-INGRESOS              PIC S9(11)V99 VALUE ZERO.
018000 01  WKS-TOTAL-EGRESOS               PIC S9(11)V99 VALUE ZERO.
018100 01  WKS-TOTAL-SALDO                 PIC S9(11)V99 VALUE ZERO.
018200 01  WKS-TOTAL-MOVS                  PIC 9(07) COMP VALUE ZERO.
018300 01  WKS-TOTAL-FILTRADOS             PIC 9(07) COMP VALUE ZERO.
018400
018500 01  WKS-CONTADORES.
018600     05  WKS-I                     PIC 9(04) COMP VALUE ZERO.
018700     05  WKS-J                     PIC 9(04) COMP VALUE ZERO.
018800     05  WKS-K                     PIC 9(02) COMP VALUE ZERO.
018900     05  WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
019000         88  SW-ENCONTRADO                 VALUE 'S'.
019100         88  SW-NO-ENCONTRADO              VALUE 'N'.
019200     05  WKS-SW-PASA-CRITERIO      PIC X(01) VALUE 'S'.
019300         88  SW-PASA-CRITERIO              VALUE 'S'.
019400         88  SW-NO-PASA-CRITERIO           VALUE 'N'.
019500
019600******************************************************************
019700*           REDEFINES DE MES PARA EL MAPEO DE MOVIMIENTOS        *
019800******************************************************************
019900 01  WKS-MOV-MES-R REDEFINES WKS-MOV-MES.
020000     05  WKS-MM-CCYY                   PIC 9(04).
020100     05  WKS-MM-MM                     PIC 9(02).
020200
020300 01  WKS-TOTAL-MOVS-R REDEFINES WKS-TOTAL-MOVS.
020400     05  WKS-TM-ALTO                   PIC 9(04).
020500     05  WKS-TM-BAJO                   PIC 9(03).
020600
020700******************************************************************
020800*        AREAS DE TRABAJO PARA LA BUSQUEDA DE SUBCADENA          *
020900******************************************************************
021000 01  WKS-SUB-NEEDLE                   PIC X(40) VALUE SPACES.
021100 01  WKS-SUB-NEEDLE-LEN               PIC 9(02) COMP VALUE ZERO.
021200 01  WKS-SUB-HAYSTACK                 PIC X(40) VALUE SPACES.
021300
021400******************************************************************
021500*               AREAS DE INTERCAMBIO PARA BURBUJA                *
021600******************************************************************
021700 01  WKS-FM-TEMP.
021800     05  FM-T-MES                  PIC X(07).
021900     05  FM-T-INGRESO              PIC S9(11)V99.
022000     05  FM-T-EGRESO               PIC S9(11)V99.
022100     05  FM-T-SALDO                PIC S9(11)V99.
022200 01  WKS-FC-TEMP.
022300     05  FC-T-CATEGORIA            PIC X(20).
022400     05  FC-T-MONTO                PIC S9(11)V99.
022500     05  FC-T-CONTADOR             PIC 9(06) COMP.
022600 01  WKS-NOMBRE-TEMP               PIC X(20).
022700
022800******************************************************************
022900*                AREA DE IMPRESION DEL REPORTE                   *
023000******************************************************************
023100 01  WKS-MASCARA-MONTO               PIC Z,ZZZ,ZZ9.99-.
023200
023300******************************************************************
023400*                    MAQUETACION DEL REPORTE                     *
023500*  UNICAMENTE LA SECCION MENSUAL (CON CORTE DE CONTROL POR MES)  *
023600*  USA REPORT WRITER; EL RESUMEN Y LA SECCION DE CATEGORIAS SE    *
023700*  IMPRIMEN CON WRITE DIRECTO ANTES DE INITIATE Y DESPUES DE      *
023800*  TERMINATE, SOBRE LA MISMA AREA DE REGISTRO.                    *
023900******************************************************************
024000 REPORT SECTION.
024100 RD  REPORTE-FINANZAS
024200     CONTROLS ARE FMD-MES
024300     PAGE LIMIT IS 60
024400     HEADING 1
024500     FIRST DETAIL 4
024600     LAST DETAIL 52
024700     FOOTING 56.
024800
024900 01  TYPE IS PH.
025000     02 LINE 1.
025100        03 COLUMN   1 PIC X(30) VALUE
025200            'CONSOLIDADO DE FINANZAS HOGAR'.
025300        03 COLUMN  45 PIC X(40) VALUE
025400            'DETALLE MENSUAL DE MOVIMIENTOS BANCARIOS'.
025500        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
025600        03 COLUMN 127 PIC ZZ,ZZ9 SOURCE
025700                         PAGE-COUNTER IN REPORTE-FINANZAS.
025800     02 LINE 2.
025900        03 COLUMN   1 PIC X(76) VALUE ALL '-'.
026000     02 LINE 3.
026100        03 COLUMN   1 PIC X(08) VALUE 'FECHA'.
026200        03 COLUMN  12 PIC X(20) VALUE 'CUENTA'.
026300        03 COLUMN  34 PIC X(40) VALUE 'TITULO'.
026400        03 COLUMN  76 PIC X(08) VALUE 'INGRESO'.
026500        03 COLUMN  88 PIC X(07) VALUE 'EGRESO'.
026600        03 COLUMN 100 PIC X(06) VALUE 'SALDO'.
026700
026800 01  DETALLE-MOVTO TYPE IS DETAIL.
026900     02 LINE PLUS 1.
027000        03 COLUMN   1 PIC 9(08) SOURCE FMD-FECHA.
027100        03 COLUMN  12 PIC X(20) SOURCE FMD-KONTO.
027200        03 COLUMN  34 PIC X(40) SOURCE FMD-TITEL.
027300        03 COLUMN  74 PIC Z,ZZZ,ZZ9.99- SOURCE FMD-INGRESO.
027400        03 COLUMN  87 PIC Z,ZZZ,ZZ9.99- SOURCE FMD-EGRESO.
027500        03 COLUMN 100 PIC Z,ZZZ,ZZ9.99- SOURCE FMD-SALDO.
027600
027700 01  MES-CF TYPE IS CONTROL FOOTING FMD-MES.
027800     02 LINE IS PLUS 1.
027900        03 COLUMN   1 PIC X(11) VALUE '= TOTAL MES'.
028000        03 COLUMN  13 PIC X(07) SOURCE FMD-MES.
028100        03 COLUMN  74 PIC Z,ZZZ,ZZ9.99- SUM FMD-INGRESO.
028200        03 COLUMN  87 PIC Z,ZZZ,ZZ9.99- SUM FMD-EGRESO.
028300        03 COLUMN 100 PIC Z,ZZZ,ZZ9.99- SUM FMD-SALDO.
028400     02 LINE IS PLUS 1.
028500        03 COLUMN   1 PIC X(76) VALUE ALL '-'.
028600
028700 01  TOTAL-RF TYPE IS RF.
028800     02 LINE IS PLUS 1.
028900        03 COLUMN   1 PIC X(20) VALUE '= TOTAL GENERAL ='.
029000        03 COLUMN  74 PIC Z,ZZZ,ZZ9.99- SUM FMD-INGRESO.
029100        03 COLUMN  87 PIC Z,ZZZ,ZZ9.99- SUM FMD-EGRESO.
029200        03 COLUMN 100 PIC Z,ZZZ,ZZ9.99- SUM FMD-SALDO.
029300
029400 PROCEDURE DIVISION.
029500******************************************************************
029600*               S E C C I O N    P R I N C I P A L
029700******************************************************************
029800 000-PRINCIPAL SECTION.
029900     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
030000     EVALUATE TRUE
030100         WHEN ACCION-FILTRO
030200             PERFORM 600-FILTRA-MOVIMIENTOS
......                THRU 600-FILTRA-MOVIMIENTOS-E
030300         WHEN OTHER
030400             PERFORM 300-MAPEA-MOVIMIENTO
......                THRU 300-MAPEA-MOVIMIENTO-E
030500             PERFORM 420-TOTALES-Y-SALDO
......                THRU 420-TOTALES-Y-SALDO-E
030600             PERFORM 430-ORDENA-FM THRU 430-ORDENA-FM-E
030700             PERFORM 440-ORDENA-FC THRU 440-ORDENA-FC-E
030800             PERFORM 450-ORDENA-CTD THRU 450-ORDENA-CTD-E
030900             PERFORM 460-ORDENA-CATD THRU 460-ORDENA-CATD-E
031000             PERFORM 510-RESUMEN THRU 510-RESUMEN-E
031100             PERFORM 520-IMPRIME-REPORTE-MENSUAL
......                THRU 520-IMPRIME-REPORTE-MENSUAL-E
031200             PERFORM 560-DETALLE-CATEGORIAS
......                THRU 560-DETALLE-CATEGORIAS-E
031300             PERFORM 570-LISTAS-DISTINTAS
......                THRU 570-LISTAS-DISTINTAS-E
031400     END-EVALUATE
031500     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
031600     STOP RUN.
031700 000-PRINCIPAL-E. EXIT.
031800
031900 APERTURA-ARCHIVOS SECTION.
032000     ACCEPT WKS-PARM-CARD FROM SYSIN
032100     OPEN OUTPUT RPTFIN
032200     IF FS-RPTFIN NOT = '00'
032300        DISPLAY '*** ERROR AL ABRIR RPTFIN, STATUS: ' FS-RPTFIN
032400        STOP RUN
032500     END-IF.
032600 APERTURA-ARCHIVOS-E. EXIT.
032700
032800 CIERRA-ARCHIVOS SECTION.
032900     CLOSE RPTFIN.
033000 CIERRA-ARCHIVOS-E. EXIT.
033100
033200******************************************************************
033300*   310 - MAPEA LOS CAMPOS DE UN MOVIMIENTO LEIDO DE BKMOVM      *
033400*         (COMPARTIDO POR LA PASADA DE CARGA Y EL FILTRO)        *
033500******************************************************************
033600 310-MAPEA-CAMPOS-MOVTO SECTION.
033700     MOVE MOV-DATE                  TO WKS-MOV-FECHA
033800     MOVE MOV-ID                    TO WKS-MOV-ID
033900     MOVE MOV-KONTO                 TO WKS-MOV-KONTO
034000     MOVE MOV-TITEL                 TO WKS-MOV-TITEL
034100     MOVE MOV-DETAIL                TO WKS-MOV-DETAIL
034200     MOVE MOV-EMPFAENGER            TO WKS-MOV-EMPFAENGER
034300     IF GUTSCHRIFT-ART
034400         MOVE 'G' TO WKS-MOV-ART
034500     ELSE
034600         MOVE 'B' TO WKS-MOV-ART
034700     END-IF
034800     IF MOV-KATEGORIE = SPACES
034900         MOVE 'SONSTIGE' TO WKS-MOV-CATEGORIA
035000     ELSE
035100         MOVE MOV-KATEGORIE TO WKS-MOV-CATEGORIA
035200     END-IF
035300     IF MOV-BETRAG < 0
035400         COMPUTE WKS-MOV-MONTO = MOV-BETRAG * -1
035500     ELSE
035600         MOVE MOV-BETRAG TO WKS-MOV-MONTO
035700     END-IF
035800     MOVE MOV-DATE-CCYY TO WKS-MM-CCYY
035900     MOVE MOV-DATE-MM   TO WKS-MM-MM.
036000 310-MAPEA-CAMPOS-MOVTO-E. EXIT.
036100
036200******************************************************************
036300*   300 - PRIMER ORDENAMIENTO (DESCENDENTE POR FECHA); LA PASADA *
036400*         DE SALIDA ACUMULA TOTALES, CATEGORIAS Y LAS LISTAS      *
036500*         DISTINTAS DE CUENTAS Y CATEGORIAS                      *
036600******************************************************************
036700 300-MAPEA-MOVIMIENTO SECTION.
036800     SORT WKMOV
036900         DESCENDING KEY WMV-FECHA
037000         INPUT PROCEDURE IS 302-LEE-Y-MAPEA
037100         OUTPUT PROCEDURE IS 400-ACUMULA-MOVIMIENTO.
037200 300-MAPEA-MOVIMIENTO-E. EXIT.
037300
037400 302-LEE-Y-MAPEA SECTION.
037500     OPEN INPUT BKMOVM
037600     IF FS-BKMOVM NOT = '00'
......         MOVE FS-BKMOVM TO WKS-STATUS-ARCHIVO
......         GO TO 302-LEE-Y-MAPEA-ERROR
037900     END-IF
038000     PERFORM 304-LEE-Y-ENTREGA-MOV THRU 304-LEE-Y-ENTREGA-MOV-E
038100         UNTIL FIN-BKMOVM
038200     CLOSE BKMOVM
......     GO TO 302-LEE-Y-MAPEA-E.
...... 302-LEE-Y-MAPEA-ERROR.
......     DISPLAY '*** ERROR AL ABRIR BKMOVM,'
......         ' STATUS: ' WKS-STATUS-ARCHIVO
......     STOP RUN.
038300 302-LEE-Y-MAPEA-E. EXIT.
038400
038500 304-LEE-Y-ENTREGA-MOV SECTION.
038600     READ BKMOVM
038700         AT END
038800             SET FIN-BKMOVM TO TRUE
038900         NOT AT END
039000             PERFORM 310-MAPEA-CAMPOS-MOVTO
......                THRU 310-MAPEA-CAMPOS-MOVTO-E
039100             MOVE WKS-MOV-FECHA     TO WMV-FECHA
039200             MOVE WKS-MOV-ID        TO WMV-ID
039300             MOVE WKS-MOV-ART       TO WMV-ART
039400             MOVE WKS-MOV-KONTO     TO WMV-KONTO
039500             MOVE WKS-MOV-TITEL     TO WMV-TITEL
039600             MOVE WKS-MOV-DETAIL    TO WMV-DETAIL
039700             MOVE WKS-MOV-EMPFAENGER TO WMV-EMPFAENGER
039800             MOVE WKS-MOV-CATEGORIA TO WMV-CATEGORIA
039900             MOVE WKS-MOV-MONTO     TO WMV-MONTO
040000             MOVE WKS-MOV-MES       TO WMV-MES
040100             RELEASE REG-WKMOV
040200     END-READ.
040300 304-LEE-Y-ENTREGA-MOV-E. EXIT.
040400
040500 400-ACUMULA-MOVIMIENTO SECTION.
040600     PERFORM 402-RETORNA-MOVIMIENTO THRU 402-RETORNA-MOVIMIENTO-E
040700         UNTIL FIN-WKMOV.
040800 400-ACUMULA-MOVIMIENTO-E. EXIT.
040900
041000 402-RETORNA-MOVIMIENTO SECTION.
041100     RETURN WKMOV
041200         AT END
041300             SET FIN-WKMOV TO TRUE
041400         NOT AT END
041500             ADD 1 TO WKS-TOTAL-MOVS
......             STRING WMV-MES(1:4) '-' WMV-MES(5:2)
......                 DELIMITED BY SIZE INTO WKS-MES-TXT
041600             IF WMV-ART = 'G'
041700                 ADD WMV-MONTO TO WKS-TOTAL-INGRESOS
041800                 PERFORM 404-ACUMULA-MES-INGRESO
......                THRU 404-ACUMULA-MES-INGRESO-E
041900             ELSE
042000                 ADD WMV-MONTO TO WKS-TOTAL-EGRESOS
042100                 PERFORM 406-ACUMULA-MES-EGRESO
......                THRU 406-ACUMULA-MES-EGRESO-E
042200                 PERFORM 408-ACUMULA-CATEGORIA
......                THRU 408-ACUMULA-CATEGORIA-E
042300             END-IF
042400             IF WMV-KONTO NOT = SPACES
042500                 PERFORM 410-AGREGA-CUENTA-DIST
......                THRU 410-AGREGA-CUENTA-DIST-E
042600             END-IF
042700             PERFORM 412-AGREGA-CATEGORIA-DIST
......                THRU 412-AGREGA-CATEGORIA-DIST-E
042800     END-RETURN.
042900 402-RETORNA-MOVIMIENTO-E. EXIT.
043000
043100 404-ACUMULA-MES-INGRESO SECTION.
043200     PERFORM 414-BUSCA-MES THRU 414-BUSCA-MES-E
043300     IF SW-ENCONTRADO
043400         SET IX-FM DOWN BY 1
043500         ADD WMV-MONTO TO FM-INGRESO(IX-FM)
043600     ELSE
043700         IF WKS-NUM-FM < 240
043800             ADD 1 TO WKS-NUM-FM
043900             MOVE WKS-MES-TXT TO FM-MES(WKS-NUM-FM)
044000             MOVE WMV-MONTO TO FM-INGRESO(WKS-NUM-FM)
044100             MOVE ZERO      TO FM-EGRESO(WKS-NUM-FM)
044200         END-IF
044300     END-IF.
044400 404-ACUMULA-MES-INGRESO-E. EXIT.
044500
044600 406-ACUMULA-MES-EGRESO SECTION.
044700     PERFORM 414-BUSCA-MES THRU 414-BUSCA-MES-E
044800     IF SW-ENCONTRADO
044900         SET IX-FM DOWN BY 1
045000         ADD WMV-MONTO TO FM-EGRESO(IX-FM)
045100     ELSE
045200         IF WKS-NUM-FM < 240
045300             ADD 1 TO WKS-NUM-FM
045400             MOVE WKS-MES-TXT TO FM-MES(WKS-NUM-FM)
045500             MOVE ZERO      TO FM-INGRESO(WKS-NUM-FM)
045600             MOVE WMV-MONTO TO FM-EGRESO(WKS-NUM-FM)
045700         END-IF
045800     END-IF.
045900 406-ACUMULA-MES-EGRESO-E. EXIT.
046000
046100 414-BUSCA-MES SECTION.
046200     SET SW-NO-ENCONTRADO TO TRUE
046300     PERFORM 416-COMPARA-MES THRU 416-COMPARA-MES-E
046400         VARYING IX-FM FROM 1 BY 1
046500         UNTIL IX-FM > WKS-NUM-FM
046600            OR SW-ENCONTRADO.
046700 414-BUSCA-MES-E. EXIT.
046800
046900 416-COMPARA-MES SECTION.
047000     IF FM-MES(IX-FM) = WKS-MES-TXT
047100         SET SW-ENCONTRADO TO TRUE
047200     END-IF.
047300 416-COMPARA-MES-E. EXIT.
047400
047500 408-ACUMULA-CATEGORIA SECTION.
047600     SET SW-NO-ENCONTRADO TO TRUE
047700     PERFORM 409-COMPARA-CATEGORIA THRU 409-COMPARA-CATEGORIA-E
047800         VARYING IX-FC FROM 1 BY 1
047900         UNTIL IX-FC > WKS-NUM-FC
048000            OR SW-ENCONTRADO
048100     IF SW-ENCONTRADO
048200         SET IX-FC DOWN BY 1
048300         ADD WMV-MONTO TO FC-MONTO(IX-FC)
048400         ADD 1         TO FC-CONTADOR(IX-FC)
048500     ELSE
048600         IF WKS-NUM-FC < 50
048700             ADD 1 TO WKS-NUM-FC
048800             MOVE WMV-CATEGORIA TO FC-CATEGORIA(WKS-NUM-FC)
048900             MOVE WMV-MONTO     TO FC-MONTO(WKS-NUM-FC)
049000             MOVE 1             TO FC-CONTADOR(WKS-NUM-FC)
049100         END-IF
049200     END-IF.
049300 408-ACUMULA-CATEGORIA-E. EXIT.
049400
049500 409-COMPARA-CATEGORIA SECTION.
049600     IF FC-CATEGORIA(IX-FC) = WMV-CATEGORIA
049700         SET SW-ENCONTRADO TO TRUE
049800     END-IF.
049900 409-COMPARA-CATEGORIA-E. EXIT.
050000
050100 410-AGREGA-CUENTA-DIST SECTION.
050200     SET SW-NO-ENCONTRADO TO TRUE
050300     PERFORM 411-COMPARA-CUENTA-DIST
......                THRU 411-COMPARA-CUENTA-DIST-E
050400         VARYING IX-CTD FROM 1 BY 1
050500         UNTIL IX-CTD > WKS-NUM-CTD
050600            OR SW-ENCONTRADO
050700     IF SW-NO-ENCONTRADO
050800         IF WKS-NUM-CTD < 100
050900             ADD 1 TO WKS-NUM-CTD
051000             MOVE WMV-KONTO TO CTD-NOMBRE(WKS-NUM-CTD)
051100         END-IF
051200     END-IF.
051300 410-AGREGA-CUENTA-DIST-E. EXIT.
051400
051500 411-COMPARA-CUENTA-DIST SECTION.
051600     IF CTD-NOMBRE(IX-CTD) = WMV-KONTO
051700         SET SW-ENCONTRADO TO TRUE
051800     END-IF.
051900 411-COMPARA-CUENTA-DIST-E. EXIT.
052000
052100 412-AGREGA-CATEGORIA-DIST SECTION.
052200     SET SW-NO-ENCONTRADO TO TRUE
052300     PERFORM 413-COMPARA-CATEGORIA-DIST
......                THRU 413-COMPARA-CATEGORIA-DIST-E
052400         VARYING IX-CATD FROM 1 BY 1
052500         UNTIL IX-CATD > WKS-NUM-CATD
052600            OR SW-ENCONTRADO
052700     IF SW-NO-ENCONTRADO
052800         IF WKS-NUM-CATD < 50
052900             ADD 1 TO WKS-NUM-CATD
053000             MOVE WMV-CATEGORIA TO CATD-NOMBRE(WKS-NUM-CATD)
053100         END-IF
053200     END-IF.
053300 412-AGREGA-CATEGORIA-DIST-E. EXIT.
053400
053500 413-COMPARA-CATEGORIA-DIST SECTION.
053600     IF CATD-NOMBRE(IX-CATD) = WMV-CATEGORIA
053700         SET SW-ENCONTRADO TO TRUE
053800     END-IF.
053900 413-COMPARA-CATEGORIA-DIST-E. EXIT.
054000
054100******************************************************************
054200*   420 - CALCULA EL SALDO POR MES Y EL SALDO TOTAL DE LA FIRMA  *
054300******************************************************************
054400 420-TOTALES-Y-SALDO SECTION.
054500     PERFORM 422-SALDO-MES THRU 422-SALDO-MES-E
054600         VARYING IX-FM FROM 1 BY 1
054700         UNTIL IX-FM > WKS-NUM-FM
054800     COMPUTE WKS-TOTAL-SALDO = WKS-TOTAL-INGRESOS
054900                              - WKS-TOTAL-EGRESOS.
055000 420-TOTALES-Y-SALDO-E. EXIT.
055100
055200 422-SALDO-MES SECTION.
055300     COMPUTE FM-SALDO(IX-FM) = FM-INGRESO(IX-FM)
055400                              - FM-EGRESO(IX-FM).
055500 422-SALDO-MES-E. EXIT.
055600
055700******************************************************************
055800*   430 - ORDENA LA TABLA DE MESES ASCENDENTE (BURBUJA)          *
055900******************************************************************
056000 430-ORDENA-FM SECTION.
056100     PERFORM 432-PASADA-BURBUJA-FM THRU 432-PASADA-BURBUJA-FM-E
056200         VARYING WKS-I FROM 1 BY 1
056300         UNTIL WKS-I >= WKS-NUM-FM.
056400 430-ORDENA-FM-E. EXIT.
056500
056600 432-PASADA-BURBUJA-FM SECTION.
056700     PERFORM 434-COMPARA-E-INTERCAMBIA-FM
......                THRU 434-COMPARA-E-INTERCAMBIA-FM-E
056800         VARYING WKS-J FROM 1 BY 1
056900         UNTIL WKS-J > WKS-NUM-FM - WKS-I.
057000 432-PASADA-BURBUJA-FM-E. EXIT.
057100
057200 434-COMPARA-E-INTERCAMBIA-FM SECTION.
057300     IF FM-MES(WKS-J) > FM-MES(WKS-J + 1)
057400         MOVE FM-ENTRY(WKS-J)     TO WKS-FM-TEMP
057500         MOVE FM-ENTRY(WKS-J + 1) TO FM-ENTRY(WKS-J)
057600         MOVE WKS-FM-TEMP         TO FM-ENTRY(WKS-J + 1)
057700     END-IF.
057800 434-COMPARA-E-INTERCAMBIA-FM-E. EXIT.
057900
058000******************************************************************
058100*   440 - ORDENA LA TABLA DE CATEGORIAS DESCENDENTE POR MONTO    *
058200******************************************************************
058300 440-ORDENA-FC SECTION.
058400     PERFORM 442-PASADA-BURBUJA-FC THRU 442-PASADA-BURBUJA-FC-E
058500         VARYING WKS-I FROM 1 BY 1
058600         UNTIL WKS-I >= WKS-NUM-FC.
058700 440-ORDENA-FC-E. EXIT.
058800
058900 442-PASADA-BURBUJA-FC SECTION.
059000     PERFORM 444-COMPARA-E-INTERCAMBIA-FC
......                THRU 444-COMPARA-E-INTERCAMBIA-FC-E
059100         VARYING WKS-J FROM 1 BY 1
059200         UNTIL WKS-J > WKS-NUM-FC - WKS-I.
059300 442-PASADA-BURBUJA-FC-E. EXIT.
059400
059500 444-COMPARA-E-INTERCAMBIA-FC SECTION.
059600     IF FC-MONTO(WKS-J) < FC-MONTO(WKS-J + 1)
059700         MOVE FC-ENTRY(WKS-J)     TO WKS-FC-TEMP
059800         MOVE FC-ENTRY(WKS-J + 1) TO FC-ENTRY(WKS-J)
059900         MOVE WKS-FC-TEMP         TO FC-ENTRY(WKS-J + 1)
060000     END-IF.
060100 444-COMPARA-E-INTERCAMBIA-FC-E. EXIT.
060200
060300******************************************************************
060400*   450 - ORDENA LA LISTA DE CUENTAS DISTINTAS ASCENDENTE        *
060500******************************************************************
060600 450-ORDENA-CTD SECTION.
060700     PERFORM 452-PASADA-BURBUJA-CTD THRU 452-PASADA-BURBUJA-CTD-E
060800         VARYING WKS-I FROM 1 BY 1
060900         UNTIL WKS-I >= WKS-NUM-CTD.
061000 450-ORDENA-CTD-E. EXIT.
061100
061200 452-PASADA-BURBUJA-CTD SECTION.
061300     PERFORM 454-COMPARA-E-INTERCAMBIA-CTD
......                THRU 454-COMPARA-E-INTERCAMBIA-CTD-E
061400         VARYING WKS-J FROM 1 BY 1
061500         UNTIL WKS-J > WKS-NUM-CTD - WKS-I.
061600 452-PASADA-BURBUJA-CTD-E. EXIT.
061700
061800 454-COMPARA-E-INTERCAMBIA-CTD SECTION.
061900     IF CTD-NOMBRE(WKS-J) > CTD-NOMBRE(WKS-J + 1)
062000         MOVE CTD-NOMBRE(WKS-J)     TO WKS-NOMBRE-TEMP
062100         MOVE CTD-NOMBRE(WKS-J + 1) TO CTD-NOMBRE(WKS-J)
062200         MOVE WKS-NOMBRE-TEMP       TO CTD-NOMBRE(WKS-J + 1)
062300     END-IF.
062400 454-COMPARA-E-INTERCAMBIA-CTD-E. EXIT.
062500
062600******************************************************************
062700*   460 - ORDENA LA LISTA DE CATEGORIAS DISTINTAS ASCENDENTE     *
062800******************************************************************
062900 460-ORDENA-CATD SECTION.
063000     PERFORM 462-PASADA-BURBUJA-CATD
......                THRU 462-PASADA-BURBUJA-CATD-E
063100         VARYING WKS-I FROM 1 BY 1
063200         UNTIL WKS-I >= WKS-NUM-CATD.
063300 460-ORDENA-CATD-E. EXIT.
063400
063500 462-PASADA-BURBUJA-CATD SECTION.
063600     PERFORM 464-COMPARA-E-INTERCAMBIA-CATD
......                THRU 464-COMPARA-E-INTERCAMBIA-CATD-E
063700         VARYING WKS-J FROM 1 BY 1
063800         UNTIL WKS-J > WKS-NUM-CATD - WKS-I.
063900 462-PASADA-BURBUJA-CATD-E. EXIT.
064000
064100 464-COMPARA-E-INTERCAMBIA-CATD SECTION.
064200     IF CATD-NOMBRE(WKS-J) > CATD-NOMBRE(WKS-J + 1)
064300         MOVE CATD-NOMBRE(WKS-J)     TO WKS-NOMBRE-TEMP
064400         MOVE CATD-NOMBRE(WKS-J + 1) TO CATD-NOMBRE(WKS-J)
064500         MOVE WKS-NOMBRE-TEMP        TO CATD-NOMBRE(WKS-J + 1)
064600     END-IF.
064700 464-COMPARA-E-INTERCAMBIA-CATD-E. EXIT.
064800
064900******************************************************************
065000*                  510 - BLOQUE DE RESUMEN                       *
065100******************************************************************
065200 510-RESUMEN SECTION.
065300     MOVE SPACES TO REG-RPTFIN
065400     STRING 'CONSOLIDADO DE FINANZAS HOGAR - RESUMEN'
065500         DELIMITED BY SIZE INTO REG-RPTFIN
065600     WRITE REG-RPTFIN AFTER ADVANCING PAGE
065700     MOVE SPACES TO REG-RPTFIN
065800     STRING 'MOVIMIENTOS PROCESADOS: ' WKS-TOTAL-MOVS
065900         DELIMITED BY SIZE INTO REG-RPTFIN
066000     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
066100     MOVE SPACES TO REG-RPTFIN
066200     STRING 'EN MILES/UNIDADES: ' WKS-TM-ALTO ' / ' WKS-TM-BAJO
066300         DELIMITED BY SIZE INTO REG-RPTFIN
066400     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
066500     MOVE WKS-TOTAL-INGRESOS TO WKS-MASCARA-MONTO
066600     MOVE SPACES TO REG-RPTFIN
066700     STRING 'INGRESOS TOTALES: ' WKS-MASCARA-MONTO
066800         DELIMITED BY SIZE INTO REG-RPTFIN
066900     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
067000     MOVE WKS-TOTAL-EGRESOS TO WKS-MASCARA-MONTO
067100     MOVE SPACES TO REG-RPTFIN
067200     STRING 'EGRESOS TOTALES: ' WKS-MASCARA-MONTO
067300         DELIMITED BY SIZE INTO REG-RPTFIN
067400     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
067500     MOVE WKS-TOTAL-SALDO TO WKS-MASCARA-MONTO
067600     MOVE SPACES TO REG-RPTFIN
067700     STRING 'SALDO: ' WKS-MASCARA-MONTO
067800         DELIMITED BY SIZE INTO REG-RPTFIN
067900     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE.
068000 510-RESUMEN-E. EXIT.
068100
068200******************************************************************
068300*   520 - SEGUNDO ORDENAMIENTO (ASCENDENTE POR MES) PARA LA      *
068400*         SECCION MENSUAL DEL REPORT SECTION CON CORTE DE MES    *
068500******************************************************************
068600 520-IMPRIME-REPORTE-MENSUAL SECTION.
068700     INITIATE REPORTE-FINANZAS
068800     SORT WKRPT
068900         ASCENDING KEY FMD-MES
069000         INPUT PROCEDURE IS 522-SEGUNDA-LECTURA-Y-MAPEO
069100         OUTPUT PROCEDURE IS 530-GENERA-REPORTE
069200     TERMINATE REPORTE-FINANZAS.
069300 520-IMPRIME-REPORTE-MENSUAL-E. EXIT.
069400
069500 522-SEGUNDA-LECTURA-Y-MAPEO SECTION.
069600     OPEN INPUT BKMOVM
069700     IF FS-BKMOVM NOT = '00'
......         MOVE FS-BKMOVM TO WKS-STATUS-ARCHIVO
......         GO TO 522-SEGUNDA-LECTURA-ERROR
070000     END-IF
070100     SET FIN-BKMOVM TO FALSE
070200     PERFORM 524-LEE-Y-ENTREGA-RPT THRU 524-LEE-Y-ENTREGA-RPT-E
070300         UNTIL FIN-BKMOVM
070400     CLOSE BKMOVM
......     GO TO 522-SEGUNDA-LECTURA-Y-MAPEO-E.
...... 522-SEGUNDA-LECTURA-ERROR.
......     DISPLAY '*** ERROR AL ABRIR BKMOVM,'
......         ' STATUS: ' WKS-STATUS-ARCHIVO
......     STOP RUN.
070500 522-SEGUNDA-LECTURA-Y-MAPEO-E. EXIT.
070600
070700 524-LEE-Y-ENTREGA-RPT SECTION.
070800     READ BKMOVM
070900         AT END
071000             SET FIN-BKMOVM TO TRUE
071100         NOT AT END
071200             PERFORM 310-MAPEA-CAMPOS-MOVTO
......                THRU 310-MAPEA-CAMPOS-MOVTO-E
071300             STRING WKS-MOV-MES(1:4) '-' WKS-MOV-MES(5:2)
......                 DELIMITED BY SIZE INTO FMD-MES
071400             MOVE WKS-MOV-FECHA  TO FMD-FECHA
071500             MOVE WKS-MOV-KONTO  TO FMD-KONTO
071600             MOVE WKS-MOV-TITEL  TO FMD-TITEL
071700             IF WKS-MOV-CREDITO
071800                 MOVE WKS-MOV-MONTO TO FMD-INGRESO
071900                 MOVE ZERO          TO FMD-EGRESO
072000                 MOVE WKS-MOV-MONTO TO FMD-SALDO
072100             ELSE
072200                 MOVE ZERO          TO FMD-INGRESO
072300                 MOVE WKS-MOV-MONTO TO FMD-EGRESO
072400                 COMPUTE FMD-SALDO = WKS-MOV-MONTO * -1
072500             END-IF
072600             RELEASE REG-WKRPT
072700     END-READ.
072800 524-LEE-Y-ENTREGA-RPT-E. EXIT.
072900
073000 530-GENERA-REPORTE SECTION.
073100     PERFORM 532-RETORNA-Y-GENERA THRU 532-RETORNA-Y-GENERA-E
073200         UNTIL FIN-WKRPT.
073300 530-GENERA-REPORTE-E. EXIT.
073400
073500 532-RETORNA-Y-GENERA SECTION.
073600     RETURN WKRPT
073700         AT END
073800             SET FIN-WKRPT TO TRUE
073900         NOT AT END
074000             GENERATE DETALLE-MOVTO
074100     END-RETURN.
074200 532-RETORNA-Y-GENERA-E. EXIT.
074300
074400******************************************************************
074500*          560 - SECCION DE CATEGORIAS (DESCENDENTE POR MONTO)   *
074600******************************************************************
074700 560-DETALLE-CATEGORIAS SECTION.
074800     MOVE SPACES TO REG-RPTFIN
074900     WRITE REG-RPTFIN AFTER ADVANCING PAGE
075000     MOVE SPACES TO REG-RPTFIN
075100     STRING 'DESGLOSE POR CATEGORIA (DESCENDENTE POR MONTO)'
075200         DELIMITED BY SIZE INTO REG-RPTFIN
075300     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
075400     PERFORM 562-IMPRIME-CATEGORIA THRU 562-IMPRIME-CATEGORIA-E
075500         VARYING IX-FC FROM 1 BY 1
075600         UNTIL IX-FC > WKS-NUM-FC.
075700 560-DETALLE-CATEGORIAS-E. EXIT.
075800
075900 562-IMPRIME-CATEGORIA SECTION.
076000     MOVE SPACES TO REG-RPTFIN
076100     MOVE FC-MONTO(IX-FC) TO WKS-MASCARA-MONTO
076200     STRING FC-CATEGORIA(IX-FC) ' ' WKS-MASCARA-MONTO ' '
076300            FC-CONTADOR(IX-FC)
076400         DELIMITED BY SIZE INTO REG-RPTFIN
076500     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE.
076600 562-IMPRIME-CATEGORIA-E. EXIT.
076700
076800******************************************************************
076900*      570 - LISTAS DISTINTAS DE CUENTAS Y CATEGORIAS (APENDICE) *
077000******************************************************************
077100 570-LISTAS-DISTINTAS SECTION.
077200     MOVE SPACES TO REG-RPTFIN
077300     WRITE REG-RPTFIN AFTER ADVANCING PAGE
077400     MOVE SPACES TO REG-RPTFIN
077500     STRING 'CUENTAS DISTINTAS (ORDEN ASCENDENTE)'
077600         DELIMITED BY SIZE INTO REG-RPTFIN
077700     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
077800     PERFORM 572-IMPRIME-CUENTA-DIST
......                THRU 572-IMPRIME-CUENTA-DIST-E
077900         VARYING IX-CTD FROM 1 BY 1
078000         UNTIL IX-CTD > WKS-NUM-CTD
078100     MOVE SPACES TO REG-RPTFIN
078200     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
078300     MOVE SPACES TO REG-RPTFIN
078400     STRING 'CATEGORIAS DISTINTAS (ORDEN ASCENDENTE)'
078500         DELIMITED BY SIZE INTO REG-RPTFIN
078600     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
078700     PERFORM 574-IMPRIME-CATEGORIA-DIST
......                THRU 574-IMPRIME-CATEGORIA-DIST-E
078800         VARYING IX-CATD FROM 1 BY 1
078900         UNTIL IX-CATD > WKS-NUM-CATD.
079000 570-LISTAS-DISTINTAS-E. EXIT.
079100
079200 572-IMPRIME-CUENTA-DIST SECTION.
079300     MOVE SPACES TO REG-RPTFIN
079400     MOVE CTD-NOMBRE(IX-CTD) TO REG-RPTFIN(3:20)
079500     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE.
079600 572-IMPRIME-CUENTA-DIST-E. EXIT.
079700
079800 574-IMPRIME-CATEGORIA-DIST SECTION.
079900     MOVE SPACES TO REG-RPTFIN
080000     MOVE CATD-NOMBRE(IX-CATD) TO REG-RPTFIN(3:20)
080100     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE.
080200 574-IMPRIME-CATEGORIA-DIST-E. EXIT.
080300
080400******************************************************************
080500*   600 - FILTRA LOS MOVIMIENTOS SEGUN LOS CRITERIOS DE LA        *
080600*         TARJETA DE PARAMETROS (TODOS LOS SUMINISTRADOS SON     *
080700*         CONJUNTIVOS; LOS EN BLANCO/CERO SE IGNORAN).  EL TEXTO *
080800*         SE BUSCA SIN DISTINGUIR MAYUSCULAS EN TITULO, DETALLE, *
080900*         BENEFICIARIO Y CATEGORIA (BASTA CON QUE APAREZCA EN    *
081000*         CUALQUIERA DE LOS CUATRO).                             *
081100******************************************************************
081200 600-FILTRA-MOVIMIENTOS SECTION.
081300     MOVE WKS-PARM-TEXTO TO WKS-SUB-NEEDLE
081400     INSPECT WKS-SUB-NEEDLE
081500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
081600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
081700     PERFORM 664-LONGITUD-NEEDLE THRU 664-LONGITUD-NEEDLE-E
081800     OPEN INPUT BKMOVM
081900     IF FS-BKMOVM NOT = '00'
......         MOVE FS-BKMOVM TO WKS-STATUS-ARCHIVO
......         GO TO 600-FILTRA-MOVIMIENTOS-ERROR
082200     END-IF
082300     MOVE SPACES TO REG-RPTFIN
082400     STRING 'MOVIMIENTOS QUE CUMPLEN LOS CRITERIOS DE FILTRO'
082500         DELIMITED BY SIZE INTO REG-RPTFIN
082600     WRITE REG-RPTFIN AFTER ADVANCING PAGE
082700     PERFORM 602-LEE-Y-FILTRA THRU 602-LEE-Y-FILTRA-E
082800         UNTIL FIN-BKMOVM
082900     MOVE SPACES TO REG-RPTFIN
083000     STRING 'TOTAL DE MOVIMIENTOS QUE CUMPLEN: '
083100            WKS-TOTAL-FILTRADOS
083200         DELIMITED BY SIZE INTO REG-RPTFIN
083300     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE
083400     CLOSE BKMOVM
......     GO TO 600-FILTRA-MOVIMIENTOS-E.
...... 600-FILTRA-MOVIMIENTOS-ERROR.
......     DISPLAY '*** ERROR AL ABRIR BKMOVM,'
......         ' STATUS: ' WKS-STATUS-ARCHIVO
......     STOP RUN.
083500 600-FILTRA-MOVIMIENTOS-E. EXIT.
083600
083700 602-LEE-Y-FILTRA SECTION.
083800     READ BKMOVM
083900         AT END
084000             SET FIN-BKMOVM TO TRUE
084100         NOT AT END
084200             PERFORM 310-MAPEA-CAMPOS-MOVTO
......                THRU 310-MAPEA-CAMPOS-MOVTO-E
084300             PERFORM 610-EVALUA-CRITERIOS
......                THRU 610-EVALUA-CRITERIOS-E
084400             IF SW-PASA-CRITERIO
084500                 ADD 1 TO WKS-TOTAL-FILTRADOS
084600                 PERFORM 620-IMPRIME-FILTRADO
......                THRU 620-IMPRIME-FILTRADO-E
084700             END-IF
084800     END-READ.
084900 602-LEE-Y-FILTRA-E. EXIT.
085000
085100 610-EVALUA-CRITERIOS SECTION.
085200     SET SW-PASA-CRITERIO TO TRUE
085300     IF WKS-PARM-FECHA-INI NOT = ZERO
085400        AND WKS-MOV-FECHA < WKS-PARM-FECHA-INI
085500         SET SW-NO-PASA-CRITERIO TO TRUE
085600     END-IF
085700     IF SW-PASA-CRITERIO
085800        AND WKS-PARM-FECHA-FIN NOT = ZERO
085900        AND WKS-MOV-FECHA > WKS-PARM-FECHA-FIN
086000         SET SW-NO-PASA-CRITERIO TO TRUE
086100     END-IF
086200     IF SW-PASA-CRITERIO
086300        AND WKS-PARM-CATEGORIA NOT = SPACES
086400        AND WKS-MOV-CATEGORIA NOT = WKS-PARM-CATEGORIA
086500         SET SW-NO-PASA-CRITERIO TO TRUE
086600     END-IF
086700     IF SW-PASA-CRITERIO
086800        AND WKS-PARM-CUENTA NOT = SPACES
086900        AND WKS-MOV-KONTO NOT = WKS-PARM-CUENTA
087000         SET SW-NO-PASA-CRITERIO TO TRUE
087100     END-IF
087200     IF SW-PASA-CRITERIO
087300        AND WKS-PARM-ART NOT = SPACES
087400        AND WKS-MOV-ART NOT = WKS-PARM-ART
087500         SET SW-NO-PASA-CRITERIO TO TRUE
087600     END-IF
087700     IF SW-PASA-CRITERIO
087800        AND WKS-SUB-NEEDLE-LEN NOT = ZERO
087900         PERFORM 612-BUSCA-TEXTO-EN-MOVTO
......                THRU 612-BUSCA-TEXTO-EN-MOVTO-E
088000         IF SW-NO-ENCONTRADO
088100             SET SW-NO-PASA-CRITERIO TO TRUE
088200         END-IF
088300     END-IF.
088400 610-EVALUA-CRITERIOS-E. EXIT.
088500
088600 612-BUSCA-TEXTO-EN-MOVTO SECTION.
088700     SET SW-NO-ENCONTRADO TO TRUE
088800     MOVE WKS-MOV-TITEL TO WKS-SUB-HAYSTACK
088900     INSPECT WKS-SUB-HAYSTACK
089000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089200     PERFORM 660-BUSCA-SUBCADENA THRU 660-BUSCA-SUBCADENA-E
089300     IF SW-NO-ENCONTRADO
089400         MOVE WKS-MOV-EMPFAENGER TO WKS-SUB-HAYSTACK
089500         INSPECT WKS-SUB-HAYSTACK
089600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089800         PERFORM 660-BUSCA-SUBCADENA THRU 660-BUSCA-SUBCADENA-E
089900     END-IF
090000     IF SW-NO-ENCONTRADO
090100         MOVE WKS-MOV-DETAIL TO WKS-SUB-HAYSTACK
090200         INSPECT WKS-SUB-HAYSTACK
090300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
090400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
090500         PERFORM 660-BUSCA-SUBCADENA THRU 660-BUSCA-SUBCADENA-E
090600     END-IF
090700     IF SW-NO-ENCONTRADO
090800         MOVE SPACES TO WKS-SUB-HAYSTACK
090900         MOVE WKS-MOV-CATEGORIA TO WKS-SUB-HAYSTACK(1:20)
091000         INSPECT WKS-SUB-HAYSTACK
091100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
091200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
091300         PERFORM 660-BUSCA-SUBCADENA THRU 660-BUSCA-SUBCADENA-E
091400     END-IF.
091500 612-BUSCA-TEXTO-EN-MOVTO-E. EXIT.
091600
091700******************************************************************
091800*   660 - BUSCA WKS-SUB-NEEDLE (YA EN MAYUSCULAS, DE LONGITUD    *
091900*         WKS-SUB-NEEDLE-LEN) DENTRO DE WKS-SUB-HAYSTACK (YA EN  *
092000*         MAYUSCULAS) POR REFERENCIA MODIFICADA, POSICION A      *
092100*         POSICION.  DEJA SW-ENCONTRADO/SW-NO-ENCONTRADO.        *
092200******************************************************************
092300 660-BUSCA-SUBCADENA SECTION.
092400     SET SW-NO-ENCONTRADO TO TRUE
092500     PERFORM 662-COMPARA-POSICION THRU 662-COMPARA-POSICION-E
092600         VARYING WKS-K FROM 1 BY 1
092700         UNTIL WKS-K > 41 - WKS-SUB-NEEDLE-LEN
092800            OR SW-ENCONTRADO.
092900 660-BUSCA-SUBCADENA-E. EXIT.
093000
093100 662-COMPARA-POSICION SECTION.
093200     IF WKS-SUB-HAYSTACK(WKS-K:WKS-SUB-NEEDLE-LEN) =
093300        WKS-SUB-NEEDLE(1:WKS-SUB-NEEDLE-LEN)
093400         SET SW-ENCONTRADO TO TRUE
093500     END-IF.
093600 662-COMPARA-POSICION-E. EXIT.
093700
093800******************************************************************
093900*   664 - CALCULA LA LONGITUD EFECTIVA (SIN ESPACIOS A LA        *
094000*         DERECHA) DEL TEXTO DE BUSQUEDA DE LA TARJETA DE        *
094100*         PARAMETROS                                              *
094200******************************************************************
094300 664-LONGITUD-NEEDLE SECTION.
094400     MOVE 40 TO WKS-K
094500     PERFORM 666-RETROCEDE-NEEDLE THRU 666-RETROCEDE-NEEDLE-E
094600         UNTIL WKS-K = 0
094700            OR WKS-SUB-NEEDLE(WKS-K:1) NOT = SPACE
094800     MOVE WKS-K TO WKS-SUB-NEEDLE-LEN.
094900 664-LONGITUD-NEEDLE-E. EXIT.
095000
095100 666-RETROCEDE-NEEDLE SECTION.
095200     SUBTRACT 1 FROM WKS-K.
095300 666-RETROCEDE-NEEDLE-E. EXIT.
095400
095500******************************************************************
095600*          620 - IMPRIME UN MOVIMIENTO QUE PASO EL FILTRO         *
095700******************************************************************
095800 620-IMPRIME-FILTRADO SECTION.
095900     MOVE SPACES TO REG-RPTFIN
096000     MOVE WKS-MOV-MONTO TO WKS-MASCARA-MONTO
096100     STRING WKS-MOV-FECHA ' ' WKS-MOV-ART ' ' WKS-MOV-KONTO ' '
096200            WKS-MOV-TITEL ' ' WKS-MASCARA-MONTO
096300         DELIMITED BY SIZE INTO REG-RPTFIN
096400     WRITE REG-RPTFIN AFTER ADVANCING 1 LINE.
096500 620-IMPRIME-FILTRADO-E. EXIT.
