000100******************************************************************
000200* FECHA       : 14/05/1993                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA PRIVADA / ADMINISTRACION DE PORTAFOLIOS     *
000500* PROGRAMA    : PRTVAL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA DE VALUACION DE PORTAFOLIO POR CLIENTE.   *
000800*             : LEE MAESTROS DE TITULOS Y PRECIOS, CUENTAS DE     *
000900*             : EFECTIVO, MOVIMIENTOS DE INVERSION Y TAXONOMIA DE *
001000*             : ACTIVOS; CALCULA TENENCIAS, COSTO, GANANCIA/      *
001100*             : PERDIDA, SALDOS DE CUENTA, ASIGNACION DE ACTIVOS, *
001200*             : DESGLOSE POR MONEDA, DIVIDENDOS/COMISIONES Y      *
001300*             : (VIA PRTCA100) EL HISTORICO DE VALOR Y LAS        *
001400*             : METRICAS DE DESEMPENO.  PRODUCE EL RESUMEN DE     *
001500*             : CLIENTE, EL EXTRACTO DE TENENCIAS, EL EXTRACTO DE *
001600*             : MOVIMIENTOS RECIENTES Y EL REPORTE IMPRESO DE     *
001700*             : CLIENTE.  UNA CORRIDA = UN CLIENTE (EL NOMBRE Y   *
001800*             : LA MONEDA BASE LLEGAN POR TARJETA DE PARAMETROS). *
001900* ARCHIVOS    : PVSECM=E,PVPRCM=E,PVACCM=E,PVTRNM=E,PVTAXM=E,     *
002000*             : PVCLIO=S,PVHLDO=S,PVRTXM=S,RPTHLD=S               *
002100* ACCION (ES) : NINGUNA (CORRIDA UNICA POR CLIENTE)               *
002200* INSTALADO   : 14/05/1993                                       *
002300* BPM/RATIONAL: 301145                                            *
002400* NOMBRE      : VALUACION Y REPORTE DE PORTAFOLIO DE CLIENTE      *
002500******************************************************************
002600*                       B I T A C O R A                          *
002700*   14/05/1993 PEDR CREACION INICIAL                     CR-10319*
002800*   02/09/1994 PEDR AGREGADA ASIGNACION DE ACTIVOS        CR-10356*
002900*   19/02/1996 MDL  AGREGADO DESGLOSE POR MONEDA          CR-10409*
003000*   11/11/1997 MDL  AGREGADO RESUMEN DE DIVIDENDOS/COMIS. CR-10441*
003100*   04/01/1999 PEDR REVISION DE FECHAS PARA EL ANIO 2000  CR-10469*
003200*     SE AMPLIARON TODAS LAS FECHAS DE TRABAJO Y DE        *
003300*     ARCHIVO A 9(08) CCYYMMDD; YA NO QUEDA NINGUN CAMPO   *
003400*     DE FECHA EN FORMATO AAMMDD EN ESTE PROGRAMA.         *
003500*   17/06/2000 PEDR CORRECCION DE SIGNO EN SALDO DE CUENTA CR-10477*
003600*   25/09/2002 JLOZ AGREGADA LLAMADA A PRTCA100 P/METRICAS CR-10521*
003700*   08/04/2005 JLOZ AGREGADA VOLATILIDAD/RETORNO X TITULO  CR-10561*
003800*   11/03/2024 EEDR REESCRITO SOBRE EL NUEVO ESQUEMA DE     *
003900*     TENENCIAS/TAXONOMIA Y EL EXTRACTO PVHLDO/PVCLIO       CR-10291*
004000*   02/12/2024 EEDR AGREGADO EXTRACTO DE MOVIMIENTOS        *
004100*     RECIENTES (PVRTXM) PARA EL CONSOLIDADO DE FIRMA       CR-10512*
004200******************************************************************
004300 ID DIVISION.
004400 PROGRAM-ID.    PRTVAL01.
004500 AUTHOR.        ERICK RAMIREZ.
004600 INSTALLATION.  BANCA PRIVADA - ADMINISTRACION DE PORTAFOLIOS.
004700 DATE-WRITTEN.  14/05/1993.
004800 DATE-COMPILED.
004900 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PVSECM ASSIGN TO PVSECM
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-PVSECM.
006100
006200     SELECT PVPRCM ASSIGN TO PVPRCM
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-PVPRCM.
006500
006600     SELECT PVACCM ASSIGN TO PVACCM
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-PVACCM.
006900
007000     SELECT PVTRNM ASSIGN TO PVTRNM
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-PVTRNM.
007300
007400     SELECT PVTAXM ASSIGN TO PVTAXM
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-PVTAXM.
007700
007800     SELECT WKTRN ASSIGN TO WKTRN.
007900
008000     SELECT PVCLIO ASSIGN TO PVCLIO
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-PVCLIO.
008300
008400     SELECT PVHLDO ASSIGN TO PVHLDO
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-PVHLDO.
008700
008800     SELECT PVRTXM ASSIGN TO PVRTXM
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS FS-PVRTXM.
009100
009200     SELECT RPTHLD ASSIGN TO RPTHLD
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS FS-RPTHLD.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010100*   MAESTRO DE TITULOS
010200 FD  PVSECM.
010300     COPY PVSECM1.
010400*   HISTORICO DE PRECIOS DE CIERRE
010500 FD  PVPRCM.
010600     COPY PVPRCM1.
010700*   MAESTRO DE CUENTAS DE EFECTIVO
010800 FD  PVACCM.
010900     COPY PVACCM1.
011000*   MOVIMIENTOS DE INVERSION DEL CLIENTE
011100 FD  PVTRNM.
011200     COPY PVTRNM1.
011300*   ASIGNACION DE CATEGORIA DE ACTIVO
011400 FD  PVTAXM.
011500     COPY PVTAXM1.
011600*   RESUMEN DE CLIENTE (SALIDA)
011700 FD  PVCLIO.
011800     COPY PVCLIO1.
011900*   TENENCIAS CALCULADAS (SALIDA)
012000 FD  PVHLDO.
012100     COPY PVHLDO1.
012200*   EXTRACTO DE MOVIMIENTOS RECIENTES (SALIDA)
012300 FD  PVRTXM.
012400     COPY PVRTXM1.
012500*   REPORTE IMPRESO DE CLIENTE (SALIDA)
012600 FD  RPTHLD.
012700 01  REG-RPTHLD                        PIC X(132).
012800
012900 SD  WKTRN.
013000 01  REG-WKTRN.
013100     05  SRT-TXN-DATE                  PIC 9(08).
013200     05  SRT-TXN-ID                    PIC X(12).
013300     05  SRT-TXN-TYPE                  PIC 9(02).
013400     05  SRT-TXN-AMOUNT                PIC S9(11)V99.
013500     05  SRT-TXN-CURRENCY              PIC X(03).
013600     05  SRT-TXN-SHARES                PIC S9(09)V9(04).
013700     05  SRT-TXN-SEC-ID                PIC X(12).
013800     05  SRT-TXN-ACC-ID                PIC X(12).
013900     05  SRT-TXN-NOTE                  PIC X(30).
014000     05  SRT-SEC-NAME                  PIC X(40).
014100     05  SRT-ACC-NAME                  PIC X(30).
014200
014300 WORKING-STORAGE SECTION.
014400******************************************************************
014500*           RECURSOS RUTINAS DE VALIDACION DE FILE-STATUS        *
014600******************************************************************
014700 01  WKS-FS-STATUS.
014800     05  FS-PVSECM                 PIC X(02) VALUE SPACES.
014900     05  FS-PVPRCM                 PIC X(02) VALUE SPACES.
015000     05  FS-PVACCM                 PIC X(02) VALUE SPACES.
015100     05  FS-PVTRNM                 PIC X(02) VALUE SPACES.
015200     05  FS-PVTAXM                 PIC X(02) VALUE SPACES.
015300     05  FS-PVCLIO                 PIC X(02) VALUE SPACES.
015400     05  FS-PVHLDO                 PIC X(02) VALUE SPACES.
015500     05  FS-PVRTXM                 PIC X(02) VALUE SPACES.
015600     05  FS-RPTHLD                 PIC X(02) VALUE SPACES.
......
...... 01  WKS-NOMBRE-ARCHIVO            PIC X(08) VALUE SPACES.
...... 01  WKS-STATUS-ARCHIVO            PIC X(02) VALUE SPACES.
015700
015800 77  WKS-SW-EOF-SEC                PIC X(01) VALUE 'N'.
015900     88  FIN-PVSECM                        VALUE 'S'.
016000 77  WKS-SW-EOF-PRC                PIC X(01) VALUE 'N'.
016100     88  FIN-PVPRCM                        VALUE 'S'.
016200 77  WKS-SW-EOF-ACC                PIC X(01) VALUE 'N'.
016300     88  FIN-PVACCM                        VALUE 'S'.
016400 77  WKS-SW-EOF-TRN                PIC X(01) VALUE 'N'.
016500     88  FIN-PVTRNM                        VALUE 'S'.
016600 77  WKS-SW-EOF-TAX                PIC X(01) VALUE 'N'.
016700     88  FIN-PVTAXM                        VALUE 'S'.
016800 77  WKS-SW-EOF-WKTRN              PIC X(01) VALUE 'N'.
016900     88  FIN-WKTRN                         VALUE 'S'.
017000
017100******************************************************************
017200*                 TARJETA DE PARAMETROS (SYSIN)                  *
017300******************************************************************
017400 01  WKS-PARM-CARD.
017500     05  WKS-PARM-CLIENTE          PIC X(30) VALUE SPACES.
017600     05  WKS-PARM-MONEDA-BASE      PIC X(03) VALUE SPACES.
017700     05  WKS-PARM-FECHA-CORRIDA    PIC 9(08) VALUE ZERO.
017800
017900******************************************************************
018000*         TABLA DE TITULOS (MAESTRO + HISTORICO DE PRECIOS)      *
018100******************************************************************
018200 01  WKS-NUM-SECURITIES            PIC 9(04) COMP VALUE ZERO.
018300 01  WKS-TBL-SEC.
018400     05  SEC-ENTRY OCCURS 300 TIMES
018401         ASCENDING KEY IS SEC-T-ID
018402         INDEXED BY IX-SEC.
018500         10  SEC-T-ID                  PIC X(12).
018600         10  SEC-T-NAME                PIC X(40).
018700         10  SEC-T-ISIN                PIC X(12).
018800         10  SEC-T-TICKER              PIC X(10).
018900         10  SEC-T-CURRENCY            PIC X(03).
019000         10  SEC-T-ULT-PRECIO          PIC S9(09)V9(04) VALUE
019100                     ZERO.
019200         10  SEC-T-ULT-FECHA           PIC 9(08) VALUE ZERO.
019300         10  SEC-T-SHARES              PIC S9(09)V9(04) VALUE
019400                     ZERO.
019500         10  SEC-T-INVESTED            PIC S9(11)V99 VALUE ZERO.
019600         10  SEC-T-NUM-PRECIOS         PIC 9(04) COMP VALUE ZERO.
019700         10  SEC-T-PRECIO OCCURS 300 TIMES INDEXED BY IX-SECP.
019800             15  SEC-T-P-FECHA             PIC 9(08).
019900             15  SEC-T-P-PRECIO            PIC S9(09)V9(04).
020000         10  SEC-T-NUM-CAMBIOS         PIC 9(04) COMP VALUE ZERO.
020100         10  SEC-T-CAMBIO OCCURS 50 TIMES INDEXED BY IX-SECC.
020200             15  SEC-T-C-FECHA             PIC 9(08).
020300             15  SEC-T-C-ACCIONES          PIC S9(09)V9(04).
020400
020500******************************************************************
020600*                 TABLA DE CUENTAS DE EFECTIVO                   *
020700******************************************************************
020800 01  WKS-NUM-CUENTAS                PIC 9(04) COMP VALUE ZERO.
020900 01  WKS-TBL-CUENTAS.
021000     05  CTA-ENTRY OCCURS 200 TIMES
021001         ASCENDING KEY IS CTA-T-ID
021002         INDEXED BY IX-CTA.
021100         10  CTA-T-ID                  PIC X(12).
021200         10  CTA-T-NAME                PIC X(30).
021300         10  CTA-T-CURRENCY            PIC X(03).
021400         10  CTA-T-SALDO               PIC S9(11)V99 VALUE ZERO.
021500
021600******************************************************************
021700*                 TABLA DE TAXONOMIA DE ACTIVOS                  *
021800******************************************************************
021900 01  WKS-NUM-TAX                    PIC 9(04) COMP VALUE ZERO.
022000 01  WKS-TBL-TAX.
022100     05  TAX-ENTRY OCCURS 500 TIMES
022101         ASCENDING KEY IS TAX-T-VEHICLE-ID
022102         INDEXED BY IX-TAX.
022200         10  TAX-T-VEHICLE-ID          PIC X(12).
022300         10  TAX-T-CATEGORY            PIC X(20).
022400         10  TAX-T-COLOR               PIC X(07).
022500
022600******************************************************************
022700*                 TABLA DE TENENCIAS CALCULADAS                  *
022800******************************************************************
022900 01  WKS-NUM-HOLDINGS                PIC 9(04) COMP VALUE ZERO.
023000 01  WKS-TBL-HOLD.
023100     05  HOLD-ENTRY OCCURS 300 TIMES INDEXED BY IX-HLD.
023200         10  HOLD-SEC-ID               PIC X(12).
023300         10  HOLD-SEC-NAME             PIC X(40).
023400         10  HOLD-SHARES               PIC S9(09)V9(04).
023500         10  HOLD-CURR-VALUE           PIC S9(11)V99.
023600         10  HOLD-INVESTED             PIC S9(11)V99.
023700         10  HOLD-GAIN-LOSS            PIC S9(11)V99.
023800         10  HOLD-GAIN-PCT             PIC S9(05)V99.
023900         10  HOLD-CURRENCY             PIC X(03).
024000         10  HOLD-CATEGORY             PIC X(20).
024100         10  HOLD-VOLATILITY           PIC S9(05)V99.
024200         10  HOLD-ANN-RETURN           PIC S9(05)V99.
024300
024400******************************************************************
024500*                TABLA DE ASIGNACION DE ACTIVOS                  *
024600******************************************************************
024700 01  WKS-NUM-ALOC                    PIC 9(04) COMP VALUE ZERO.
024800 01  WKS-TBL-ALOC.
024900     05  ALOC-ENTRY OCCURS 30 TIMES INDEXED BY IX-ALOC.
025000         10  ALOC-CATEGORY             PIC X(20).
025100         10  ALOC-COLOR                PIC X(07).
025200         10  ALOC-VALUE                PIC S9(13)V99.
025300         10  ALOC-PCT                  PIC S9(03)V9(01).
025400
025500******************************************************************
025600*                TABLA DE DESGLOSE POR MONEDA                    *
025700******************************************************************
025800 01  WKS-NUM-MONEDA                  PIC 9(04) COMP VALUE ZERO.
025900 01  WKS-TBL-MONEDA.
026000     05  MON-ENTRY OCCURS 15 TIMES INDEXED BY IX-MON.
026100         10  MON-CURRENCY              PIC X(03).
026200         10  MON-VALUE                 PIC S9(13)V99.
026300
026400******************************************************************
026500*   TABLAS DEL RESUMEN DE DIVIDENDOS (TOTAL, POR ANIO, POR        *
026600*   TITULO, POR ANIO/MES)                                        *
026700******************************************************************
026800 01  WKS-TOTAL-DIVIDENDOS             PIC S9(11)V99 VALUE ZERO.
026900 01  WKS-TOTAL-COMISIONES             PIC S9(11)V99 VALUE ZERO.
027000 01  WKS-NUM-DIV-ANIO                 PIC 9(04) COMP VALUE ZERO.
027100 01  WKS-TBL-DIV-ANIO.
027200     05  DVA-ENTRY OCCURS 40 TIMES INDEXED BY IX-DVA.
027300         10  DVA-ANIO                  PIC 9(04).
027400         10  DVA-MONTO                 PIC S9(11)V99.
027500 01  WKS-NUM-DIV-TITULO                PIC 9(04) COMP VALUE ZERO.
027600 01  WKS-TBL-DIV-TITULO.
027700     05  DVT-ENTRY OCCURS 300 TIMES INDEXED BY IX-DVT.
027800         10  DVT-SEC-NAME              PIC X(40).
027900         10  DVT-MONTO                 PIC S9(11)V99.
028000 01  WKS-NUM-DIV-MES                   PIC 9(04) COMP VALUE ZERO.
028100 01  WKS-TBL-DIV-MES.
028200     05  DVM-ENTRY OCCURS 240 TIMES INDEXED BY IX-DVM.
028300         10  DVM-ANIO                  PIC 9(04).
028400         10  DVM-MES                   PIC 9(02).
028500         10  DVM-MONTO                 PIC S9(11)V99.
028600
028700******************************************************************
028800*   TABLA CIRCULAR DE MOVIMIENTOS RECIENTES (ULTIMOS 30 VISTOS)  *
028900******************************************************************
029000 01  WKS-RT-TOTAL-VISTOS               PIC 9(07) COMP VALUE ZERO.
029100 01  WKS-TBL-RECIENTES.
029200     05  RT-ENTRY OCCURS 30 TIMES INDEXED BY IX-RT.
029300         10  RT-DATE                   PIC 9(08).
029400         10  RT-TYPE                   PIC 9(02).
029500         10  RT-AMOUNT                 PIC S9(11)V99.
029600         10  RT-CURRENCY               PIC X(03).
029700         10  RT-SEC-NAME               PIC X(40).
029800         10  RT-ACC-NAME               PIC X(30).
029900         10  RT-NOTE                   PIC X(30).
030000 01  WKS-TBL-RECIENTES-ORD REDEFINES WKS-TBL-RECIENTES.
030100     05  RTO-ENTRY OCCURS 30 TIMES INDEXED BY IX-RTO.
030200         10  RTO-DATE                  PIC 9(08).
030300         10  RTO-TYPE                  PIC 9(02).
030400         10  RTO-AMOUNT                PIC S9(11)V99.
030500         10  RTO-CURRENCY              PIC X(03).
030600         10  RTO-SEC-NAME              PIC X(40).
030700         10  RTO-ACC-NAME              PIC X(30).
030800         10  RTO-NOTE                  PIC X(30).
030900 01  WKS-RT-CANTIDAD                   PIC 9(04) COMP VALUE ZERO.
031000 01  WKS-RT-TEMP.
031100     05  RT-TEMP-DATE                  PIC 9(08).
031200     05  RT-TEMP-TYPE                  PIC 9(02).
031300     05  RT-TEMP-AMOUNT                PIC S9(11)V99.
031400     05  RT-TEMP-CURRENCY              PIC X(03).
031500     05  RT-TEMP-SEC-NAME              PIC X(40).
031600     05  RT-TEMP-ACC-NAME              PIC X(30).
031700     05  RT-TEMP-NOTE                  PIC X(30).
031800
031900******************************************************************
032000*   TABLA DE FLUJO DE EFECTIVO (DEPOSITOS/RETIROS CON FECHA).    *
032100*   SE EXTRAE PARA ALIMENTAR A FUTURO EL HISTORICO DE VALOR DE   *
032200*   PRTCA100; LA VERSION ACTUAL DE LA RUTINA NO LA CONSUME Y ESTA *
032300*   TABLA QUEDA CAPTURADA PERO SIN USO ADICIONAL (VER 950).      *
032400******************************************************************
032500 01  WKS-NUM-FLUJO                     PIC 9(04) COMP VALUE ZERO.
032600 01  WKS-TBL-FLUJO.
032700     05  FLU-ENTRY OCCURS 2000 TIMES INDEXED BY IX-FLU.
032800         10  FLU-FECHA                     PIC 9(08).
032900         10  FLU-MONTO                     PIC S9(11)V99.
033000
033100******************************************************************
033200*               CONTADORES Y ACUMULADORES DE TRABAJO             *
033300******************************************************************
033400 01  WKS-CONTADORES.
033500     05  WKS-I                     PIC 9(04) COMP VALUE ZERO.
033600     05  WKS-J                     PIC 9(04) COMP VALUE ZERO.
033700     05  WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
033800         88  SW-ENCONTRADO                 VALUE 'S'.
033900         88  SW-NO-ENCONTRADO              VALUE 'N'.
034000     05  FILLER                    PIC X(08).
034100
034200 01  WKS-TOTAL-VALUE               PIC S9(13)V99 VALUE ZERO.
034300 01  WKS-TOTAL-INVESTED            PIC S9(13)V99 VALUE ZERO.
034400 01  WKS-TOTAL-GAIN                PIC S9(13)V99 VALUE ZERO.
034500 01  WKS-TOTAL-GAIN-PCT            PIC S9(05)V99 VALUE ZERO.
034600 01  WKS-TOTAL-CASH                PIC S9(13)V99 VALUE ZERO.
034700 01  WKS-FECHA-PRIMERA-TXN         PIC 9(08) VALUE ZERO.
034800
034900******************************************************************
035000*         REDEFINES DE FECHA PARA DESGLOSE Y ENCABEZADOS         *
035100******************************************************************
035200 01  WKS-FECHA-DIV                 PIC 9(08) VALUE ZERO.
035300 01  WKS-FECHA-DIV-R REDEFINES WKS-FECHA-DIV.
035400     05  WKS-FDV-CCYY                  PIC 9(04).
035500     05  WKS-FDV-MM                    PIC 9(02).
035600     05  WKS-FDV-DD                    PIC 9(02).
035700
035800 01  WKS-FECHA-HOY                 PIC 9(08) VALUE ZERO.
035900 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
036000     05  WKS-FHY-CCYY                  PIC 9(04).
036100     05  WKS-FHY-MM                    PIC 9(02).
036200     05  WKS-FHY-DD                    PIC 9(02).
036300
036400 01  WKS-FECHA-PRIMERA             PIC 9(08) VALUE ZERO.
036500 01  WKS-FECHA-PRIMERA-R REDEFINES WKS-FECHA-PRIMERA.
036600     05  WKS-FPR-CCYY                  PIC 9(04).
036700     05  WKS-FPR-MM                    PIC 9(02).
036800     05  WKS-FPR-DD                    PIC 9(02).
036900
037000******************************************************************
037100*                 PARAMETROS DE NEGOCIO (CONSTANTES)             *
037200******************************************************************
037300 01  WKS-CONSTANTES.
037400     05  WKS-UMBRAL-TENENCIA       PIC S9(01)V9(04) VALUE 0.0010.
037500     05  WKS-COLOR-DEFECTO         PIC X(07) VALUE '#666666'.
037600     05  WKS-CATEGORIA-DEFECTO     PIC X(20) VALUE 'Sonstige'.
037700     05  WKS-COLOR-EFECTIVO        PIC X(07) VALUE '#91b3d8'.
037800     05  WKS-NOMBRE-EFECTIVO       PIC X(20) VALUE 'Cash'.
037900     05  WKS-NOMBRE-DESCONOCIDO    PIC X(40) VALUE 'Unbekannt'.
038000     05  FILLER                    PIC X(05).
038100
038200******************************************************************
038300*         AREA DE ENLACE PARA LA LLAMADA A PRTCA100              *
038400******************************************************************
038500 COPY PVCAPM1.
038600 COPY PVTITT1.
038700 01  WKS-PRTCA-RESULT-V            PIC S9(05)V99.
038800 01  WKS-PRTCA-RESULT-A            PIC S9(05)V99.
038900 COPY PVPERF1.
039000
039100******************************************************************
039200*                AREA DE IMPRESION DEL REPORTE                   *
039300******************************************************************
039400 01  WKS-MASCARA-MONTO             PIC Z,ZZZ,ZZZ,ZZ9.99-.
039500 01  WKS-MASCARA-PCT               PIC Z,ZZ9.99-.
039600 01  WKS-MASCARA-SHARES            PIC Z,ZZZ,ZZ9.9999-.
039700
039800 01  WKS-LINEA-00.
039900     05  FILLER                    PIC X(132) VALUE SPACES.
040000 01  WKS-LINEA-00-R REDEFINES WKS-LINEA-00.
040100     05  WL-COL                    PIC X(01) OCCURS 132 TIMES.
040200
040300******************************************************************
040400*       AREAS DE INTERCAMBIO PARA LOS ORDENAMIENTOS (BURBUJA)   *
040500******************************************************************
040600 01  WKS-HOLD-TEMP.
040700     05  FILLER                    PIC X(148).
......  01  WKS-CTA-TEMP.
......      05  FILLER                    PIC X(58).
......  01  WKS-TAX-TEMP.
......      05  FILLER                    PIC X(39).
040800 01  WKS-ALOC-TEMP.
040900     05  FILLER                    PIC X(46).
041000 01  WKS-DVM-TEMP.
041100     05  FILLER                    PIC X(19).
041200 01  WKS-TAX-BUSCA-ID              PIC X(12) VALUE SPACES.
041300
041400 PROCEDURE DIVISION.
041500******************************************************************
041600*               S E C C I O N    P R I N C I P A L
041700******************************************************************
041800 000-PRINCIPAL SECTION.
041900     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
042000     PERFORM 200-CARGA-SECURITIES THRU 200-CARGA-SECURITIES-E
042100     PERFORM 210-CARGA-PRECIOS THRU 210-CARGA-PRECIOS-E
042200     PERFORM 300-CARGA-CUENTAS THRU 300-CARGA-CUENTAS-E
......     PERFORM 320-ORDENA-CUENTAS THRU 320-ORDENA-CUENTAS-E
042300     PERFORM 310-CARGA-TAXONOMIA THRU 310-CARGA-TAXONOMIA-E
......     PERFORM 330-ORDENA-TAXONOMIA THRU 330-ORDENA-TAXONOMIA-E
042400     PERFORM 400-CARGA-TRANSACCIONES
......                THRU 400-CARGA-TRANSACCIONES-E
042500     PERFORM 700-CONSTRUYE-TENENCIAS
......                THRU 700-CONSTRUYE-TENENCIAS-E
042600     PERFORM 710-ORDENA-TENENCIAS THRU 710-ORDENA-TENENCIAS-E
042700     PERFORM 800-ASIGNACION-ACTIVOS THRU 800-ASIGNACION-ACTIVOS-E
042800     PERFORM 900-DESGLOSE-MONEDA THRU 900-DESGLOSE-MONEDA-E
042900     PERFORM 950-FLUJO-EFECTIVO THRU 950-FLUJO-EFECTIVO-E
043000     PERFORM 1000-CALCULA-METRICAS THRU 1000-CALCULA-METRICAS-E
043100     PERFORM 1100-RESUMEN-DIVIDENDOS
......                THRU 1100-RESUMEN-DIVIDENDOS-E
043200     PERFORM 1200-TOTALES-CLIENTE THRU 1200-TOTALES-CLIENTE-E
043300     PERFORM 1300-IMPRIME-REPORTE THRU 1300-IMPRIME-REPORTE-E
043400     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
043500     STOP RUN.
043600 000-PRINCIPAL-E. EXIT.
043700
043800 APERTURA-ARCHIVOS SECTION.
043900     ACCEPT WKS-PARM-CARD FROM SYSIN
044000     IF WKS-PARM-MONEDA-BASE = SPACES
044100         MOVE 'CHF' TO WKS-PARM-MONEDA-BASE
044200     END-IF
044300     MOVE WKS-PARM-FECHA-CORRIDA TO WKS-FECHA-HOY
044400     OPEN INPUT  PVSECM PVPRCM PVACCM PVTRNM PVTAXM
044500          OUTPUT PVCLIO PVHLDO PVRTXM RPTHLD
......     IF FS-PVSECM NOT = '00'
......         MOVE 'PVSECM' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVSECM TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     IF FS-PVPRCM NOT = '00'
......         MOVE 'PVPRCM' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVPRCM TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     IF FS-PVACCM NOT = '00'
......         MOVE 'PVACCM' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVACCM TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     IF FS-PVTRNM NOT = '00'
......         MOVE 'PVTRNM' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVTRNM TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     IF FS-PVTAXM NOT = '00'
......         MOVE 'PVTAXM' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVTAXM TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     GO TO APERTURA-ARCHIVOS-E.
...... APERTURA-ARCHIVOS-ERROR.
......     DISPLAY '*** ERROR AL ABRIR ' WKS-NOMBRE-ARCHIVO
......             ', STATUS: ' WKS-STATUS-ARCHIVO
......     STOP RUN.
046600 APERTURA-ARCHIVOS-E. EXIT.
046700
046800 CIERRA-ARCHIVOS SECTION.
046900     CLOSE PVSECM PVPRCM PVACCM PVTRNM PVTAXM
047000           PVCLIO PVHLDO PVRTXM RPTHLD.
047100 CIERRA-ARCHIVOS-E. EXIT.
047200
047300******************************************************************
047400*   200 - CARGA EL MAESTRO DE TITULOS A LA TABLA DE TRABAJO      *
047500******************************************************************
047600 200-CARGA-SECURITIES SECTION.
047700     PERFORM 202-LEE-PVSECM THRU 202-LEE-PVSECM-E
047800         UNTIL FIN-PVSECM.
047900 200-CARGA-SECURITIES-E. EXIT.
048000
048100 202-LEE-PVSECM SECTION.
048200     READ PVSECM
048300         AT END
048400             SET FIN-PVSECM TO TRUE
048500         NOT AT END
048600             ADD 1 TO WKS-NUM-SECURITIES
048700             MOVE SEC-ID       TO SEC-T-ID(WKS-NUM-SECURITIES)
048800             MOVE SEC-NAME     TO SEC-T-NAME(WKS-NUM-SECURITIES)
048900             MOVE SEC-ISIN     TO SEC-T-ISIN(WKS-NUM-SECURITIES)
049000             MOVE SEC-TICKER   TO SEC-T-TICKER(WKS-NUM-SECURITIES)
049100             MOVE SEC-CURRENCY TO
049200                     SEC-T-CURRENCY(WKS-NUM-SECURITIES)
049300     END-READ.
049400 202-LEE-PVSECM-E. EXIT.
049500
049600******************************************************************
049700*   210 - CARGA EL HISTORICO DE PRECIOS; EL ARCHIVO LLEGA         *
049800*         ORDENADO POR TITULO Y FECHA, ASI QUE EL ULTIMO PRECIO   *
049900*         LEIDO DE CADA TITULO QUEDA COMO SU PRECIO MAS RECIENTE. *
050000******************************************************************
050100 210-CARGA-PRECIOS SECTION.
050200     PERFORM 212-LEE-PVPRCM THRU 212-LEE-PVPRCM-E
050300         UNTIL FIN-PVPRCM.
050400 210-CARGA-PRECIOS-E. EXIT.
050500
050600 212-LEE-PVPRCM SECTION.
050700     READ PVPRCM
050800         AT END
050900             SET FIN-PVPRCM TO TRUE
051000         NOT AT END
051100             PERFORM 420-BUSCA-TITULO-POR-ID
......                THRU 420-BUSCA-TITULO-POR-ID-E
051200             IF SW-ENCONTRADO
......*    EL ULTIMO PRECIO/FECHA SE ACTUALIZA CON CADA REGISTRO LEIDO,
......*    SIN IMPORTAR SI YA NO CABE EN LA TABLA DE 300 PUNTOS, PUES
......*    EL ARCHIVO VIENE ORDENADO ASCENDENTE POR FECHA Y EL ULTIMO
......*    PRECIO LEIDO SIEMPRE ES EL MAS RECIENTE.
......                 MOVE PRC-PRICE TO SEC-T-ULT-PRECIO(IX-SEC)
......                 MOVE PRC-DATE  TO SEC-T-ULT-FECHA(IX-SEC)
051300                 IF SEC-T-NUM-PRECIOS(IX-SEC) < 300
051400                     ADD 1 TO SEC-T-NUM-PRECIOS(IX-SEC)
051500                     MOVE PRC-DATE
051600                       TO SEC-T-P-FECHA(IX-SEC,
051700                                        SEC-T-NUM-PRECIOS(IX-SEC))
051800                     MOVE PRC-PRICE
051900                       TO SEC-T-P-PRECIO(IX-SEC,
052000                                         SEC-T-NUM-PRECIOS(IX-SEC))
......                 END-IF
052300             END-IF
052400     END-READ.
052500 212-LEE-PVPRCM-E. EXIT.
052600
052700******************************************************************
052800*   300 - CARGA EL MAESTRO DE CUENTAS DE EFECTIVO                *
052900******************************************************************
053000 300-CARGA-CUENTAS SECTION.
053100     PERFORM 302-LEE-PVACCM THRU 302-LEE-PVACCM-E
053200         UNTIL FIN-PVACCM.
053300 300-CARGA-CUENTAS-E. EXIT.
053400
053500 302-LEE-PVACCM SECTION.
053600     READ PVACCM
053700         AT END
053800             SET FIN-PVACCM TO TRUE
053900         NOT AT END
054000             ADD 1 TO WKS-NUM-CUENTAS
054100             MOVE ACC-ID       TO CTA-T-ID(WKS-NUM-CUENTAS)
054200             MOVE ACC-NAME     TO CTA-T-NAME(WKS-NUM-CUENTAS)
054300             MOVE ACC-CURRENCY TO CTA-T-CURRENCY(WKS-NUM-CUENTAS)
054400     END-READ.
054500 302-LEE-PVACCM-E. EXIT.
054600
......******************************************************************
......*   320 - ORDENA LA TABLA DE CUENTAS ASCENDENTE POR CTA-T-ID,    *
......*         REQUISITO PARA QUE LAS BUSQUEDAS POSTERIORES PUEDAN    *
......*         HACERSE CON SEARCH ALL (LA CUENTA LLEGA EN CUALQUIER   *
......*         ORDEN DESDE EL MAESTRO).                               *
......******************************************************************
...... 320-ORDENA-CUENTAS SECTION.
......     PERFORM 322-PASADA-BURBUJA-CTA THRU 322-PASADA-BURBUJA-CTA-E
......         VARYING WKS-I FROM 1 BY 1
......         UNTIL WKS-I >= WKS-NUM-CUENTAS.
...... 320-ORDENA-CUENTAS-E. EXIT.
......
...... 322-PASADA-BURBUJA-CTA SECTION.
......     PERFORM 324-COMPARA-E-INTERCAMBIA-CTA
......                THRU 324-COMPARA-E-INTERCAMBIA-CTA-E
......         VARYING WKS-J FROM 1 BY 1
......         UNTIL WKS-J > WKS-NUM-CUENTAS - WKS-I.
...... 322-PASADA-BURBUJA-CTA-E. EXIT.
......
...... 324-COMPARA-E-INTERCAMBIA-CTA SECTION.
......     IF CTA-T-ID(WKS-J) > CTA-T-ID(WKS-J + 1)
......         MOVE CTA-ENTRY(WKS-J)     TO WKS-CTA-TEMP
......         MOVE CTA-ENTRY(WKS-J + 1) TO CTA-ENTRY(WKS-J)
......         MOVE WKS-CTA-TEMP         TO CTA-ENTRY(WKS-J + 1)
......     END-IF.
...... 324-COMPARA-E-INTERCAMBIA-CTA-E. EXIT.
......
054700******************************************************************
054800*   310 - CARGA LA ASIGNACION DE TAXONOMIA DE ACTIVOS            *
054900******************************************************************
055000 310-CARGA-TAXONOMIA SECTION.
055100     PERFORM 312-LEE-PVTAXM THRU 312-LEE-PVTAXM-E
055200         UNTIL FIN-PVTAXM.
055300 310-CARGA-TAXONOMIA-E. EXIT.
055400
055500 312-LEE-PVTAXM SECTION.
055600     READ PVTAXM
055700         AT END
055800             SET FIN-PVTAXM TO TRUE
055900         NOT AT END
056000             ADD 1 TO WKS-NUM-TAX
056100             MOVE TAX-VEHICLE-ID TO TAX-T-VEHICLE-ID(WKS-NUM-TAX)
056200             MOVE TAX-CATEGORY   TO TAX-T-CATEGORY(WKS-NUM-TAX)
056300             MOVE TAX-COLOR      TO TAX-T-COLOR(WKS-NUM-TAX)
056400     END-READ.
056500 312-LEE-PVTAXM-E. EXIT.
......
......******************************************************************
......*   330 - ORDENA LA TABLA DE TAXONOMIA ASCENDENTE POR            *
......*         TAX-T-VEHICLE-ID, REQUISITO PARA SEARCH ALL            *
......*         (EL ARCHIVO DE TAXONOMIA LLEGA EN CUALQUIER ORDEN).    *
......******************************************************************
...... 330-ORDENA-TAXONOMIA SECTION.
......     PERFORM 332-PASADA-BURBUJA-TAX THRU 332-PASADA-BURBUJA-TAX-E
......         VARYING WKS-I FROM 1 BY 1
......         UNTIL WKS-I >= WKS-NUM-TAX.
...... 330-ORDENA-TAXONOMIA-E. EXIT.
......
...... 332-PASADA-BURBUJA-TAX SECTION.
......     PERFORM 334-COMPARA-E-INTERCAMBIA-TAX
......                THRU 334-COMPARA-E-INTERCAMBIA-TAX-E
......         VARYING WKS-J FROM 1 BY 1
......         UNTIL WKS-J > WKS-NUM-TAX - WKS-I.
...... 332-PASADA-BURBUJA-TAX-E. EXIT.
......
...... 334-COMPARA-E-INTERCAMBIA-TAX SECTION.
......     IF TAX-T-VEHICLE-ID(WKS-J) > TAX-T-VEHICLE-ID(WKS-J + 1)
......         MOVE TAX-ENTRY(WKS-J)     TO WKS-TAX-TEMP
......         MOVE TAX-ENTRY(WKS-J + 1) TO TAX-ENTRY(WKS-J)
......         MOVE WKS-TAX-TEMP         TO TAX-ENTRY(WKS-J + 1)
......     END-IF.
...... 334-COMPARA-E-INTERCAMBIA-TAX-E. EXIT.
056600
056700******************************************************************
056800*       B U S Q U E D A S   E N   T A B L A S   D E   M E M O R I A
056900******************************************************************
057000 420-BUSCA-TITULO-POR-ID SECTION.
057100     SET SW-NO-ENCONTRADO TO TRUE
......     SEARCH ALL SEC-ENTRY
......         AT END
......             SET SW-NO-ENCONTRADO TO TRUE
......         WHEN SEC-T-ID(IX-SEC) = PRC-SEC-ID
......             SET SW-ENCONTRADO TO TRUE
......     END-SEARCH.
057900 420-BUSCA-TITULO-POR-ID-E. EXIT.
058000
058700 430-BUSCA-TITULO-POR-TXN SECTION.
058800     SET SW-NO-ENCONTRADO TO TRUE
058900     IF SRT-TXN-SEC-ID NOT = SPACES
......         SEARCH ALL SEC-ENTRY
......             AT END
......                 SET SW-NO-ENCONTRADO TO TRUE
......             WHEN SEC-T-ID(IX-SEC) = SRT-TXN-SEC-ID
......                 SET SW-ENCONTRADO TO TRUE
......         END-SEARCH
059700     END-IF.
059800 430-BUSCA-TITULO-POR-TXN-E. EXIT.
059900
060600 440-BUSCA-CUENTA-POR-TXN SECTION.
060700     SET SW-NO-ENCONTRADO TO TRUE
060800     IF SRT-TXN-ACC-ID NOT = SPACES
......         SEARCH ALL CTA-ENTRY
......             AT END
......                 SET SW-NO-ENCONTRADO TO TRUE
......             WHEN CTA-T-ID(IX-CTA) = SRT-TXN-ACC-ID
......                 SET SW-ENCONTRADO TO TRUE
......         END-SEARCH
061600     END-IF.
061700 440-BUSCA-CUENTA-POR-TXN-E. EXIT.
061800
062500 450-BUSCA-TAXONOMIA SECTION.
062600*    EL LLAMADOR DEJA EL ID DEL TITULO A BUSCAR EN
062700*    WKS-TAX-BUSCA-ID ANTES DE HACER EL PERFORM.
062800     SET SW-NO-ENCONTRADO TO TRUE
......     SEARCH ALL TAX-ENTRY
......         AT END
......             SET SW-NO-ENCONTRADO TO TRUE
......         WHEN TAX-T-VEHICLE-ID(IX-TAX) = WKS-TAX-BUSCA-ID
......             SET SW-ENCONTRADO TO TRUE
......     END-SEARCH.
063600 450-BUSCA-TAXONOMIA-E. EXIT.
064300
064400******************************************************************
064500*   400 - ORDENA LOS MOVIMIENTOS POR FECHA (SORT) Y, EN UN SOLO  *
064600*         PASE POR EL ARCHIVO ORDENADO, APLICA LAS REGLAS DE     *
064700*         TENENCIAS, SALDO DE CUENTA, FLUJO DE EFECTIVO,         *
064800*         DIVIDENDOS/COMISIONES Y MOVIMIENTOS RECIENTES.         *
064900******************************************************************
065000 400-CARGA-TRANSACCIONES SECTION.
065100     SORT WKTRN
065200         ASCENDING KEY SRT-TXN-DATE
065300         INPUT PROCEDURE IS 402-RESUELVE-Y-ENTREGA
065400         OUTPUT PROCEDURE IS 600-PASE-TENENCIAS.
065500 400-CARGA-TRANSACCIONES-E. EXIT.
065600
065700 402-RESUELVE-Y-ENTREGA SECTION.
065800     PERFORM 404-LEE-Y-RESUELVE-TXN THRU 404-LEE-Y-RESUELVE-TXN-E
065900         UNTIL FIN-PVTRNM.
066000 402-RESUELVE-Y-ENTREGA-E. EXIT.
066100
066200 404-LEE-Y-RESUELVE-TXN SECTION.
066300     READ PVTRNM
066400         AT END
066500             SET FIN-PVTRNM TO TRUE
066600         NOT AT END
066700             MOVE SPACES TO SRT-SEC-NAME SRT-ACC-NAME
066800             MOVE TXN-DATE     TO SRT-TXN-DATE
066900             MOVE TXN-ID       TO SRT-TXN-ID
067000             IF TXN-TYPE > 14
067100                 MOVE 00 TO SRT-TXN-TYPE
067200             ELSE
067300                 MOVE TXN-TYPE TO SRT-TXN-TYPE
067400             END-IF
067500             MOVE TXN-AMOUNT   TO SRT-TXN-AMOUNT
067600             MOVE TXN-CURRENCY TO SRT-TXN-CURRENCY
067700             MOVE TXN-SHARES   TO SRT-TXN-SHARES
067800             MOVE TXN-SEC-ID   TO SRT-TXN-SEC-ID
067900             MOVE TXN-ACC-ID   TO SRT-TXN-ACC-ID
068000             MOVE TXN-NOTE     TO SRT-TXN-NOTE
068100             PERFORM 430-BUSCA-TITULO-POR-TXN
......                THRU 430-BUSCA-TITULO-POR-TXN-E
068200             IF SW-ENCONTRADO
068300                 MOVE SEC-T-NAME(IX-SEC) TO SRT-SEC-NAME
068400             END-IF
068500             PERFORM 440-BUSCA-CUENTA-POR-TXN
......                THRU 440-BUSCA-CUENTA-POR-TXN-E
068600             IF SW-ENCONTRADO
068700                 MOVE CTA-T-NAME(IX-CTA) TO SRT-ACC-NAME
068800             END-IF
068900             RELEASE REG-WKTRN
069000     END-READ.
069100 404-LEE-Y-RESUELVE-TXN-E. EXIT.
069200
069300******************************************************************
069400*   600 - PASE UNICO SOBRE LOS MOVIMIENTOS ORDENADOS POR FECHA.  *
069500*         ACTUALIZA TENENCIAS, SALDOS DE CUENTA, DIVIDENDOS/     *
069600*         COMISIONES, FLUJO DE EFECTIVO Y MOVIMIENTOS RECIENTES. *
069700******************************************************************
069800 600-PASE-TENENCIAS SECTION.
069900     PERFORM 602-RETORNA-MOVIMIENTO THRU 602-RETORNA-MOVIMIENTO-E
070000         UNTIL FIN-WKTRN.
070100 600-PASE-TENENCIAS-E. EXIT.
070200
070300 602-RETORNA-MOVIMIENTO SECTION.
070400     RETURN WKTRN
070500         AT END
070600             SET FIN-WKTRN TO TRUE
070700         NOT AT END
070800             IF WKS-FECHA-PRIMERA-TXN = ZERO
070900                 OR SRT-TXN-DATE < WKS-FECHA-PRIMERA-TXN
071000                 MOVE SRT-TXN-DATE TO WKS-FECHA-PRIMERA-TXN
071100             END-IF
071200             PERFORM 610-ACTUALIZA-TENENCIA
......                THRU 610-ACTUALIZA-TENENCIA-E
071300             PERFORM 650-PASE-SALDOS-CUENTA
......                THRU 650-PASE-SALDOS-CUENTA-E
071400             PERFORM 900-ACUMULA-FLUJO THRU 900-ACUMULA-FLUJO-E
071500             PERFORM 1110-ACUMULA-DIVIDENDO
......                THRU 1110-ACUMULA-DIVIDENDO-E
071600             PERFORM 1190-CAPTURA-RECIENTE
......                THRU 1190-CAPTURA-RECIENTE-E
071700     END-RETURN.
071800 602-RETORNA-MOVIMIENTO-E. EXIT.
071900
072000*    REGLA DE NEGOCIO U1: COMPRA/ENTREGA AUMENTA TENENCIA Y COSTO;
072100*    VENTA/RETIRO-TITULO LOS DISMINUYE POR EL MONTO BRUTO (BASE
072200*    NETA, EL COSTO PUEDE QUEDAR NEGATIVO).  REGISTRA EL CAMBIO DE
072300*    TENENCIA PARA EL HISTORICO DE VALOR (PRTCA100).
072400 610-ACTUALIZA-TENENCIA SECTION.
072500     PERFORM 430-BUSCA-TITULO-POR-TXN
......                THRU 430-BUSCA-TITULO-POR-TXN-E
072600     IF SW-ENCONTRADO
072700         EVALUATE SRT-TXN-TYPE
072800             WHEN 00
072900             WHEN 02
073000                 ADD SRT-TXN-SHARES TO SEC-T-SHARES(IX-SEC)
073100                 ADD SRT-TXN-AMOUNT TO SEC-T-INVESTED(IX-SEC)
073200                 PERFORM 612-REGISTRA-CAMBIO-TENENCIA
......                THRU 612-REGISTRA-CAMBIO-TENENCIA-E
073300             WHEN 01
073400             WHEN 03
073500                 SUBTRACT SRT-TXN-SHARES FROM SEC-T-SHARES(IX-SEC)
073600                 SUBTRACT SRT-TXN-AMOUNT FROM
073700                     SEC-T-INVESTED(IX-SEC)
073800                 COMPUTE WKS-J = SRT-TXN-SHARES * -1
073900                 PERFORM 613-REGISTRA-CAMBIO-NEGATIVO
......                THRU 613-REGISTRA-CAMBIO-NEGATIVO-E
074000             WHEN OTHER
074100                 CONTINUE
074200         END-EVALUATE
074300     END-IF.
074400 610-ACTUALIZA-TENENCIA-E. EXIT.
074500
074600 612-REGISTRA-CAMBIO-TENENCIA SECTION.
074700     IF SEC-T-NUM-CAMBIOS(IX-SEC) < 50
074800         ADD 1 TO SEC-T-NUM-CAMBIOS(IX-SEC)
074900         MOVE SRT-TXN-DATE
075000           TO SEC-T-C-FECHA(IX-SEC, SEC-T-NUM-CAMBIOS(IX-SEC))
075100         MOVE SRT-TXN-SHARES
075200           TO SEC-T-C-ACCIONES(IX-SEC, SEC-T-NUM-CAMBIOS(IX-SEC))
075300     END-IF.
075400 612-REGISTRA-CAMBIO-TENENCIA-E. EXIT.
075500
075600 613-REGISTRA-CAMBIO-NEGATIVO SECTION.
075700     IF SEC-T-NUM-CAMBIOS(IX-SEC) < 50
075800         ADD 1 TO SEC-T-NUM-CAMBIOS(IX-SEC)
075900         MOVE SRT-TXN-DATE
076000           TO SEC-T-C-FECHA(IX-SEC, SEC-T-NUM-CAMBIOS(IX-SEC))
076100         MOVE WKS-J
076200           TO SEC-T-C-ACCIONES(IX-SEC, SEC-T-NUM-CAMBIOS(IX-SEC))
076300     END-IF.
076400 613-REGISTRA-CAMBIO-NEGATIVO-E. EXIT.
076500
076600*    REGLA DE NEGOCIO U1: SIGNOS DE SALDO DE CUENTA.  LAS
076700*    TRANSFERENCIAS (04/05) Y LOS REEMBOLSOS (12/14) NO AFECTAN
076800*    SALDOS NI TENENCIAS.
076900 650-PASE-SALDOS-CUENTA SECTION.
077000     PERFORM 440-BUSCA-CUENTA-POR-TXN
......                THRU 440-BUSCA-CUENTA-POR-TXN-E
077100     IF SW-ENCONTRADO
077200         EVALUATE SRT-TXN-TYPE
077300             WHEN 06
077400             WHEN 08
077500             WHEN 09
077600             WHEN 01
077700             WHEN 03
077800                 ADD SRT-TXN-AMOUNT TO CTA-T-SALDO(IX-CTA)
077900             WHEN 07
078000             WHEN 13
078100             WHEN 11
078200             WHEN 10
078300             WHEN 00
078400             WHEN 02
078500                 SUBTRACT SRT-TXN-AMOUNT FROM CTA-T-SALDO(IX-CTA)
078600             WHEN OTHER
078700                 CONTINUE
078800         END-EVALUATE
078900     END-IF.
079000 650-PASE-SALDOS-CUENTA-E. EXIT.
079100
079200******************************************************************
079300*   900 - EXTRACCION DE FLUJO DE EFECTIVO (DEPOSITOS +, RETIROS-)*
079400******************************************************************
079500 900-ACUMULA-FLUJO SECTION.
079600     IF (SRT-TXN-TYPE = 06 OR SRT-TXN-TYPE = 07)
079700         AND WKS-NUM-FLUJO < 2000
079800         ADD 1 TO WKS-NUM-FLUJO
079900         MOVE SRT-TXN-DATE TO FLU-FECHA(WKS-NUM-FLUJO)
080000         IF SRT-TXN-TYPE = 06
080100             MOVE SRT-TXN-AMOUNT TO FLU-MONTO(WKS-NUM-FLUJO)
080200         ELSE
080300             COMPUTE FLU-MONTO(WKS-NUM-FLUJO) =
080400                     SRT-TXN-AMOUNT * -1
080500         END-IF
080600     END-IF.
080700 900-ACUMULA-FLUJO-E. EXIT.
080800
080900*    950 QUEDA COMO PUNTO DE ENGANCHE PARA CUANDO PRTCA100 USE EL
081000*    FLUJO DE EFECTIVO EN EL HISTORICO DE VALOR; POR AHORA SOLO
081100*    VALIDA QUE LA TABLA SE HAYA LLENADO SIN DESBORDARSE.
081200 950-FLUJO-EFECTIVO SECTION.
081300     IF WKS-NUM-FLUJO = 2000
081400         DISPLAY '*** AVISO: TABLA DE FLUJO DE EFECTIVO LLENA ***'
081500     END-IF.
081600 950-FLUJO-EFECTIVO-E. EXIT.
081700
081800******************************************************************
081900*   1110 - ACUMULA DIVIDENDOS (TIPO 08) Y COMISIONES (TIPO 13)   *
082000******************************************************************
082100 1110-ACUMULA-DIVIDENDO SECTION.
082200     IF SRT-TXN-TYPE = 13
082300         ADD SRT-TXN-AMOUNT TO WKS-TOTAL-COMISIONES
082400     END-IF
082500     IF SRT-TXN-TYPE = 08
082600         ADD SRT-TXN-AMOUNT TO WKS-TOTAL-DIVIDENDOS
082700         MOVE SRT-TXN-DATE TO WKS-FECHA-DIV
082800         PERFORM 1112-ACUMULA-DIV-ANIO
......                THRU 1112-ACUMULA-DIV-ANIO-E
082900         PERFORM 1114-ACUMULA-DIV-TITULO
......                THRU 1114-ACUMULA-DIV-TITULO-E
083000         PERFORM 1116-ACUMULA-DIV-MES THRU 1116-ACUMULA-DIV-MES-E
083100     END-IF.
083200 1110-ACUMULA-DIVIDENDO-E. EXIT.
083300
083400 1112-ACUMULA-DIV-ANIO SECTION.
083500     SET SW-NO-ENCONTRADO TO TRUE
083600     PERFORM 1113-COMPARA-DIV-ANIO THRU 1113-COMPARA-DIV-ANIO-E
083700         VARYING IX-DVA FROM 1 BY 1
083800         UNTIL IX-DVA > WKS-NUM-DIV-ANIO
083900            OR SW-ENCONTRADO
084000     IF SW-ENCONTRADO
084100         SET IX-DVA DOWN BY 1
084200         ADD SRT-TXN-AMOUNT TO DVA-MONTO(IX-DVA)
084300     ELSE
084400         IF WKS-NUM-DIV-ANIO < 40
084500             ADD 1 TO WKS-NUM-DIV-ANIO
084600             MOVE WKS-FDV-CCYY TO DVA-ANIO(WKS-NUM-DIV-ANIO)
084700             MOVE SRT-TXN-AMOUNT TO DVA-MONTO(WKS-NUM-DIV-ANIO)
084800         END-IF
084900     END-IF.
085000 1112-ACUMULA-DIV-ANIO-E. EXIT.
085100
085200 1113-COMPARA-DIV-ANIO SECTION.
085300     IF DVA-ANIO(IX-DVA) = WKS-FDV-CCYY
085400         SET SW-ENCONTRADO TO TRUE
085500     END-IF.
085600 1113-COMPARA-DIV-ANIO-E. EXIT.
085700
085800 1114-ACUMULA-DIV-TITULO SECTION.
085900     IF SRT-SEC-NAME = SPACES
086000         MOVE WKS-NOMBRE-DESCONOCIDO TO SRT-SEC-NAME
086100     END-IF
086200     SET SW-NO-ENCONTRADO TO TRUE
086300     PERFORM 1115-COMPARA-DIV-TITULO
......                THRU 1115-COMPARA-DIV-TITULO-E
086400         VARYING IX-DVT FROM 1 BY 1
086500         UNTIL IX-DVT > WKS-NUM-DIV-TITULO
086600            OR SW-ENCONTRADO
086700     IF SW-ENCONTRADO
086800         SET IX-DVT DOWN BY 1
086900         ADD SRT-TXN-AMOUNT TO DVT-MONTO(IX-DVT)
087000     ELSE
087100         IF WKS-NUM-DIV-TITULO < 300
087200             ADD 1 TO WKS-NUM-DIV-TITULO
087300             MOVE SRT-SEC-NAME TO DVT-SEC-NAME(WKS-NUM-DIV-TITULO)
087400             MOVE SRT-TXN-AMOUNT TO DVT-MONTO(WKS-NUM-DIV-TITULO)
087500         END-IF
087600     END-IF.
087700 1114-ACUMULA-DIV-TITULO-E. EXIT.
087800
087900 1115-COMPARA-DIV-TITULO SECTION.
088000     IF DVT-SEC-NAME(IX-DVT) = SRT-SEC-NAME
088100         SET SW-ENCONTRADO TO TRUE
088200     END-IF.
088300 1115-COMPARA-DIV-TITULO-E. EXIT.
088400
088500 1116-ACUMULA-DIV-MES SECTION.
088600     SET SW-NO-ENCONTRADO TO TRUE
088700     PERFORM 1117-COMPARA-DIV-MES THRU 1117-COMPARA-DIV-MES-E
088800         VARYING IX-DVM FROM 1 BY 1
088900         UNTIL IX-DVM > WKS-NUM-DIV-MES
089000            OR SW-ENCONTRADO
089100     IF SW-ENCONTRADO
089200         SET IX-DVM DOWN BY 1
089300         ADD SRT-TXN-AMOUNT TO DVM-MONTO(IX-DVM)
089400     ELSE
089500         IF WKS-NUM-DIV-MES < 240
089600             ADD 1 TO WKS-NUM-DIV-MES
089700             MOVE WKS-FDV-CCYY TO DVM-ANIO(WKS-NUM-DIV-MES)
089800             MOVE WKS-FDV-MM   TO DVM-MES(WKS-NUM-DIV-MES)
089900             MOVE SRT-TXN-AMOUNT TO DVM-MONTO(WKS-NUM-DIV-MES)
090000         END-IF
090100     END-IF.
090200 1116-ACUMULA-DIV-MES-E. EXIT.
090300
090400 1117-COMPARA-DIV-MES SECTION.
090500     IF DVM-ANIO(IX-DVM) = WKS-FDV-CCYY
090600         AND DVM-MES(IX-DVM) = WKS-FDV-MM
090700         SET SW-ENCONTRADO TO TRUE
090800     END-IF.
090900 1117-COMPARA-DIV-MES-E. EXIT.
091000
091100******************************************************************
091200*   1190 - MANTIENE LA TABLA CIRCULAR DE LOS ULTIMOS 30 MOVI-    *
091300*          MIENTOS VISTOS (LOS MOVIMIENTOS LLEGAN EN ORDEN        *
091400*          ASCENDENTE DE FECHA; LA RANURA SE REUTILIZA MOD 30).  *
091500******************************************************************
091600 1190-CAPTURA-RECIENTE SECTION.
091700     ADD 1 TO WKS-RT-TOTAL-VISTOS
091800     DIVIDE WKS-RT-TOTAL-VISTOS BY 30 GIVING WKS-J
091900            REMAINDER WKS-I
092000     IF WKS-I = 0
092100         MOVE 30 TO WKS-I
092200     END-IF
092300     MOVE SRT-TXN-DATE     TO RT-DATE(WKS-I)
092400     MOVE SRT-TXN-TYPE     TO RT-TYPE(WKS-I)
092500     MOVE SRT-TXN-AMOUNT   TO RT-AMOUNT(WKS-I)
092600     MOVE SRT-TXN-CURRENCY TO RT-CURRENCY(WKS-I)
092700     MOVE SRT-SEC-NAME     TO RT-SEC-NAME(WKS-I)
092800     MOVE SRT-ACC-NAME     TO RT-ACC-NAME(WKS-I)
092900     MOVE SRT-TXN-NOTE     TO RT-NOTE(WKS-I).
093000 1190-CAPTURA-RECIENTE-E. EXIT.
093100
093200******************************************************************
093300*   700 - ARMA LA TABLA DE TENENCIAS A PARTIR DE LOS TITULOS CON *
093400*         TENENCIA MAYOR AL UMBRAL.  OBTIENE VOLATILIDAD Y       *
093500*         RETORNO ANUALIZADO POR TITULO VIA PRTCA100.            *
093600******************************************************************
093700 700-CONSTRUYE-TENENCIAS SECTION.
093800     MOVE ZERO TO WKS-TOTAL-VALUE WKS-TOTAL-INVESTED
093900     PERFORM 702-EVALUA-TITULO THRU 702-EVALUA-TITULO-E
094000         VARYING IX-SEC FROM 1 BY 1
094100         UNTIL IX-SEC > WKS-NUM-SECURITIES.
094200 700-CONSTRUYE-TENENCIAS-E. EXIT.
094300
094400 702-EVALUA-TITULO SECTION.
094500     IF SEC-T-SHARES(IX-SEC) > WKS-UMBRAL-TENENCIA
094600         AND WKS-NUM-HOLDINGS < 300
094700         ADD 1 TO WKS-NUM-HOLDINGS
094800         MOVE SEC-T-ID(IX-SEC)   TO HOLD-SEC-ID(WKS-NUM-HOLDINGS)
094900         MOVE SEC-T-NAME(IX-SEC) TO
095000                     HOLD-SEC-NAME(WKS-NUM-HOLDINGS)
095100         MOVE SEC-T-SHARES(IX-SEC) TO
095200                     HOLD-SHARES(WKS-NUM-HOLDINGS)
095300         COMPUTE HOLD-CURR-VALUE(WKS-NUM-HOLDINGS) ROUNDED =
095400                 SEC-T-SHARES(IX-SEC) * SEC-T-ULT-PRECIO(IX-SEC)
095500         MOVE SEC-T-INVESTED(IX-SEC) TO
095600                     HOLD-INVESTED(WKS-NUM-HOLDINGS)
095700         COMPUTE HOLD-GAIN-LOSS(WKS-NUM-HOLDINGS) =
095800                 HOLD-CURR-VALUE(WKS-NUM-HOLDINGS)
095900                   - HOLD-INVESTED(WKS-NUM-HOLDINGS)
096000         IF HOLD-INVESTED(WKS-NUM-HOLDINGS) > 0
096100             COMPUTE HOLD-GAIN-PCT(WKS-NUM-HOLDINGS) ROUNDED =
096200                 (HOLD-GAIN-LOSS(WKS-NUM-HOLDINGS)
096300                    / HOLD-INVESTED(WKS-NUM-HOLDINGS)) * 100
096400         ELSE
096500             MOVE ZERO TO HOLD-GAIN-PCT(WKS-NUM-HOLDINGS)
096600         END-IF
096700         MOVE SEC-T-CURRENCY(IX-SEC) TO
096800                     HOLD-CURRENCY(WKS-NUM-HOLDINGS)
096900         MOVE SEC-T-ID(IX-SEC) TO WKS-TAX-BUSCA-ID
097000         PERFORM 450-BUSCA-TAXONOMIA THRU 450-BUSCA-TAXONOMIA-E
097100         IF SW-ENCONTRADO
097200             MOVE TAX-T-CATEGORY(IX-TAX)
097300               TO HOLD-CATEGORY(WKS-NUM-HOLDINGS)
097400         ELSE
097500             MOVE WKS-CATEGORIA-DEFECTO
097600               TO HOLD-CATEGORY(WKS-NUM-HOLDINGS)
097700         END-IF
097800         PERFORM 720-VOLATILIDAD-Y-RETORNO-TITULO
......                THRU 720-VOLATILIDAD-Y-RETORNO-TITULO-E
097900         MOVE WKS-PRTCA-RESULT-V TO
098000                     HOLD-VOLATILITY(WKS-NUM-HOLDINGS)
098100         MOVE WKS-PRTCA-RESULT-A TO
098200                     HOLD-ANN-RETURN(WKS-NUM-HOLDINGS)
098300         ADD HOLD-CURR-VALUE(WKS-NUM-HOLDINGS) TO WKS-TOTAL-VALUE
098400         ADD HOLD-INVESTED(WKS-NUM-HOLDINGS)   TO
098500                     WKS-TOTAL-INVESTED
098600     END-IF.
098700 702-EVALUA-TITULO-E. EXIT.
098800
098900*    ARMA UN TITULO AISLADO EN LA POSICION 1 DE LA TABLA DE ENLACE
099000*    Y LLAMA A PRTCA100 CON LAS FUNCIONES V Y A.
099100 720-VOLATILIDAD-Y-RETORNO-TITULO SECTION.
099200     MOVE 1 TO WKS-PRTCA-NUM-TITULOS
099300     MOVE SEC-T-ID(IX-SEC) TO TIT-SEC-ID(1)
099400     MOVE SEC-T-NUM-PRECIOS(IX-SEC) TO TIT-NUM-PRECIOS(1)
099500     MOVE ZERO TO TIT-NUM-CAMBIOS(1)
099600     PERFORM 722-COPIA-PRECIO-TITULO
......                THRU 722-COPIA-PRECIO-TITULO-E
099700         VARYING IX-SECP FROM 1 BY 1
099800         UNTIL IX-SECP > SEC-T-NUM-PRECIOS(IX-SEC)
099900     MOVE 'V' TO WKS-PRTCA-FUNCION
100000     CALL 'PRTCA100' USING WKS-PRTCA-PARMS TBL-PRTCA-TITULOS
100100                           WKS-PRTCA-RESULT-V WKS-PRTCA-RESULT-A
100200                           REG-PVPERF TBL-PVMRET
100300     MOVE 'A' TO WKS-PRTCA-FUNCION
100400     CALL 'PRTCA100' USING WKS-PRTCA-PARMS TBL-PRTCA-TITULOS
100500                           WKS-PRTCA-RESULT-V WKS-PRTCA-RESULT-A
100600                           REG-PVPERF TBL-PVMRET.
100700 720-VOLATILIDAD-Y-RETORNO-TITULO-E. EXIT.
100800
100900 722-COPIA-PRECIO-TITULO SECTION.
101000     MOVE SEC-T-P-FECHA(IX-SEC, IX-SECP)  TO TIT-P-FECHA(1,
101100                     IX-SECP)
101200     MOVE SEC-T-P-PRECIO(IX-SEC, IX-SECP) TO TIT-P-PRECIO(1,
101300                     IX-SECP).
101400 722-COPIA-PRECIO-TITULO-E. EXIT.
101500
101600******************************************************************
101700*   710 - ORDENA LA TABLA DE TENENCIAS DESCENDENTE POR VALOR     *
101800*         ACTUAL (BURBUJA SENCILLA, SE EJECUTA UNA SOLA VEZ).    *
101900******************************************************************
102000 710-ORDENA-TENENCIAS SECTION.
102100     PERFORM 712-PASADA-BURBUJA-HLD THRU 712-PASADA-BURBUJA-HLD-E
102200         VARYING WKS-I FROM 1 BY 1
102300         UNTIL WKS-I >= WKS-NUM-HOLDINGS.
102400 710-ORDENA-TENENCIAS-E. EXIT.
102500
102600 712-PASADA-BURBUJA-HLD SECTION.
102700     PERFORM 714-COMPARA-E-INTERCAMBIA-HLD
......                THRU 714-COMPARA-E-INTERCAMBIA-HLD-E
102800         VARYING WKS-J FROM 1 BY 1
102900         UNTIL WKS-J > WKS-NUM-HOLDINGS - WKS-I.
103000 712-PASADA-BURBUJA-HLD-E. EXIT.
103100
103200 714-COMPARA-E-INTERCAMBIA-HLD SECTION.
103300     IF HOLD-CURR-VALUE(WKS-J) < HOLD-CURR-VALUE(WKS-J + 1)
103400         MOVE HOLD-ENTRY(WKS-J)     TO WKS-HOLD-TEMP
103500         MOVE HOLD-ENTRY(WKS-J + 1) TO HOLD-ENTRY(WKS-J)
103600         MOVE WKS-HOLD-TEMP         TO HOLD-ENTRY(WKS-J + 1)
103700     END-IF.
103800 714-COMPARA-E-INTERCAMBIA-HLD-E. EXIT.
103900
104000******************************************************************
104100*   800 - ASIGNACION DE ACTIVOS: ACUMULA VALOR POR CATEGORIA,    *
104200*         AGREGA LA CATEGORIA "CASH", CALCULA PORCENTAJES Y      *
104300*         ORDENA DESCENDENTE POR VALOR.                          *
104400******************************************************************
104500 800-ASIGNACION-ACTIVOS SECTION.
104600     MOVE ZERO TO WKS-TOTAL-CASH
104700     PERFORM 802-SUMA-CUENTA-POSITIVA
......                THRU 802-SUMA-CUENTA-POSITIVA-E
104800         VARYING IX-CTA FROM 1 BY 1
104900         UNTIL IX-CTA > WKS-NUM-CUENTAS
105000     PERFORM 810-ACUMULA-CATEGORIA-TENENCIA
......                THRU 810-ACUMULA-CATEGORIA-TENENCIA-E
105100         VARYING IX-HLD FROM 1 BY 1
105200         UNTIL IX-HLD > WKS-NUM-HOLDINGS
105300     IF WKS-TOTAL-CASH > 0
105400         AND WKS-NUM-ALOC < 30
105500         ADD 1 TO WKS-NUM-ALOC
105600         MOVE WKS-NOMBRE-EFECTIVO TO ALOC-CATEGORY(WKS-NUM-ALOC)
105700         MOVE WKS-COLOR-EFECTIVO  TO ALOC-COLOR(WKS-NUM-ALOC)
105800         MOVE WKS-TOTAL-CASH      TO ALOC-VALUE(WKS-NUM-ALOC)
105900     END-IF
106000     PERFORM 820-CALCULA-PCT-ALOC THRU 820-CALCULA-PCT-ALOC-E
106100         VARYING IX-ALOC FROM 1 BY 1
106200         UNTIL IX-ALOC > WKS-NUM-ALOC
106300     PERFORM 830-ORDENA-ALOC THRU 830-ORDENA-ALOC-E
106400         VARYING WKS-I FROM 1 BY 1
106500         UNTIL WKS-I >= WKS-NUM-ALOC.
106600 800-ASIGNACION-ACTIVOS-E. EXIT.
106700
106800 802-SUMA-CUENTA-POSITIVA SECTION.
106900     IF CTA-T-SALDO(IX-CTA) > 0
107000         ADD CTA-T-SALDO(IX-CTA) TO WKS-TOTAL-CASH
107100     END-IF.
107200 802-SUMA-CUENTA-POSITIVA-E. EXIT.
107300
107400 810-ACUMULA-CATEGORIA-TENENCIA SECTION.
107500     SET SW-NO-ENCONTRADO TO TRUE
107600     PERFORM 812-COMPARA-CATEGORIA THRU 812-COMPARA-CATEGORIA-E
107700         VARYING IX-ALOC FROM 1 BY 1
107800         UNTIL IX-ALOC > WKS-NUM-ALOC
107900            OR SW-ENCONTRADO
108000     IF SW-ENCONTRADO
108100         SET IX-ALOC DOWN BY 1
108200         ADD HOLD-CURR-VALUE(IX-HLD) TO ALOC-VALUE(IX-ALOC)
108300     ELSE
108400         IF WKS-NUM-ALOC < 30
108500             ADD 1 TO WKS-NUM-ALOC
108600             MOVE HOLD-CATEGORY(IX-HLD) TO
108700                     ALOC-CATEGORY(WKS-NUM-ALOC)
108800             MOVE HOLD-CURR-VALUE(IX-HLD) TO
108900                     ALOC-VALUE(WKS-NUM-ALOC)
109000             MOVE HOLD-SEC-ID(IX-HLD)     TO WKS-TAX-BUSCA-ID
109100             PERFORM 450-BUSCA-TAXONOMIA
......                THRU 450-BUSCA-TAXONOMIA-E
109200             IF SW-ENCONTRADO
109300                 MOVE TAX-T-COLOR(IX-TAX) TO
109400                     ALOC-COLOR(WKS-NUM-ALOC)
109500             ELSE
109600                 MOVE WKS-COLOR-DEFECTO   TO
109700                     ALOC-COLOR(WKS-NUM-ALOC)
109800             END-IF
109900         END-IF
110000     END-IF.
110100 810-ACUMULA-CATEGORIA-TENENCIA-E. EXIT.
110200
110300 812-COMPARA-CATEGORIA SECTION.
110400     IF ALOC-CATEGORY(IX-ALOC) = HOLD-CATEGORY(IX-HLD)
110500         SET SW-ENCONTRADO TO TRUE
110600     END-IF.
110700 812-COMPARA-CATEGORIA-E. EXIT.
110800
110900 820-CALCULA-PCT-ALOC SECTION.
111000     IF (WKS-TOTAL-VALUE + WKS-TOTAL-CASH) > 0
111100         COMPUTE ALOC-PCT(IX-ALOC) ROUNDED =
111200                 (ALOC-VALUE(IX-ALOC)
111300                   / (WKS-TOTAL-VALUE + WKS-TOTAL-CASH)) * 100
111400     ELSE
111500         MOVE ZERO TO ALOC-PCT(IX-ALOC)
111600     END-IF.
111700 820-CALCULA-PCT-ALOC-E. EXIT.
111800
111900 830-ORDENA-ALOC SECTION.
112000     PERFORM 832-COMPARA-E-INTERCAMBIA-ALOC
......                THRU 832-COMPARA-E-INTERCAMBIA-ALOC-E
112100         VARYING WKS-J FROM 1 BY 1
112200         UNTIL WKS-J > WKS-NUM-ALOC - WKS-I.
112300 830-ORDENA-ALOC-E. EXIT.
112400
112500 832-COMPARA-E-INTERCAMBIA-ALOC SECTION.
112600     IF ALOC-VALUE(WKS-J) < ALOC-VALUE(WKS-J + 1)
112700         MOVE ALOC-ENTRY(WKS-J)     TO WKS-ALOC-TEMP
112800         MOVE ALOC-ENTRY(WKS-J + 1) TO ALOC-ENTRY(WKS-J)
112900         MOVE WKS-ALOC-TEMP         TO ALOC-ENTRY(WKS-J + 1)
113000     END-IF.
113100 832-COMPARA-E-INTERCAMBIA-ALOC-E. EXIT.
113200
113300******************************************************************
113400*   900 - DESGLOSE DE VALOR POR MONEDA (TENENCIAS + SALDOS)      *
113500******************************************************************
113600 900-DESGLOSE-MONEDA SECTION.
113700     PERFORM 902-ACUMULA-MONEDA-TENENCIA
......                THRU 902-ACUMULA-MONEDA-TENENCIA-E
113800         VARYING IX-HLD FROM 1 BY 1
113900         UNTIL IX-HLD > WKS-NUM-HOLDINGS
114000     PERFORM 906-ACUMULA-MONEDA-CUENTA
......                THRU 906-ACUMULA-MONEDA-CUENTA-E
114100         VARYING IX-CTA FROM 1 BY 1
114200         UNTIL IX-CTA > WKS-NUM-CUENTAS.
114300 900-DESGLOSE-MONEDA-E. EXIT.
114400
114500 902-ACUMULA-MONEDA-TENENCIA SECTION.
114600     SET SW-NO-ENCONTRADO TO TRUE
114700     PERFORM 904-COMPARA-MONEDA-TENENCIA
......                THRU 904-COMPARA-MONEDA-TENENCIA-E
114800         VARYING IX-MON FROM 1 BY 1
114900         UNTIL IX-MON > WKS-NUM-MONEDA
115000            OR SW-ENCONTRADO
115100     IF SW-ENCONTRADO
115200         SET IX-MON DOWN BY 1
115300         ADD HOLD-CURR-VALUE(IX-HLD) TO MON-VALUE(IX-MON)
115400     ELSE
115500         IF WKS-NUM-MONEDA < 15
115600             ADD 1 TO WKS-NUM-MONEDA
115700             MOVE HOLD-CURRENCY(IX-HLD) TO
115800                     MON-CURRENCY(WKS-NUM-MONEDA)
115900             MOVE HOLD-CURR-VALUE(IX-HLD) TO
116000                     MON-VALUE(WKS-NUM-MONEDA)
116100         END-IF
116200     END-IF.
116300 902-ACUMULA-MONEDA-TENENCIA-E. EXIT.
116400
116500 904-COMPARA-MONEDA-TENENCIA SECTION.
116600     IF MON-CURRENCY(IX-MON) = HOLD-CURRENCY(IX-HLD)
116700         SET SW-ENCONTRADO TO TRUE
116800     END-IF.
116900 904-COMPARA-MONEDA-TENENCIA-E. EXIT.
117000
117100 906-ACUMULA-MONEDA-CUENTA SECTION.
117200     IF CTA-T-SALDO(IX-CTA) > 0
117300         SET SW-NO-ENCONTRADO TO TRUE
117400         PERFORM 908-COMPARA-MONEDA-CUENTA
......                THRU 908-COMPARA-MONEDA-CUENTA-E
117500             VARYING IX-MON FROM 1 BY 1
117600             UNTIL IX-MON > WKS-NUM-MONEDA
117700                OR SW-ENCONTRADO
117800         IF SW-ENCONTRADO
117900             SET IX-MON DOWN BY 1
118000             ADD CTA-T-SALDO(IX-CTA) TO MON-VALUE(IX-MON)
118100         ELSE
118200             IF WKS-NUM-MONEDA < 15
118300                 ADD 1 TO WKS-NUM-MONEDA
118400                 MOVE CTA-T-CURRENCY(IX-CTA)
118500                   TO MON-CURRENCY(WKS-NUM-MONEDA)
118600                 MOVE CTA-T-SALDO(IX-CTA) TO
118700                     MON-VALUE(WKS-NUM-MONEDA)
118800             END-IF
118900         END-IF
119000     END-IF.
119100 906-ACUMULA-MONEDA-CUENTA-E. EXIT.
119200
119300 908-COMPARA-MONEDA-CUENTA SECTION.
119400     IF MON-CURRENCY(IX-MON) = CTA-T-CURRENCY(IX-CTA)
119500         SET SW-ENCONTRADO TO TRUE
119600     END-IF.
119700 908-COMPARA-MONEDA-CUENTA-E. EXIT.
119800
119900******************************************************************
120000*   1000 - ARMA LA TABLA DE TITULOS TENIDOS PARA PRTCA100 Y      *
120100*          OBTIENE EL HISTORICO DE VALOR, LAS METRICAS DE        *
120200*          DESEMPENO Y LOS RETORNOS MENSUALES.                   *
120300******************************************************************
120400 1000-CALCULA-METRICAS SECTION.
120500     MOVE ZERO TO WKS-PRTCA-NUM-TITULOS
120600     PERFORM 1010-COPIA-TITULO-TENIDO
......                THRU 1010-COPIA-TITULO-TENIDO-E
120700         VARYING IX-HLD FROM 1 BY 1
120800         UNTIL IX-HLD > WKS-NUM-HOLDINGS
120900            OR WKS-PRTCA-NUM-TITULOS >= 100
121000     MOVE WKS-TOTAL-INVESTED     TO WKS-PRTCA-TOTAL-INVERTIDO
121100     MOVE WKS-FECHA-HOY          TO WKS-PRTCA-FECHA-HOY
121200     MOVE WKS-FECHA-PRIMERA-TXN  TO WKS-PRTCA-PRIMERA-FECHA
121300     MOVE 'H' TO WKS-PRTCA-FUNCION
121400     CALL 'PRTCA100' USING WKS-PRTCA-PARMS TBL-PRTCA-TITULOS
121500                           WKS-PRTCA-RESULT-V WKS-PRTCA-RESULT-A
121600                           REG-PVPERF TBL-PVMRET
121700     MOVE 'M' TO WKS-PRTCA-FUNCION
121800     CALL 'PRTCA100' USING WKS-PRTCA-PARMS TBL-PRTCA-TITULOS
121900                           WKS-PRTCA-RESULT-V WKS-PRTCA-RESULT-A
122000                           REG-PVPERF TBL-PVMRET
122100     MOVE 'R' TO WKS-PRTCA-FUNCION
122200     CALL 'PRTCA100' USING WKS-PRTCA-PARMS TBL-PRTCA-TITULOS
122300                           WKS-PRTCA-RESULT-V WKS-PRTCA-RESULT-A
122400                           REG-PVPERF TBL-PVMRET.
122500 1000-CALCULA-METRICAS-E. EXIT.
122600
122700 1010-COPIA-TITULO-TENIDO SECTION.
122800     ADD 1 TO WKS-PRTCA-NUM-TITULOS
122900     PERFORM 420-BUSCA-TITULO-POR-ID-HLD
......                THRU 420-BUSCA-TITULO-POR-ID-HLD-E
123000     MOVE SEC-T-ID(IX-SEC) TO TIT-SEC-ID(WKS-PRTCA-NUM-TITULOS)
123100     MOVE SEC-T-NUM-PRECIOS(IX-SEC)
123200       TO TIT-NUM-PRECIOS(WKS-PRTCA-NUM-TITULOS)
123300     MOVE SEC-T-NUM-CAMBIOS(IX-SEC)
123400       TO TIT-NUM-CAMBIOS(WKS-PRTCA-NUM-TITULOS)
123500     PERFORM 1012-COPIA-PRECIO-TENIDO
......                THRU 1012-COPIA-PRECIO-TENIDO-E
123600         VARYING IX-SECP FROM 1 BY 1
123700         UNTIL IX-SECP > SEC-T-NUM-PRECIOS(IX-SEC)
123800     PERFORM 1014-COPIA-CAMBIO-TENIDO
......                THRU 1014-COPIA-CAMBIO-TENIDO-E
123900         VARYING IX-SECC FROM 1 BY 1
124000         UNTIL IX-SECC > SEC-T-NUM-CAMBIOS(IX-SEC).
124100 1010-COPIA-TITULO-TENIDO-E. EXIT.
124200
124300 420-BUSCA-TITULO-POR-ID-HLD SECTION.
124400     SET SW-NO-ENCONTRADO TO TRUE
124500     MOVE HOLD-SEC-ID(IX-HLD) TO WKS-TAX-BUSCA-ID
......     SEARCH ALL SEC-ENTRY
......         AT END
......             SET SW-NO-ENCONTRADO TO TRUE
......         WHEN SEC-T-ID(IX-SEC) = WKS-TAX-BUSCA-ID
......             SET SW-ENCONTRADO TO TRUE
......     END-SEARCH.
125300 420-BUSCA-TITULO-POR-ID-HLD-E. EXIT.
126000
126100 1012-COPIA-PRECIO-TENIDO SECTION.
126200     MOVE SEC-T-P-FECHA(IX-SEC, IX-SECP)
126300       TO TIT-P-FECHA(WKS-PRTCA-NUM-TITULOS, IX-SECP)
126400     MOVE SEC-T-P-PRECIO(IX-SEC, IX-SECP)
126500       TO TIT-P-PRECIO(WKS-PRTCA-NUM-TITULOS, IX-SECP).
126600 1012-COPIA-PRECIO-TENIDO-E. EXIT.
126700
126800 1014-COPIA-CAMBIO-TENIDO SECTION.
126900     MOVE SEC-T-C-FECHA(IX-SEC, IX-SECC)
127000       TO TIT-C-FECHA(WKS-PRTCA-NUM-TITULOS, IX-SECC)
127100     MOVE SEC-T-C-ACCIONES(IX-SEC, IX-SECC)
127200       TO TIT-C-ACCIONES(WKS-PRTCA-NUM-TITULOS, IX-SECC).
127300 1014-COPIA-CAMBIO-TENIDO-E. EXIT.
127400
127500******************************************************************
127600*   1100 - CIERRA EL RESUMEN DE DIVIDENDOS (LAS TABLAS YA FUERON *
127700*          ACUMULADAS DURANTE EL PASE 600/1110); AQUI SOLO SE    *
127800*          ORDENA EL DETALLE POR ANIO/MES ASCENDENTE.            *
127900******************************************************************
128000 1100-RESUMEN-DIVIDENDOS SECTION.
128100     PERFORM 1120-ORDENA-DIV-MES THRU 1120-ORDENA-DIV-MES-E
128200         VARYING WKS-I FROM 1 BY 1
128300         UNTIL WKS-I >= WKS-NUM-DIV-MES.
128400 1100-RESUMEN-DIVIDENDOS-E. EXIT.
128500
128600 1120-ORDENA-DIV-MES SECTION.
128700     PERFORM 1122-COMPARA-E-INTERCAMBIA-DVM
......                THRU 1122-COMPARA-E-INTERCAMBIA-DVM-E
128800         VARYING WKS-J FROM 1 BY 1
128900         UNTIL WKS-J > WKS-NUM-DIV-MES - WKS-I.
129000 1120-ORDENA-DIV-MES-E. EXIT.
129100
129200 1122-COMPARA-E-INTERCAMBIA-DVM SECTION.
129300     IF DVM-ANIO(WKS-J) > DVM-ANIO(WKS-J + 1)
129400         OR (DVM-ANIO(WKS-J) = DVM-ANIO(WKS-J + 1)
129500              AND DVM-MES(WKS-J) > DVM-MES(WKS-J + 1))
129600         MOVE DVM-ENTRY(WKS-J)     TO WKS-DVM-TEMP
129700         MOVE DVM-ENTRY(WKS-J + 1) TO DVM-ENTRY(WKS-J)
129800         MOVE WKS-DVM-TEMP         TO DVM-ENTRY(WKS-J + 1)
129900     END-IF.
130000 1122-COMPARA-E-INTERCAMBIA-DVM-E. EXIT.
130100
130200******************************************************************
130300*   1200 - TOTALES DE CLIENTE Y ESCRITURA DEL RESUMEN (PVCLIO)   *
130400******************************************************************
130500 1200-TOTALES-CLIENTE SECTION.
130600     COMPUTE WKS-TOTAL-GAIN = WKS-TOTAL-VALUE - WKS-TOTAL-INVESTED
130700     IF WKS-TOTAL-INVESTED > 0
130800         COMPUTE WKS-TOTAL-GAIN-PCT ROUNDED =
130900                 (WKS-TOTAL-GAIN / WKS-TOTAL-INVESTED) * 100
131000     ELSE
131100         MOVE ZERO TO WKS-TOTAL-GAIN-PCT
131200     END-IF
131300     MOVE WKS-PARM-CLIENTE     TO CLI-NAME
131400     MOVE WKS-PARM-MONEDA-BASE TO CLI-BASE-CCY
131500     MOVE WKS-TOTAL-VALUE      TO CLI-TOTAL-VALUE
131600     MOVE WKS-TOTAL-INVESTED   TO CLI-TOTAL-INVESTED
131700     MOVE WKS-TOTAL-GAIN       TO CLI-GAIN-LOSS
131800     MOVE WKS-TOTAL-GAIN-PCT   TO CLI-GAIN-PCT
131900     MOVE WKS-TOTAL-DIVIDENDOS TO CLI-DIVIDENDS
132000     MOVE WKS-TOTAL-COMISIONES TO CLI-FEES
132100     WRITE REG-PVCLIO
132200     IF FS-PVCLIO NOT = '00'
132300         DISPLAY '*** ERROR AL GRABAR PVCLIO, STATUS: ' FS-PVCLIO
132400     END-IF.
132500 1200-TOTALES-CLIENTE-E. EXIT.
132600
132700******************************************************************
132800*   1300 - ESCRIBE EL EXTRACTO DE TENENCIAS, EL EXTRACTO DE      *
132900*          MOVIMIENTOS RECIENTES Y EL REPORTE IMPRESO DE CLIENTE *
133000******************************************************************
133100 1300-IMPRIME-REPORTE SECTION.
133200     PERFORM 1310-GRABA-TENENCIAS THRU 1310-GRABA-TENENCIAS-E
133300         VARYING IX-HLD FROM 1 BY 1
133400         UNTIL IX-HLD > WKS-NUM-HOLDINGS
133500     PERFORM 1320-ORDENA-RECIENTES THRU 1320-ORDENA-RECIENTES-E
133600     PERFORM 1330-GRABA-RECIENTES THRU 1330-GRABA-RECIENTES-E
133700         VARYING WKS-RT-CANTIDAD FROM 1 BY 1
133800         UNTIL WKS-RT-CANTIDAD > 30
133900            OR WKS-RT-CANTIDAD > WKS-RT-TOTAL-VISTOS
134000     PERFORM 1400-ENCABEZADO-REPORTE
......                THRU 1400-ENCABEZADO-REPORTE-E
134100     PERFORM 1410-DETALLE-TENENCIAS THRU 1410-DETALLE-TENENCIAS-E
134200         VARYING IX-HLD FROM 1 BY 1
134300         UNTIL IX-HLD > WKS-NUM-HOLDINGS
134400     PERFORM 1420-DETALLE-ASIGNACION
......                THRU 1420-DETALLE-ASIGNACION-E
134500         VARYING IX-ALOC FROM 1 BY 1
134600         UNTIL IX-ALOC > WKS-NUM-ALOC
134700     PERFORM 1430-DETALLE-METRICAS THRU 1430-DETALLE-METRICAS-E
134800     PERFORM 1440-DETALLE-DIVIDENDOS
......                THRU 1440-DETALLE-DIVIDENDOS-E
134900         VARYING IX-DVA FROM 1 BY 1
135000         UNTIL IX-DVA > WKS-NUM-DIV-ANIO.
135100 1300-IMPRIME-REPORTE-E. EXIT.
135200
135300 1310-GRABA-TENENCIAS SECTION.
135400     MOVE WKS-PARM-CLIENTE   TO HLD-CLI-NAME
135500     MOVE HOLD-SEC-ID(IX-HLD) TO HLD-SEC-ID
135600     MOVE HOLD-SEC-NAME(IX-HLD) TO HLD-SEC-NAME
135700     MOVE HOLD-SHARES(IX-HLD) TO HLD-SHARES
135800     MOVE HOLD-CURR-VALUE(IX-HLD) TO HLD-CURR-VALUE
135900     MOVE HOLD-INVESTED(IX-HLD) TO HLD-INVESTED
136000     MOVE HOLD-GAIN-LOSS(IX-HLD) TO HLD-GAIN-LOSS
136100     MOVE HOLD-GAIN-PCT(IX-HLD) TO HLD-GAIN-PCT
136200     MOVE HOLD-CURRENCY(IX-HLD) TO HLD-CURRENCY
136300     MOVE HOLD-CATEGORY(IX-HLD) TO HLD-CATEGORY
136400     MOVE HOLD-VOLATILITY(IX-HLD) TO HLD-VOLATILITY
136500     MOVE HOLD-ANN-RETURN(IX-HLD) TO HLD-ANN-RETURN
136600     WRITE REG-PVHLDO
136700     IF FS-PVHLDO NOT = '00'
136800         DISPLAY '*** ERROR AL GRABAR PVHLDO, STATUS: ' FS-PVHLDO
136900     END-IF.
137000 1310-GRABA-TENENCIAS-E. EXIT.
137100
137200*    COPIA LOS HASTA 30 MOVIMIENTOS DE LA TABLA CIRCULAR A LA
137300*    TABLA DE SALIDA Y LOS ORDENA DESCENDENTE POR FECHA (BURBUJA).
137400 1320-ORDENA-RECIENTES SECTION.
137500     IF WKS-RT-TOTAL-VISTOS > 30
137600         MOVE 30 TO WKS-RT-CANTIDAD
137700     ELSE
137800         MOVE WKS-RT-TOTAL-VISTOS TO WKS-RT-CANTIDAD
137900     END-IF
138000     IF WKS-RT-CANTIDAD > 1
138100         PERFORM 1322-PASADA-BURBUJA-RT
......                THRU 1322-PASADA-BURBUJA-RT-E
138200             VARYING WKS-I FROM 1 BY 1
138300             UNTIL WKS-I >= WKS-RT-CANTIDAD
138400     END-IF.
138500 1320-ORDENA-RECIENTES-E. EXIT.
138600
138700 1322-PASADA-BURBUJA-RT SECTION.
138800     PERFORM 1324-COMPARA-E-INTERCAMBIA-RT
......                THRU 1324-COMPARA-E-INTERCAMBIA-RT-E
138900         VARYING WKS-J FROM 1 BY 1
139000         UNTIL WKS-J > WKS-RT-CANTIDAD - WKS-I.
139100 1322-PASADA-BURBUJA-RT-E. EXIT.
139200
139300 1324-COMPARA-E-INTERCAMBIA-RT SECTION.
139400     IF RT-DATE(WKS-J) < RT-DATE(WKS-J + 1)
139500         MOVE RT-ENTRY(WKS-J)     TO RT-TEMP
139600         MOVE RT-ENTRY(WKS-J + 1) TO RT-ENTRY(WKS-J)
139700         MOVE RT-TEMP             TO RT-ENTRY(WKS-J + 1)
139800     END-IF.
139900 1324-COMPARA-E-INTERCAMBIA-RT-E. EXIT.
140000
140100 1330-GRABA-RECIENTES SECTION.
140200     MOVE WKS-PARM-CLIENTE TO RTX-CLI-NAME
140300     MOVE RT-DATE(WKS-RT-CANTIDAD)     TO RTX-DATE
140400     MOVE RT-TYPE(WKS-RT-CANTIDAD)     TO RTX-TYPE
140500     MOVE RT-AMOUNT(WKS-RT-CANTIDAD)   TO RTX-AMOUNT
140600     MOVE RT-CURRENCY(WKS-RT-CANTIDAD) TO RTX-CURRENCY
140700     MOVE RT-SEC-NAME(WKS-RT-CANTIDAD) TO RTX-SEC-NAME
140800     MOVE RT-ACC-NAME(WKS-RT-CANTIDAD) TO RTX-ACC-NAME
140900     MOVE RT-NOTE(WKS-RT-CANTIDAD)     TO RTX-NOTE
141000     WRITE REG-PVRTXM
141100     IF FS-PVRTXM NOT = '00'
141200         DISPLAY '*** ERROR AL GRABAR PVRTXM, STATUS: ' FS-PVRTXM
141300     END-IF.
141400 1330-GRABA-RECIENTES-E. EXIT.
141500
141600******************************************************************
141700*               IMPRESION DEL REPORTE DE CLIENTE                 *
141800******************************************************************
141900 1400-ENCABEZADO-REPORTE SECTION.
142000     MOVE SPACES TO REG-RPTHLD
142100     STRING 'REPORTE DE CLIENTE - ' WKS-PARM-CLIENTE
142200         DELIMITED BY SIZE INTO REG-RPTHLD
142300     WRITE REG-RPTHLD AFTER ADVANCING PAGE
142400     MOVE SPACES TO REG-RPTHLD
142500     STRING 'MONEDA BASE: ' WKS-PARM-MONEDA-BASE
142600         DELIMITED BY SIZE INTO REG-RPTHLD
142700     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
142800     MOVE WKS-TOTAL-VALUE TO WKS-MASCARA-MONTO
142900     MOVE SPACES TO REG-RPTHLD
143000     STRING 'VALOR TOTAL: ' WKS-MASCARA-MONTO
143100         DELIMITED BY SIZE INTO REG-RPTHLD
143200     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
143300     MOVE WKS-TOTAL-INVESTED TO WKS-MASCARA-MONTO
143400     MOVE SPACES TO REG-RPTHLD
143500     STRING 'INVERTIDO TOTAL: ' WKS-MASCARA-MONTO
143600         DELIMITED BY SIZE INTO REG-RPTHLD
143700     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
143800     MOVE WKS-TOTAL-GAIN TO WKS-MASCARA-MONTO
143900     MOVE SPACES TO REG-RPTHLD
144000     STRING 'GANANCIA/PERDIDA: ' WKS-MASCARA-MONTO
144100         DELIMITED BY SIZE INTO REG-RPTHLD
144200     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
144300     MOVE WKS-TOTAL-GAIN-PCT TO WKS-MASCARA-PCT
144400     MOVE SPACES TO REG-RPTHLD
144500     STRING 'GANANCIA %: ' WKS-MASCARA-PCT
144600         DELIMITED BY SIZE INTO REG-RPTHLD
144700     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
144800     MOVE SPACES TO REG-RPTHLD
144900     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
145000     MOVE SPACES TO REG-RPTHLD
145100     STRING 'DETALLE DE TENENCIAS (DESCENDENTE POR VALOR)'
145200         DELIMITED BY SIZE INTO REG-RPTHLD
145300     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE.
145400 1400-ENCABEZADO-REPORTE-E. EXIT.
145500
145600 1410-DETALLE-TENENCIAS SECTION.
145700     MOVE SPACES TO REG-RPTHLD
145800     MOVE HOLD-CURR-VALUE(IX-HLD) TO WKS-MASCARA-MONTO
145900     STRING HOLD-SEC-NAME(IX-HLD) ' ' HOLD-CATEGORY(IX-HLD)
146000            ' ' WKS-MASCARA-MONTO
146100         DELIMITED BY SIZE INTO REG-RPTHLD
146200     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE.
146300 1410-DETALLE-TENENCIAS-E. EXIT.
146400
146500 1420-DETALLE-ASIGNACION SECTION.
146600     MOVE SPACES TO REG-RPTHLD
146700     MOVE ALOC-VALUE(IX-ALOC) TO WKS-MASCARA-MONTO
146800     STRING 'ASIGNACION  ' ALOC-CATEGORY(IX-ALOC) ' '
146900            WKS-MASCARA-MONTO ' (' ALOC-PCT(IX-ALOC) '%)'
147000         DELIMITED BY SIZE INTO REG-RPTHLD
147100     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE.
147200 1420-DETALLE-ASIGNACION-E. EXIT.
147300
147400 1430-DETALLE-METRICAS SECTION.
147500     MOVE SPACES TO REG-RPTHLD
147600     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
147700     MOVE SPACES TO REG-RPTHLD
147800     STRING 'METRICAS DE DESEMPENO'
147900         DELIMITED BY SIZE INTO REG-RPTHLD
148000     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
148100     MOVE SPACES TO REG-RPTHLD
148200     STRING '  RETORNO TOTAL %   : ' PM-TOTAL-RETURN
148300         DELIMITED BY SIZE INTO REG-RPTHLD
148400     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
148500     MOVE SPACES TO REG-RPTHLD
148600     STRING '  RETORNO ANUAL %   : ' PM-ANNUAL-RETURN
148700         DELIMITED BY SIZE INTO REG-RPTHLD
148800     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
148900     MOVE SPACES TO REG-RPTHLD
149000     STRING '  VOLATILIDAD %     : ' PM-VOLATILITY
149100         DELIMITED BY SIZE INTO REG-RPTHLD
149200     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
149300     MOVE SPACES TO REG-RPTHLD
149400     STRING '  SHARPE            : ' PM-SHARPE
149500         DELIMITED BY SIZE INTO REG-RPTHLD
149600     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE
149700     MOVE SPACES TO REG-RPTHLD
149800     STRING '  MAXIMA CAIDA %    : ' PM-MAX-DRAWDOWN
149900         DELIMITED BY SIZE INTO REG-RPTHLD
150000     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE.
150100 1430-DETALLE-METRICAS-E. EXIT.
150200
150300 1440-DETALLE-DIVIDENDOS SECTION.
150400     MOVE SPACES TO REG-RPTHLD
150500     MOVE DVA-MONTO(IX-DVA) TO WKS-MASCARA-MONTO
150600     STRING 'DIVIDENDOS ' DVA-ANIO(IX-DVA) ': ' WKS-MASCARA-MONTO
150700         DELIMITED BY SIZE INTO REG-RPTHLD
150800     WRITE REG-RPTHLD AFTER ADVANCING 1 LINE.
150900 1440-DETALLE-DIVIDENDOS-E. EXIT.
151000
