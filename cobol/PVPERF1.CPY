000100******************************************************************
000200*            C O P Y B O O K   P V P E R F 1                    *
000300*------------------------------------------------------------------
000400* DESCRIPCION : AREA DE ENLACE (LINKAGE) ENTRE PRTVAL01 Y SU        *
000500*             : SUBRUTINA DE CALCULO FINANCIERO PRTCA100.  TRAE LAS *
000600*             : METRICAS DE DESEMPENO DEL CLIENTE Y LA TABLA DE    *
000700*             : RETORNOS MENSUALES QUE PRTCA100 DEVUELVE LLENAS.    *
000800* HISTORIA    :                                                   *
000900*   02/04/2024 EEDR CREACION INICIAL                   CR-10318   *
001000*   14/01/2025 EEDR AGREGADA TABLA DE RETORNOS MENSUALES CR-10601 *
001100*   03/05/2025 EEDR AGREGADOS RETORNOS 1A/3A/5A Y YTD     CR-10655 *
001200******************************************************************
001300 01  REG-PVPERF.
001400     05  PM-TOTAL-RETURN               PIC S9(05)V99.
001500     05  PM-ANNUAL-RETURN               PIC S9(05)V99.
001600     05  PM-YTD-RETURN                 PIC S9(05)V99.
001700     05  PM-RETURN-1Y                  PIC S9(05)V99.
001800     05  PM-RETURN-3Y                  PIC S9(05)V99.
001900     05  PM-RETURN-5Y                  PIC S9(05)V99.
002000     05  PM-VOLATILITY                 PIC S9(05)V99.
002100     05  PM-SHARPE                     PIC S9(03)V99.
002200     05  PM-MAX-DRAWDOWN               PIC S9(05)V99.
002300     05  PM-DD-START                   PIC 9(08).
002400     05  PM-DD-END                     PIC 9(08).
002500     05  FILLER                        PIC X(10).
002600
002700 01  TBL-PVMRET.
002800     05  MR-OCCURS-CTR                 PIC 9(04) COMP.
002900     05  MR-ENTRY                      OCCURS 0 TO 0240 TIMES
003000                                        DEPENDING ON MR-OCCURS-CTR
003100                                        INDEXED BY MR-IDX.
003200         10  MR-YEAR                   PIC 9(04).
003300         10  MR-MONTH                  PIC 9(02).
003400         10  MR-RETURN-PCT             PIC S9(03)V99.
003500         10  FILLER                    PIC X(04).
