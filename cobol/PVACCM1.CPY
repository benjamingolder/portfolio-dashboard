000100******************************************************************
000200*            C O P Y B O O K   P V A C C M 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVACCM  (MAESTRO DE CUENTAS DE EFECTIVO)          *
000500* DESCRIPCION : UN REGISTRO POR CUENTA DE EFECTIVO DEL CLIENTE.   *
000600*             : LONGITUD DE REGISTRO = 45, SIN FILLER DE RELLENO. *
000700* HISTORIA    :                                                   *
000800*   10/03/2024 EEDR CREACION INICIAL                   CR-10291   *
000900******************************************************************
001000 01  REG-PVACCM.
001100     05  ACC-ID                        PIC X(12).
001200     05  ACC-NAME                      PIC X(30).
001300     05  ACC-CURRENCY                  PIC X(03).
