000100******************************************************************
000200*            C O P Y B O O K   P V H L D O 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVHLDO  (TENENCIAS CALCULADAS POR CLIENTE)         *
000500* DESCRIPCION : UN REGISTRO POR TITULO TENIDO POR EL CLIENTE AL    *
000600*             : CIERRE DEL CORRIDO.  LO ESCRIBE PRTVAL01 (PARRAFO   *
000700*             : 700-CONSTRUYE-TENENCIAS) Y LO LEE PRTAGG01 PARA EL  *
000800*             : CONSOLIDADO DE FIRMA (PARRAFO 210-CARGA-TENENCIAS).*
000900*             : HLD-CLI-NAME VA AL FRENTE DEL REGISTRO DE SALIDA   *
001000*             : (NO VIENE EN EL LAYOUT DE PUBLICACION) PORQUE      *
001100*             : PRTAGG01 CONCATENA LOS PVHLDO DE VARIOS CLIENTES Y  *
001200*             : NECESITA SABER DE CUAL CLIENTE VINO CADA TENENCIA. *
001300* HISTORIA    :                                                   *
001400*   11/03/2024 EEDR CREACION INICIAL                   CR-10291   *
001500*   19/09/2024 EEDR AGREGADO HLD-CATEGORY P/ASIG-ACTIVOS CR-10405 *
001600*   02/12/2024 EEDR AGREGADO HLD-CLI-NAME P/CONSOLIDADO   CR-10512 *
001700******************************************************************
001800 01  REG-PVHLDO.
001900     05  HLD-CLI-NAME                  PIC X(30).
002000     05  HLD-SEC-ID                    PIC X(12).
002100     05  HLD-SEC-NAME                  PIC X(40).
002200     05  HLD-SHARES                    PIC S9(09)V9(04).
002300     05  HLD-CURR-VALUE                PIC S9(11)V99.
002400     05  HLD-INVESTED                  PIC S9(11)V99.
002500     05  HLD-GAIN-LOSS                 PIC S9(11)V99.
002600     05  HLD-GAIN-PCT                  PIC S9(05)V99.
002700     05  HLD-CURRENCY                  PIC X(03).
002800     05  HLD-CATEGORY                  PIC X(20).
002900     05  HLD-VOLATILITY                PIC S9(05)V99.
003000     05  HLD-ANN-RETURN                PIC S9(05)V99.
003100     05  FILLER                        PIC X(10).
