000100******************************************************************
000200*            C O P Y B O O K   P V R T X M 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVRTXM  (EXTRACTO DE MOVIMIENTOS RECIENTES)        *
000500* DESCRIPCION : LAS 30 TRANSACCIONES MAS RECIENTES DEL CLIENTE,    *
000600*             : CON NOMBRES YA RESUELTOS, PARA EL BLOQUE DE        *
000700*             : "MOVIMIENTOS RECIENTES" DEL REPORTE DE CLIENTE Y   *
000800*             : PARA QUE PRTAGG01 ARME EL TOP-30 DE FIRMA.  NO HAY  *
000900*             : LAYOUT DE PUBLICACION PARA ESTO; SE DERIVA DEL     *
001000*             : REGISTRO DE MOVIMIENTO (PVTRNM1) CON CLI-NAME AL   *
001100*             : FRENTE, IGUAL QUE SE HIZO CON PVHLDO1.             *
001200* HISTORIA    :                                                   *
001300*   02/12/2024 EEDR CREACION INICIAL                   CR-10512   *
001400******************************************************************
001500 01  REG-PVRTXM.
001600     05  RTX-CLI-NAME                  PIC X(30).
001700     05  RTX-DATE                      PIC 9(08).
001800     05  RTX-TYPE                      PIC 9(02).
001900     05  RTX-AMOUNT                    PIC S9(11)V99.
002000     05  RTX-CURRENCY                  PIC X(03).
002100     05  RTX-SEC-NAME                  PIC X(40).
002200     05  RTX-ACC-NAME                  PIC X(30).
002300     05  RTX-NOTE                      PIC X(30).
002400     05  FILLER                        PIC X(10).
