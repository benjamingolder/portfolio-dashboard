000100******************************************************************
000200*            C O P Y B O O K   P V S E C M 1                    *
000300*------------------------------------------------------------------
000400* APLICACION  : BANCA PRIVADA / ADMINISTRACION DE PORTAFOLIOS     *
000500* ARCHIVO     : PVSECM  (MAESTRO DE TITULOS / SECURITIES)         *
000600* DESCRIPCION : UN REGISTRO POR CADA TITULO (ACCION, FONDO, BONO) *
000700*             : QUE PUEDE APARECER EN UNA TENENCIA DE CLIENTE.    *
000800*             : LONGITUD DE REGISTRO = 77 POSICIONES, SIN FILLER  *
000900*             : DE RELLENO; EL LAYOUT AGOTA LAS 77 POSICIONES.    *
001000* HISTORIA    :                                                   *
001100*   10/03/2024 EEDR CREACION INICIAL                   CR-10291   *
001200*   22/07/2025 EEDR AGREGADO SEC-TICKER P/REPORTE NUEVO CR-10734  *
001300******************************************************************
001400 01  REG-PVSECM.
001500     05  SEC-ID                        PIC X(12).
001600     05  SEC-NAME                      PIC X(40).
001700     05  SEC-ISIN                      PIC X(12).
001800     05  SEC-TICKER                    PIC X(10).
001900     05  SEC-CURRENCY                  PIC X(03).
