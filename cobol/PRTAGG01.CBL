000100******************************************************************
000200* FECHA       : 09/06/1994                                       *
000300* PROGRAMADOR : MARTA DE LEON (MDL)                              *
000400* APLICACION  : BANCA PRIVADA / ADMINISTRACION DE PORTAFOLIOS     *
000500* PROGRAMA    : PRTAGG01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONSOLIDADO DE FIRMA SOBRE LOS RESUMENES Y        *
000800*             : TENENCIAS DE TODOS LOS CLIENTES PRODUCIDOS POR    *
000900*             : LAS CORRIDAS DE PRTVAL01 (ARCHIVOS CONCATENADOS   *
001000*             : EN EL JCL).  SUMA TOTALES DE FIRMA, FUSIONA LAS   *
001100*             : TENENCIAS POR NOMBRE DE TITULO (TOP 20), ARMA EL  *
001200*             : DESGLOSE POR MONEDA DE TODA LA FIRMA Y MEZCLA LOS *
001300*             : MOVIMIENTOS RECIENTES DE TODOS LOS CLIENTES (TOP  *
001400*             : 30).  PRODUCE UNICAMENTE EL REPORTE IMPRESO DE    *
001500*             : FIRMA; NO GENERA ARCHIVOS DE SALIDA ADICIONALES.  *
001600* ARCHIVOS    : PVCLIO=E,PVHLDO=E,PVRTXM=E,RPTFRM=S               *
001700* ACCION (ES) : NINGUNA                                          *
001800* INSTALADO   : 09/06/1994                                       *
001900* BPM/RATIONAL: 301148                                            *
002000* NOMBRE      : CONSOLIDADO DE FIRMA - MULTI-CLIENTE              *
002100******************************************************************
002200*                       B I T A C O R A                          *
002300*   09/06/1994 MDL  CREACION INICIAL                     CR-10358*
002400*   14/01/1997 MDL  AGREGADO DESGLOSE POR MONEDA DE FIRMA CR-10418*
002500*   30/10/1998 PEDR REVISION DE FECHAS PARA EL ANIO 2000  CR-10468*
002600*     SE AMPLIARON LAS FECHAS DE MOVIMIENTOS A 9(08)       *
002700*     CCYYMMDD EN EL MERGE DE RECIENTES.                  *
002800*   12/07/2001 JLOZ AGREGADA FUSION DE TENENCIAS POR       *
002900*     NOMBRE DE TITULO (TOP 20)                           CR-10509*
003000*   19/03/2024 EEDR AGREGADA MEZCLA DE MOVIMIENTOS         *
003100*     RECIENTES DE TODOS LOS CLIENTES (TOP 30) VIA SORT    CR-10513*
003200*   02/12/2024 EEDR REESCRITO SOBRE EL NUEVO EXTRACTO      *
003300*     PVRTXM Y EL RESUMEN/TENENCIAS DE PRTVAL01            CR-10512*
003400******************************************************************
003500 ID DIVISION.
003600 PROGRAM-ID.    PRTAGG01.
003700 AUTHOR.        MARTA DE LEON.
003800 INSTALLATION.  BANCA PRIVADA - ADMINISTRACION DE PORTAFOLIOS.
003900 DATE-WRITTEN.  09/06/1994.
004000 DATE-COMPILED.
004100 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PVCLIO ASSIGN TO PVCLIO
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-PVCLIO.
005300
005400     SELECT PVHLDO ASSIGN TO PVHLDO
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-PVHLDO.
005700
005800     SELECT PVRTXM ASSIGN TO PVRTXM
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-PVRTXM.
006100
006200     SELECT WKRTX ASSIGN TO WKRTX.
006300
006400     SELECT RPTFRM ASSIGN TO RPTFRM
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-RPTFRM.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   RESUMENES DE CLIENTE DE TODAS LAS CORRIDAS DE PRTVAL01
007400 FD  PVCLIO.
007500     COPY PVCLIO1.
007600*   TENENCIAS DE TODAS LAS CORRIDAS DE PRTVAL01
007700 FD  PVHLDO.
007800     COPY PVHLDO1.
007900*   MOVIMIENTOS RECIENTES DE TODAS LAS CORRIDAS DE PRTVAL01
008000 FD  PVRTXM.
008100     COPY PVRTXM1.
008200*   REPORTE IMPRESO DE FIRMA
008300 FD  RPTFRM.
008400 01  REG-RPTFRM                        PIC X(132).
008500
008600 SD  WKRTX.
008700 01  REG-WKRTX.
008800     05  SRX-DATE                      PIC 9(08).
008900     05  SRX-TYPE                      PIC 9(02).
009000     05  SRX-AMOUNT                    PIC S9(11)V99.
009100     05  SRX-CURRENCY                  PIC X(03).
009200     05  SRX-SEC-NAME                  PIC X(40).
009300     05  SRX-ACC-NAME                  PIC X(30).
009400     05  SRX-NOTE                      PIC X(30).
009500     05  SRX-CLI-NAME                  PIC X(30).
009600
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*           RECURSOS RUTINAS DE VALIDACION DE FILE-STATUS        *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     05  FS-PVCLIO                 PIC X(02) VALUE SPACES.
010300     05  FS-PVHLDO                 PIC X(02) VALUE SPACES.
010400     05  FS-PVRTXM                 PIC X(02) VALUE SPACES.
010500     05  FS-RPTFRM                 PIC X(02) VALUE SPACES.
......
...... 01  WKS-NOMBRE-ARCHIVO            PIC X(08) VALUE SPACES.
...... 01  WKS-STATUS-ARCHIVO            PIC X(02) VALUE SPACES.
010600
010700 77  WKS-SW-EOF-CLI                PIC X(01) VALUE 'N'.
010800     88  FIN-PVCLIO                        VALUE 'S'.
010900 77  WKS-SW-EOF-HLD                PIC X(01) VALUE 'N'.
011000     88  FIN-PVHLDO                        VALUE 'S'.
011100 77  WKS-SW-EOF-RTX                PIC X(01) VALUE 'N'.
011200     88  FIN-PVRTXM                        VALUE 'S'.
011300 77  WKS-SW-EOF-WKRTX              PIC X(01) VALUE 'N'.
011400     88  FIN-WKRTX                         VALUE 'S'.
011500
011600******************************************************************
011700*               TABLA DE RESUMENES DE CLIENTE                    *
011800******************************************************************
011900 01  WKS-NUM-CLIENTES               PIC 9(04) COMP VALUE ZERO.
012000 01  WKS-TBL-CLIENTES.
012100     05  CLI-ENTRY OCCURS 200 TIMES INDEXED BY IX-CLI.
012200         10  CLI-T-NAME                PIC X(30).
012300         10  CLI-T-BASE-CCY            PIC X(03).
012400         10  CLI-T-VALUE               PIC S9(13)V99.
012500         10  CLI-T-INVESTED            PIC S9(13)V99.
012600         10  CLI-T-GAIN                PIC S9(13)V99.
012700         10  CLI-T-GAIN-PCT            PIC S9(05)V99.
012800         10  CLI-T-DIVIDENDS           PIC S9(11)V99.
012900         10  CLI-T-FEES                PIC S9(11)V99.
013000
013100******************************************************************
013200*          TABLA DE TENENCIAS FUSIONADAS POR NOMBRE DE TITULO    *
013300******************************************************************
013400 01  WKS-NUM-HOLD-FIRMA              PIC 9(04) COMP VALUE ZERO.
013500 01  WKS-TBL-HOLD-FIRMA.
013600     05  HF-ENTRY OCCURS 500 TIMES INDEXED BY IX-HF.
013700         10  HF-NAME                   PIC X(40).
013800         10  HF-SEC-ID                 PIC X(12).
013900         10  HF-CURRENCY               PIC X(03).
014000         10  HF-SHARES                 PIC S9(09)V9(04).
014100         10  HF-VALUE                  PIC S9(11)V99.
014200         10  HF-INVESTED               PIC S9(11)V99.
014300         10  HF-GAIN                   PIC S9(11)V99.
014400         10  HF-GAIN-PCT               PIC S9(05)V99.
014500
014600******************************************************************
014700*            TABLA DE DESGLOSE DE MONEDA DE FIRMA                *
014800******************************************************************
014900 01  WKS-NUM-MONEDA-FIRMA            PIC 9(04) COMP VALUE ZERO.
015000 01  WKS-TBL-MONEDA-FIRMA.
015100     05  MF-ENTRY OCCURS 15 TIMES INDEXED BY IX-MF.
015200         10  MF-CURRENCY               PIC X(03).
015300         10  MF-VALUE                  PIC S9(13)V99.
015400
015500******************************************************************
015600*           TABLA DE MOVIMIENTOS RECIENTES DE FIRMA (TOP 30)    *
015700******************************************************************
015800 01  WKS-NUM-RECIENTES-FIRMA         PIC 9(04) COMP VALUE ZERO.
015900 01  WKS-TBL-RECIENTES-FIRMA.
016000     05  RF-ENTRY OCCURS 30 TIMES INDEXED BY IX-RF.
016100         10  RF-DATE                   PIC 9(08).
016200         10  RF-TYPE                   PIC 9(02).
016300         10  RF-AMOUNT                 PIC S9(11)V99.
016400         10  RF-CURRENCY               PIC X(03).
016500         10  RF-SEC-NAME               PIC X(40).
016600         10  RF-ACC-NAME               PIC X(30).
016700         10  RF-NOTE                   PIC X(30).
016800         10  RF-CLI-NAME               PIC X(30).
016900
017000******************************************************************
017100*                 TOTALES Y CONTADORES DE FIRMA                  *
017200******************************************************************
017300 01  WKS-FIRMA-VALUE                 PIC S9(15)V99 VALUE ZERO.
017400 01  WKS-FIRMA-INVESTED              PIC S9(15)V99 VALUE ZERO.
017500 01  WKS-FIRMA-GAIN                  PIC S9(15)V99 VALUE ZERO.
017600 01  WKS-FIRMA-GAIN-PCT              PIC S9(05)V99 VALUE ZERO.
017700 01  WKS-FIRMA-DIVIDENDS             PIC S9(13)V99 VALUE ZERO.
017800
017900 01  WKS-CONTADORES.
018000     05  WKS-I                     PIC 9(04) COMP VALUE ZERO.
018100     05  WKS-J                     PIC 9(04) COMP VALUE ZERO.
018200     05  WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
018300         88  SW-ENCONTRADO                 VALUE 'S'.
018400         88  SW-NO-ENCONTRADO              VALUE 'N'.
018500     05  FILLER                    PIC X(08).
018600
018700******************************************************************
018800*      REDEFINES PARA LA FECHA DE CORRIDA Y EL ENCABEZADO        *
018900******************************************************************
019000 01  WKS-FECHA-RF                   PIC 9(08) VALUE ZERO.
019100 01  WKS-FECHA-RF-R REDEFINES WKS-FECHA-RF.
019200     05  WKS-FRF-CCYY                  PIC 9(04).
019300     05  WKS-FRF-MM                    PIC 9(02).
019400     05  WKS-FRF-DD                    PIC 9(02).
019500
019600 01  WKS-NUM-HOLD-TOP                PIC 9(04) COMP VALUE ZERO.
019700 01  WKS-NUM-HOLD-TOP-R REDEFINES WKS-NUM-HOLD-TOP.
019800     05  WKS-HT-ALTO                   PIC 9(02).
019900     05  WKS-HT-BAJO                   PIC 9(02).
020000
020100 01  WKS-NUM-CLIENTES-R REDEFINES WKS-NUM-CLIENTES.
020200     05  WKS-NC-ALTO                   PIC 9(02).
020300     05  WKS-NC-BAJO                   PIC 9(02).
020400
020500******************************************************************
020600*                AREA DE IMPRESION DEL REPORTE                   *
020700******************************************************************
020800 01  WKS-MASCARA-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900 01  WKS-MASCARA-PCT                  PIC Z,ZZ9.99-.
021000
021100 01  WKS-CLI-TEMP.
021200     05  FILLER                    PIC X(111).
021300 01  WKS-HF-TEMP.
021400     05  FILLER                    PIC X(114).
021500
021600 PROCEDURE DIVISION.
021700******************************************************************
021800*               S E C C I O N    P R I N C I P A L
021900******************************************************************
022000 000-PRINCIPAL SECTION.
022100     PERFORM APERTURA-ARCHIVOS THRU APERTURA-ARCHIVOS-E
022200     PERFORM 200-CARGA-CLIENTES THRU 200-CARGA-CLIENTES-E
022300     PERFORM 210-CARGA-TENENCIAS THRU 210-CARGA-TENENCIAS-E
022400     PERFORM 300-TOTALES-FIRMA THRU 300-TOTALES-FIRMA-E
022500     PERFORM 410-ORDENA-TENENCIAS-TOP
......                THRU 410-ORDENA-TENENCIAS-TOP-E
022600     PERFORM 500-DESGLOSE-MONEDA-FIRMA
......                THRU 500-DESGLOSE-MONEDA-FIRMA-E
022700     PERFORM 600-TRANSACCIONES-RECIENTES
......                THRU 600-TRANSACCIONES-RECIENTES-E
022800     PERFORM 700-IMPRIME-REPORTE-FIRMA
......                THRU 700-IMPRIME-REPORTE-FIRMA-E
022900     PERFORM CIERRA-ARCHIVOS THRU CIERRA-ARCHIVOS-E
023000     STOP RUN.
023100 000-PRINCIPAL-E. EXIT.
023200
023300 APERTURA-ARCHIVOS SECTION.
023400     OPEN INPUT  PVCLIO PVHLDO PVRTXM
023500          OUTPUT RPTFRM
......     IF FS-PVCLIO NOT = '00'
......         MOVE 'PVCLIO' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVCLIO TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     IF FS-PVHLDO NOT = '00'
......         MOVE 'PVHLDO' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVHLDO TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     IF FS-PVRTXM NOT = '00'
......         MOVE 'PVRTXM' TO WKS-NOMBRE-ARCHIVO
......         MOVE FS-PVRTXM TO WKS-STATUS-ARCHIVO
......         GO TO APERTURA-ARCHIVOS-ERROR
......     END-IF
......     GO TO APERTURA-ARCHIVOS-E.
...... APERTURA-ARCHIVOS-ERROR.
......     DISPLAY '*** ERROR AL ABRIR ' WKS-NOMBRE-ARCHIVO
......             ', STATUS: ' WKS-STATUS-ARCHIVO
......     STOP RUN.
024800 APERTURA-ARCHIVOS-E. EXIT.
024900
025000 CIERRA-ARCHIVOS SECTION.
025100     CLOSE PVCLIO PVHLDO PVRTXM RPTFRM.
025200 CIERRA-ARCHIVOS-E. EXIT.
025300
025400******************************************************************
025500*   200 - CARGA LOS RESUMENES DE CLIENTE (UNO POR CORRIDA DE     *
025600*         PRTVAL01, CONCATENADOS EN EL JCL)                      *
025700******************************************************************
025800 200-CARGA-CLIENTES SECTION.
025900     PERFORM 202-LEE-PVCLIO THRU 202-LEE-PVCLIO-E
026000         UNTIL FIN-PVCLIO.
026100 200-CARGA-CLIENTES-E. EXIT.
026200
026300 202-LEE-PVCLIO SECTION.
026400     READ PVCLIO
026500         AT END
026600             SET FIN-PVCLIO TO TRUE
026700         NOT AT END
026800             IF WKS-NUM-CLIENTES < 200
026900                 ADD 1 TO WKS-NUM-CLIENTES
027000                 MOVE CLI-NAME
027100                   TO CLI-T-NAME(WKS-NUM-CLIENTES)
027200                 MOVE CLI-BASE-CCY
027300                   TO CLI-T-BASE-CCY(WKS-NUM-CLIENTES)
027400                 MOVE CLI-TOTAL-VALUE
027500                   TO CLI-T-VALUE(WKS-NUM-CLIENTES)
027600                 MOVE CLI-TOTAL-INVESTED
027700                   TO CLI-T-INVESTED(WKS-NUM-CLIENTES)
027800                 MOVE CLI-GAIN-LOSS
027900                   TO CLI-T-GAIN(WKS-NUM-CLIENTES)
028000                 MOVE CLI-GAIN-PCT
028100                   TO CLI-T-GAIN-PCT(WKS-NUM-CLIENTES)
028200                 MOVE CLI-DIVIDENDS
028300                   TO CLI-T-DIVIDENDS(WKS-NUM-CLIENTES)
028400                 MOVE CLI-FEES
028500                   TO CLI-T-FEES(WKS-NUM-CLIENTES)
028600             END-IF
028700     END-READ.
028800 202-LEE-PVCLIO-E. EXIT.
028900
029000******************************************************************
029100*   210 - CARGA LAS TENENCIAS Y LAS FUSIONA POR NOMBRE DE TITULO *
029200*         (REGLA DE NEGOCIO U3: LA CLAVE DE FUSION ES EL NOMBRE, *
029300*         NO EL ID; EL PRIMER CLIENTE VISTO FIJA EL ID/MONEDA).  *
029400******************************************************************
029500 210-CARGA-TENENCIAS SECTION.
029600     PERFORM 212-LEE-PVHLDO THRU 212-LEE-PVHLDO-E
029700         UNTIL FIN-PVHLDO.
029800 210-CARGA-TENENCIAS-E. EXIT.
029900
030000 212-LEE-PVHLDO SECTION.
030100     READ PVHLDO
030200         AT END
030300             SET FIN-PVHLDO TO TRUE
030400         NOT AT END
030500             PERFORM 400-FUSIONA-TENENCIAS
......                THRU 400-FUSIONA-TENENCIAS-E
030600     END-READ.
030700 212-LEE-PVHLDO-E. EXIT.
030800
030900 400-FUSIONA-TENENCIAS SECTION.
031000     SET SW-NO-ENCONTRADO TO TRUE
031100     PERFORM 402-COMPARA-NOMBRE-TITULO
......                THRU 402-COMPARA-NOMBRE-TITULO-E
031200         VARYING IX-HF FROM 1 BY 1
031300         UNTIL IX-HF > WKS-NUM-HOLD-FIRMA
031400            OR SW-ENCONTRADO
031500     IF SW-ENCONTRADO
031600         SET IX-HF DOWN BY 1
031700         ADD HLD-SHARES     TO HF-SHARES(IX-HF)
031800         ADD HLD-CURR-VALUE TO HF-VALUE(IX-HF)
031900         ADD HLD-INVESTED   TO HF-INVESTED(IX-HF)
032000     ELSE
032100         IF WKS-NUM-HOLD-FIRMA < 500
032200             ADD 1 TO WKS-NUM-HOLD-FIRMA
032300             MOVE HLD-SEC-NAME TO HF-NAME(WKS-NUM-HOLD-FIRMA)
032400             MOVE HLD-SEC-ID
032500               TO HF-SEC-ID(WKS-NUM-HOLD-FIRMA)
032600             MOVE HLD-CURRENCY
032700               TO HF-CURRENCY(WKS-NUM-HOLD-FIRMA)
032800             MOVE HLD-SHARES
032900               TO HF-SHARES(WKS-NUM-HOLD-FIRMA)
033000             MOVE HLD-CURR-VALUE
033100               TO HF-VALUE(WKS-NUM-HOLD-FIRMA)
033200             MOVE HLD-INVESTED
033300               TO HF-INVESTED(WKS-NUM-HOLD-FIRMA)
033400         END-IF
033500     END-IF.
033600 400-FUSIONA-TENENCIAS-E. EXIT.
033700
033800 402-COMPARA-NOMBRE-TITULO SECTION.
033900     IF HF-NAME(IX-HF) = HLD-SEC-NAME
034000         SET SW-ENCONTRADO TO TRUE
034100     END-IF.
034200 402-COMPARA-NOMBRE-TITULO-E. EXIT.
034300
034400******************************************************************
034500*   300 - TOTALES DE FIRMA (SUMA DE TODOS LOS RESUMENES DE       *
034600*         CLIENTE) Y ORDENAMIENTO DE CLIENTES DESCENDENTE        *
034700*         POR VALOR TOTAL                                        *
034800******************************************************************
034900 300-TOTALES-FIRMA SECTION.
035000     PERFORM 302-SUMA-CLIENTE THRU 302-SUMA-CLIENTE-E
035100         VARYING IX-CLI FROM 1 BY 1
035200         UNTIL IX-CLI > WKS-NUM-CLIENTES
035300     COMPUTE WKS-FIRMA-GAIN = WKS-FIRMA-VALUE - WKS-FIRMA-INVESTED
035400     IF WKS-FIRMA-INVESTED > 0
035500         COMPUTE WKS-FIRMA-GAIN-PCT ROUNDED =
035600                 (WKS-FIRMA-GAIN / WKS-FIRMA-INVESTED) * 100
035700     ELSE
035800         MOVE ZERO TO WKS-FIRMA-GAIN-PCT
035900     END-IF
036000     PERFORM 320-ORDENA-CLIENTES THRU 320-ORDENA-CLIENTES-E
036100         VARYING WKS-I FROM 1 BY 1
036200         UNTIL WKS-I >= WKS-NUM-CLIENTES.
036300 300-TOTALES-FIRMA-E. EXIT.
036400
036500 302-SUMA-CLIENTE SECTION.
036600     ADD CLI-T-VALUE(IX-CLI)     TO WKS-FIRMA-VALUE
036700     ADD CLI-T-INVESTED(IX-CLI)  TO WKS-FIRMA-INVESTED
036800     ADD CLI-T-DIVIDENDS(IX-CLI) TO WKS-FIRMA-DIVIDENDS.
036900 302-SUMA-CLIENTE-E. EXIT.
037000
037100 320-ORDENA-CLIENTES SECTION.
037200     PERFORM 322-COMPARA-E-INTERCAMBIA-CLI
......                THRU 322-COMPARA-E-INTERCAMBIA-CLI-E
037300         VARYING WKS-J FROM 1 BY 1
037400         UNTIL WKS-J > WKS-NUM-CLIENTES - WKS-I.
037500 320-ORDENA-CLIENTES-E. EXIT.
037600
037700 322-COMPARA-E-INTERCAMBIA-CLI SECTION.
037800     IF CLI-T-VALUE(WKS-J) < CLI-T-VALUE(WKS-J + 1)
037900         MOVE CLI-ENTRY(WKS-J)     TO WKS-CLI-TEMP
038000         MOVE CLI-ENTRY(WKS-J + 1) TO CLI-ENTRY(WKS-J)
038100         MOVE WKS-CLI-TEMP         TO CLI-ENTRY(WKS-J + 1)
038200     END-IF.
038300 322-COMPARA-E-INTERCAMBIA-CLI-E. EXIT.
038400
038500******************************************************************
038600*   410 - RECALCULA GANANCIA/% DE CADA TITULO FUSIONADO, ORDENA  *
038700*         DESCENDENTE POR VALOR Y CONSERVA SOLO EL TOP 20        *
038800******************************************************************
038900 410-ORDENA-TENENCIAS-TOP SECTION.
039000     PERFORM 412-RECALCULA-GANANCIA-HF
......                THRU 412-RECALCULA-GANANCIA-HF-E
039100         VARYING IX-HF FROM 1 BY 1
039200         UNTIL IX-HF > WKS-NUM-HOLD-FIRMA
039300     PERFORM 414-PASADA-BURBUJA-HF THRU 414-PASADA-BURBUJA-HF-E
039400         VARYING WKS-I FROM 1 BY 1
039500         UNTIL WKS-I >= WKS-NUM-HOLD-FIRMA
039600     IF WKS-NUM-HOLD-FIRMA > 20
039700         MOVE 20 TO WKS-NUM-HOLD-TOP
039800     ELSE
039900         MOVE WKS-NUM-HOLD-FIRMA TO WKS-NUM-HOLD-TOP
040000     END-IF.
040100 410-ORDENA-TENENCIAS-TOP-E. EXIT.
040200
040300 412-RECALCULA-GANANCIA-HF SECTION.
040400     COMPUTE HF-GAIN(IX-HF) = HF-VALUE(IX-HF) - HF-INVESTED(IX-HF)
040500     IF HF-INVESTED(IX-HF) > 0
040600         COMPUTE HF-GAIN-PCT(IX-HF) ROUNDED =
040700                 (HF-GAIN(IX-HF) / HF-INVESTED(IX-HF)) * 100
040800     ELSE
040900         MOVE ZERO TO HF-GAIN-PCT(IX-HF)
041000     END-IF.
041100 412-RECALCULA-GANANCIA-HF-E. EXIT.
041200
041300 414-PASADA-BURBUJA-HF SECTION.
041400     PERFORM 416-COMPARA-E-INTERCAMBIA-HF
......                THRU 416-COMPARA-E-INTERCAMBIA-HF-E
041500         VARYING WKS-J FROM 1 BY 1
041600         UNTIL WKS-J > WKS-NUM-HOLD-FIRMA - WKS-I.
041700 414-PASADA-BURBUJA-HF-E. EXIT.
041800
041900 416-COMPARA-E-INTERCAMBIA-HF SECTION.
042000     IF HF-VALUE(WKS-J) < HF-VALUE(WKS-J + 1)
042100         MOVE HF-ENTRY(WKS-J)     TO WKS-HF-TEMP
042200         MOVE HF-ENTRY(WKS-J + 1) TO HF-ENTRY(WKS-J)
042300         MOVE WKS-HF-TEMP         TO HF-ENTRY(WKS-J + 1)
042400     END-IF.
042500 416-COMPARA-E-INTERCAMBIA-HF-E. EXIT.
042600
042700******************************************************************
042800*   500 - DESGLOSE DE VALOR POR MONEDA DE TODA LA FIRMA (SOBRE   *
042900*         LA TABLA YA FUSIONADA, EQUIVALE A SUMAR SOBRE LAS      *
043000*         TENENCIAS ORIGINALES DE CADA CLIENTE)                  *
043100******************************************************************
043200 500-DESGLOSE-MONEDA-FIRMA SECTION.
043300     PERFORM 502-ACUMULA-MONEDA-FIRMA
......                THRU 502-ACUMULA-MONEDA-FIRMA-E
043400         VARYING IX-HF FROM 1 BY 1
043500         UNTIL IX-HF > WKS-NUM-HOLD-FIRMA.
043600 500-DESGLOSE-MONEDA-FIRMA-E. EXIT.
043700
043800 502-ACUMULA-MONEDA-FIRMA SECTION.
043900     SET SW-NO-ENCONTRADO TO TRUE
044000     PERFORM 504-COMPARA-MONEDA-FIRMA
......                THRU 504-COMPARA-MONEDA-FIRMA-E
044100         VARYING IX-MF FROM 1 BY 1
044200         UNTIL IX-MF > WKS-NUM-MONEDA-FIRMA
044300            OR SW-ENCONTRADO
044400     IF SW-ENCONTRADO
044500         SET IX-MF DOWN BY 1
044600         ADD HF-VALUE(IX-HF) TO MF-VALUE(IX-MF)
044700     ELSE
044800         IF WKS-NUM-MONEDA-FIRMA < 15
044900             ADD 1 TO WKS-NUM-MONEDA-FIRMA
045000             MOVE HF-CURRENCY(IX-HF)
045100               TO MF-CURRENCY(WKS-NUM-MONEDA-FIRMA)
045200             MOVE HF-VALUE(IX-HF)
045300               TO MF-VALUE(WKS-NUM-MONEDA-FIRMA)
045400         END-IF
045500     END-IF.
045600 502-ACUMULA-MONEDA-FIRMA-E. EXIT.
045700
045800 504-COMPARA-MONEDA-FIRMA SECTION.
045900     IF MF-CURRENCY(IX-MF) = HF-CURRENCY(IX-HF)
046000         SET SW-ENCONTRADO TO TRUE
046100     END-IF.
046200 504-COMPARA-MONEDA-FIRMA-E. EXIT.
046300
046400******************************************************************
046500*   600 - MEZCLA LOS MOVIMIENTOS RECIENTES DE TODOS LOS CLIENTES *
046600*         (SORT DESCENDENTE POR FECHA) Y CONSERVA EL TOP 30      *
046700******************************************************************
046800 600-TRANSACCIONES-RECIENTES SECTION.
046900     SORT WKRTX
047000         DESCENDING KEY SRX-DATE
047100         INPUT PROCEDURE IS 602-CARGA-RECIENTES
047200         OUTPUT PROCEDURE IS 604-TOMA-TOP-30.
047300 600-TRANSACCIONES-RECIENTES-E. EXIT.
047400
047500 602-CARGA-RECIENTES SECTION.
047600     PERFORM 603-LEE-Y-ENTREGA-RTX THRU 603-LEE-Y-ENTREGA-RTX-E
047700         UNTIL FIN-PVRTXM.
047800 602-CARGA-RECIENTES-E. EXIT.
047900
048000 603-LEE-Y-ENTREGA-RTX SECTION.
048100     READ PVRTXM
048200         AT END
048300             SET FIN-PVRTXM TO TRUE
048400         NOT AT END
048500             MOVE RTX-DATE     TO SRX-DATE
048600             MOVE RTX-TYPE     TO SRX-TYPE
048700             MOVE RTX-AMOUNT   TO SRX-AMOUNT
048800             MOVE RTX-CURRENCY TO SRX-CURRENCY
048900             MOVE RTX-SEC-NAME TO SRX-SEC-NAME
049000             MOVE RTX-ACC-NAME TO SRX-ACC-NAME
049100             MOVE RTX-NOTE     TO SRX-NOTE
049200             MOVE RTX-CLI-NAME TO SRX-CLI-NAME
049300             RELEASE REG-WKRTX
049400     END-READ.
049500 603-LEE-Y-ENTREGA-RTX-E. EXIT.
049600
049700 604-TOMA-TOP-30 SECTION.
049800     PERFORM 606-RETORNA-RECIENTE THRU 606-RETORNA-RECIENTE-E
049900         UNTIL FIN-WKRTX.
050000 604-TOMA-TOP-30-E. EXIT.
050100
050200 606-RETORNA-RECIENTE SECTION.
050300     RETURN WKRTX
050400         AT END
050500             SET FIN-WKRTX TO TRUE
050600         NOT AT END
050700             IF WKS-NUM-RECIENTES-FIRMA < 30
050800                 ADD 1 TO WKS-NUM-RECIENTES-FIRMA
050900                 MOVE SRX-DATE
051000                   TO RF-DATE(WKS-NUM-RECIENTES-FIRMA)
051100                 MOVE SRX-TYPE
051200                   TO RF-TYPE(WKS-NUM-RECIENTES-FIRMA)
051300                 MOVE SRX-AMOUNT
051400                   TO RF-AMOUNT(WKS-NUM-RECIENTES-FIRMA)
051500                 MOVE SRX-CURRENCY
051600                   TO RF-CURRENCY(WKS-NUM-RECIENTES-FIRMA)
051700                 MOVE SRX-SEC-NAME
051800                   TO RF-SEC-NAME(WKS-NUM-RECIENTES-FIRMA)
051900                 MOVE SRX-ACC-NAME
052000                   TO RF-ACC-NAME(WKS-NUM-RECIENTES-FIRMA)
052100                 MOVE SRX-NOTE
052200                   TO RF-NOTE(WKS-NUM-RECIENTES-FIRMA)
052300                 MOVE SRX-CLI-NAME
052400                   TO RF-CLI-NAME(WKS-NUM-RECIENTES-FIRMA)
052500             END-IF
052600     END-RETURN.
052700 606-RETORNA-RECIENTE-E. EXIT.
052800
052900******************************************************************
053000*               IMPRESION DEL REPORTE DE FIRMA                   *
053100******************************************************************
053200 700-IMPRIME-REPORTE-FIRMA SECTION.
053300     PERFORM 710-ENCABEZADO-FIRMA THRU 710-ENCABEZADO-FIRMA-E
053400     PERFORM 720-DETALLE-CLIENTES THRU 720-DETALLE-CLIENTES-E
053500         VARYING IX-CLI FROM 1 BY 1
053600         UNTIL IX-CLI > WKS-NUM-CLIENTES
053700     PERFORM 730-DETALLE-TENENCIAS-TOP
......                THRU 730-DETALLE-TENENCIAS-TOP-E
053800         VARYING IX-HF FROM 1 BY 1
053900         UNTIL IX-HF > WKS-NUM-HOLD-TOP
054000     PERFORM 740-DETALLE-MONEDA THRU 740-DETALLE-MONEDA-E
054100         VARYING IX-MF FROM 1 BY 1
054200         UNTIL IX-MF > WKS-NUM-MONEDA-FIRMA
054300     PERFORM 750-DETALLE-RECIENTES THRU 750-DETALLE-RECIENTES-E
054400         VARYING IX-RF FROM 1 BY 1
054500         UNTIL IX-RF > WKS-NUM-RECIENTES-FIRMA.
054600 700-IMPRIME-REPORTE-FIRMA-E. EXIT.
054700
054800 710-ENCABEZADO-FIRMA SECTION.
054900     MOVE SPACES TO REG-RPTFRM
055000     STRING 'REPORTE CONSOLIDADO DE FIRMA'
055100         DELIMITED BY SIZE INTO REG-RPTFRM
055200     WRITE REG-RPTFRM AFTER ADVANCING PAGE
055300     MOVE SPACES TO REG-RPTFRM
055400     STRING 'CLIENTES: ' WKS-NUM-CLIENTES
055500         DELIMITED BY SIZE INTO REG-RPTFRM
055600     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
055700     MOVE WKS-FIRMA-VALUE TO WKS-MASCARA-MONTO
055800     MOVE SPACES TO REG-RPTFRM
055900     STRING 'VALOR TOTAL DE FIRMA: ' WKS-MASCARA-MONTO
056000         DELIMITED BY SIZE INTO REG-RPTFRM
056100     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
056200     MOVE WKS-FIRMA-INVESTED TO WKS-MASCARA-MONTO
056300     MOVE SPACES TO REG-RPTFRM
056400     STRING 'INVERTIDO TOTAL DE FIRMA: ' WKS-MASCARA-MONTO
056500         DELIMITED BY SIZE INTO REG-RPTFRM
056600     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
056700     MOVE WKS-FIRMA-GAIN TO WKS-MASCARA-MONTO
056800     MOVE SPACES TO REG-RPTFRM
056900     STRING 'GANANCIA/PERDIDA DE FIRMA: ' WKS-MASCARA-MONTO
057000         DELIMITED BY SIZE INTO REG-RPTFRM
057100     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
057200     MOVE WKS-FIRMA-GAIN-PCT TO WKS-MASCARA-PCT
057300     MOVE SPACES TO REG-RPTFRM
057400     STRING 'GANANCIA % DE FIRMA: ' WKS-MASCARA-PCT
057500         DELIMITED BY SIZE INTO REG-RPTFRM
057600     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
057700     MOVE SPACES TO REG-RPTFRM
057800     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
057900     MOVE SPACES TO REG-RPTFRM
058000     STRING 'CLIENTES (DESCENDENTE POR VALOR TOTAL)'
058100         DELIMITED BY SIZE INTO REG-RPTFRM
058200     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE.
058300 710-ENCABEZADO-FIRMA-E. EXIT.
058400
058500 720-DETALLE-CLIENTES SECTION.
058600     MOVE SPACES TO REG-RPTFRM
058700     MOVE CLI-T-VALUE(IX-CLI) TO WKS-MASCARA-MONTO
058800     STRING CLI-T-NAME(IX-CLI) ' ' CLI-T-BASE-CCY(IX-CLI) ' '
058900            WKS-MASCARA-MONTO
059000         DELIMITED BY SIZE INTO REG-RPTFRM
059100     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE.
059200 720-DETALLE-CLIENTES-E. EXIT.
059300
059400 730-DETALLE-TENENCIAS-TOP SECTION.
059500     IF IX-HF = 1
059600         MOVE SPACES TO REG-RPTFRM
059700         WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
059800         MOVE SPACES TO REG-RPTFRM
059900         STRING 'TOP 20 TENENCIAS FUSIONADAS POR TITULO'
060000             DELIMITED BY SIZE INTO REG-RPTFRM
060100         WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
060200     END-IF
060300     MOVE SPACES TO REG-RPTFRM
060400     MOVE HF-VALUE(IX-HF) TO WKS-MASCARA-MONTO
060500     STRING HF-NAME(IX-HF) ' ' WKS-MASCARA-MONTO
060600         DELIMITED BY SIZE INTO REG-RPTFRM
060700     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE.
060800 730-DETALLE-TENENCIAS-TOP-E. EXIT.
060900
061000 740-DETALLE-MONEDA SECTION.
061100     IF IX-MF = 1
061200         MOVE SPACES TO REG-RPTFRM
061300         WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
061400         MOVE SPACES TO REG-RPTFRM
061500         STRING 'DESGLOSE POR MONEDA DE FIRMA'
061600             DELIMITED BY SIZE INTO REG-RPTFRM
061700         WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
061800     END-IF
061900     MOVE SPACES TO REG-RPTFRM
062000     MOVE MF-VALUE(IX-MF) TO WKS-MASCARA-MONTO
062100     STRING MF-CURRENCY(IX-MF) ' ' WKS-MASCARA-MONTO
062200         DELIMITED BY SIZE INTO REG-RPTFRM
062300     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE.
062400 740-DETALLE-MONEDA-E. EXIT.
062500
062600 750-DETALLE-RECIENTES SECTION.
062700     IF IX-RF = 1
062800         MOVE SPACES TO REG-RPTFRM
062900         WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
063000         MOVE SPACES TO REG-RPTFRM
063100         STRING 'TOP 30 MOVIMIENTOS RECIENTES DE FIRMA'
063200             DELIMITED BY SIZE INTO REG-RPTFRM
063300         WRITE REG-RPTFRM AFTER ADVANCING 1 LINE
063400     END-IF
063500     MOVE SPACES TO REG-RPTFRM
063600     MOVE RF-AMOUNT(IX-RF) TO WKS-MASCARA-MONTO
063700     STRING RF-DATE(IX-RF) ' ' RF-CLI-NAME(IX-RF) ' '
063800            RF-SEC-NAME(IX-RF) ' ' WKS-MASCARA-MONTO
063900         DELIMITED BY SIZE INTO REG-RPTFRM
064000     WRITE REG-RPTFRM AFTER ADVANCING 1 LINE.
064100 750-DETALLE-RECIENTES-E. EXIT.
