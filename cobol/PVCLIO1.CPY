000100******************************************************************
000200*            C O P Y B O O K   P V C L I O 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVCLIO  (RESUMEN DE CLIENTE)                      *
000500* DESCRIPCION : UN REGISTRO POR CORRIDA DE CLIENTE, CON LOS        *
000600*             : TOTALES DE VALOR, INVERSION, GANANCIA, DIVIDENDOS  *
000700*             : Y COMISIONES.  LO ESCRIBE PRTVAL01 (PARRAFO         *
000800*             : 1200-TOTALES-CLIENTE) Y LO CONSOLIDA PRTAGG01.      *
000900* HISTORIA    :                                                   *
001000*   11/03/2024 EEDR CREACION INICIAL                   CR-10291   *
001100******************************************************************
001200 01  REG-PVCLIO.
001300     05  CLI-NAME                      PIC X(30).
001400     05  CLI-BASE-CCY                  PIC X(03).
001500     05  CLI-TOTAL-VALUE               PIC S9(13)V99.
001600     05  CLI-TOTAL-INVESTED            PIC S9(13)V99.
001700     05  CLI-GAIN-LOSS                 PIC S9(13)V99.
001800     05  CLI-GAIN-PCT                  PIC S9(05)V99.
001900     05  CLI-DIVIDENDS                 PIC S9(11)V99.
002000     05  CLI-FEES                      PIC S9(11)V99.
002100     05  FILLER                        PIC X(15).
