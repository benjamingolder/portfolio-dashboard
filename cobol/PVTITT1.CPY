000100******************************************************************
000200*            C O P Y B O O K   P V T I T T 1                    *
000300*------------------------------------------------------------------
000400* DESCRIPCION : TABLA DE TITULOS TENIDOS, CON SU HISTORIAL DE      *
000500*             : PRECIOS Y SUS CAMBIOS DE TENENCIA (COMPRA/VENTA),  *
000600*             : QUE PRTVAL01 ARMA EN MEMORIA Y PASA A PRTCA100 POR  *
000700*             : ENLACE PARA EL CALCULO DEL HISTORIAL DE VALOR Y     *
000800*             : LAS METRICAS DE DESEMPENO.  PARA LAS FUNCIONES     *
000900*             : V/A DE PRTCA100 EL LLAMADOR DEJA UN SOLO TITULO EN  *
001000*             : LA POSICION 1 (WKS-PRTCA-NUM-TITULOS = 1).         *
001100* HISTORIA    :                                                   *
001200*   02/04/2024 EEDR CREACION INICIAL                   CR-10318   *
001300******************************************************************
001400 01  TBL-PRTCA-TITULOS.
001500     05  TIT-ENTRY OCCURS 100 TIMES INDEXED BY IX-TIT.
001600         10  TIT-SEC-ID                PIC X(12).
001700         10  TIT-NUM-PRECIOS           PIC 9(04) COMP.
001800         10  TIT-PRECIO OCCURS 300 TIMES INDEXED BY IX-PRC.
001900             15  TIT-P-FECHA               PIC 9(08).
002000             15  TIT-P-PRECIO              PIC S9(09)V9(04).
002100         10  TIT-NUM-CAMBIOS           PIC 9(04) COMP.
002200         10  TIT-CAMBIO OCCURS 50 TIMES INDEXED BY IX-CAM.
002300             15  TIT-C-FECHA               PIC 9(08).
002400             15  TIT-C-ACCIONES            PIC S9(09)V9(04).
