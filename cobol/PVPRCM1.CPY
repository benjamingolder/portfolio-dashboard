000100******************************************************************
000200*            C O P Y B O O K   P V P R C M 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVPRCM  (HISTORICO DE PRECIOS DE CIERRE)          *
000500* DESCRIPCION : UN REGISTRO POR TITULO/FECHA.  EL ARCHIVO LLEGA   *
000600*             : ORDENADO ASCENDENTE POR SEC-ID Y LUEGO POR FECHA; *
000700*             : EL ULTIMO REGISTRO DE CADA TITULO ES SU PRECIO    *
000800*             : MAS RECIENTE (VER PRTVAL01, PARRAFO 210).          *
000900*             : LONGITUD DE REGISTRO = 33, SIN FILLER DE RELLENO. *
001000* HISTORIA    :                                                   *
001100*   10/03/2024 EEDR CREACION INICIAL                   CR-10291   *
001200******************************************************************
001300 01  REG-PVPRCM.
001400     05  PRC-SEC-ID                    PIC X(12).
001500     05  PRC-DATE                      PIC 9(08).
001600     05  PRC-DATE-R  REDEFINES PRC-DATE.
001700         10  PRC-DATE-CCYY             PIC 9(04).
001800         10  PRC-DATE-MM               PIC 9(02).
001900         10  PRC-DATE-DD               PIC 9(02).
002000     05  PRC-PRICE                     PIC S9(09)V9(04).
