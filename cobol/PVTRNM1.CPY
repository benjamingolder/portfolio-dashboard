000100******************************************************************
000200*            C O P Y B O O K   P V T R N M 1                    *
000300*------------------------------------------------------------------
000400* ARCHIVO     : PVTRNM  (MOVIMIENTOS DE INVERSION DEL CLIENTE)    *
000500* DESCRIPCION : UN REGISTRO POR MOVIMIENTO (COMPRA, VENTA, PAGO   *
000600*             : DE DIVIDENDO, COMISION, ETC).  LLEGA EN CUALQUIER *
000700*             : ORDEN; EL MOTOR LO ORDENA POR FECHA (PRTVAL01,     *
000800*             : PARRAFO 400/SORT).                                *
000900*             : LONGITUD DE REGISTRO = 105, SIN FILLER DE RELLENO.*
001000* HISTORIA    :                                                   *
001100*   10/03/2024 EEDR CREACION INICIAL                   CR-10291   *
001200*   04/11/2024 EEDR AGREGADOS 88-NIVEL DE TIPO DE MOV.  CR-10488  *
001300******************************************************************
001400 01  REG-PVTRNM.
001500     05  TXN-ID                        PIC X(12).
001600     05  TXN-TYPE                      PIC 9(02).
001700         88  BUY-TIPO                          VALUE 00, 02.
001800         88  SELL-TIPO                         VALUE 01, 03.
001900         88  TRANSFER-TITULO-TIPO              VALUE  04.
002000         88  TRANSFER-EFECTIVO-TIPO            VALUE  05.
002100         88  DEPOSITO-TIPO                      VALUE  06.
002200         88  RETIRO-TIPO                        VALUE  07.
002300         88  DIVIDENDO-TIPO                     VALUE  08.
002400         88  INTERES-TIPO                       VALUE  09.
002500         88  INTERES-CARGO-TIPO                 VALUE  10.
002600         88  IMPUESTO-TIPO                      VALUE  11.
002700         88  REEMBOLSO-IMPUESTO-TIPO            VALUE  12.
002800         88  COMISION-TIPO                      VALUE  13.
002900         88  REEMBOLSO-COMISION-TIPO            VALUE  14.
003000     05  TXN-DATE                      PIC 9(08).
003100     05  TXN-DATE-R  REDEFINES TXN-DATE.
003200         10  TXN-DATE-CCYY             PIC 9(04).
003300         10  TXN-DATE-MM               PIC 9(02).
003400         10  TXN-DATE-DD               PIC 9(02).
003500     05  TXN-AMOUNT                    PIC S9(11)V99.
003600     05  TXN-CURRENCY                  PIC X(03).
003700     05  TXN-SHARES                    PIC S9(09)V9(04).
003800     05  TXN-SEC-ID                    PIC X(12).
003900     05  TXN-ACC-ID                    PIC X(12).
004000     05  TXN-NOTE                      PIC X(30).
