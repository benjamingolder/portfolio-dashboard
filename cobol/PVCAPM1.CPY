000100******************************************************************
000200*            C O P Y B O O K   P V C A P M 1                    *
000300*------------------------------------------------------------------
000400* DESCRIPCION : AREA DE ENLACE (LINKAGE) ENTRE PRTVAL01 Y SU        *
000500*             : SUBRUTINA DE CALCULO FINANCIERO PRTCA100.  TRAE EL  *
000600*             : CODIGO DE FUNCION PEDIDA Y LOS TOTALES/FECHAS QUE   *
000700*             : LA SUBRUTINA NECESITA PARA CALCULAR.  COMPARTIDA    *
000800*             : ENTRE AMBOS PROGRAMAS PARA QUE NUNCA SE DESAJUSTEN. *
000900* HISTORIA    :                                                   *
001000*   02/04/2024 EEDR CREACION INICIAL                   CR-10318   *
001100******************************************************************
001200 01  WKS-PRTCA-PARMS.
001300     05  WKS-PRTCA-FUNCION         PIC X(01).
001400         88  WKS-FUN-HISTORIAL             VALUE 'H'.
001500         88  WKS-FUN-METRICAS              VALUE 'M'.
001600         88  WKS-FUN-RETORNOS-MES          VALUE 'R'.
001700         88  WKS-FUN-VOLATIL-TITULO        VALUE 'V'.
001800         88  WKS-FUN-RETORNO-ANUAL-TITULO  VALUE 'A'.
001900     05  WKS-PRTCA-FECHA-HOY       PIC 9(08).
002000     05  WKS-PRTCA-PRIMERA-FECHA   PIC 9(08).
002100     05  WKS-PRTCA-TOTAL-INVERTIDO PIC S9(13)V99.
002200     05  WKS-PRTCA-TOTAL-VALOR     PIC S9(13)V99.
002300     05  WKS-PRTCA-NUM-TITULOS     PIC 9(04) COMP.
002400     05  FILLER                    PIC X(08).
