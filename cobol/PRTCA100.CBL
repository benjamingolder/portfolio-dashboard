000100******************************************************************
000200* FECHA       : 02/04/1991                                       *
000300* PROGRAMADOR : M. DE LEON (EEDR)                                 *
000400* APLICACION  : BANCA PRIVADA / ADMINISTRACION DE PORTAFOLIOS     *
000500* PROGRAMA    : PRTCA100                                          *
000600* TIPO        : BATCH (SUBRUTINA, CALL)                           *
000700* DESCRIPCION : RUTINA DE CALCULO FINANCIERO COMPARTIDA.  RECIBE  *
000800*             : EN WKS-PRTCA-PARMS UN CODIGO DE FUNCION Y LAS     *
000900*             : TABLAS DE PRECIOS/CAMBIOS DE TENENCIA DEL CLIENTE *
001000*             : Y DEVUELVE, SEGUN LA FUNCION PEDIDA, EL HISTORICO *
001100*             : DE VALOR DEL PORTAFOLIO, LAS METRICAS DE          *
001200*             : DESEMPENO, LOS RETORNOS MENSUALES, O LA           *
001300*             : VOLATILIDAD/RETORNO ANUALIZADO DE UN SOLO TITULO. *
001400* ARCHIVOS    : NINGUNO (SUBRUTINA PURA, SIN E/S PROPIA)          *
001500* ACCION (ES) : H=HISTORIAL, M=METRICAS, R=RETORNOS MES,          *
001600*             : V=VOLATIL.TITULO, A=RETORNO ANUAL TITULO          *
001700* INSTALADO   : 02/04/1991                                       *
001800* BPM/RATIONAL: 301144                                            *
001900* NOMBRE      : CALCULADORA FINANCIERA DE PORTAFOLIOS             *
002000******************************************************************
002100*                       B I T A C O R A                          *
002200*   02/04/1991 MDL CREACION INICIAL                     CR-10318 *
002300*   17/08/1992 MDL AGREGADA FUNCION DE RETORNOS MENSUALES CR-10344*
002400*   09/02/1994 MDL AGREGADA VOLATIL/RETORNO ANUAL X TITULO CR-10377*
002500*   23/11/1995 EEDR REVISION DE REDONDEO EN SHARPE         CR-10402*
002600*   06/06/1996 EEDR FILTRO DE VALORES ATIPICOS EN RETORNOS  CR-10418*
002700*   14/03/1998 PEDR AJUSTE DE TABLA DE HISTORIAL A 500 PTOS CR-10455*
002800*   04/01/1999 PEDR REVISION DE FECHAS PARA EL ANIO 2000    CR-10469*
002900*     SE AMPLIARON WKS-PRTCA-FECHA-HOY/PRIMERA-FECHA Y LAS   *
003000*     FECHAS DE LA TABLA DE HISTORIAL A 9(08) CCYYMMDD;      *
003100*     NINGUN CAMPO DE FECHA DE ESTA RUTINA QUEDA EN AAMMDD.  *
003200*   30/10/2001 PEDR CORRECCION DE DRAWDOWN CUANDO NO HAY PICO CR-10491*
003300*   18/07/2003 JLOZ AGREGADOS RETORNOS YTD/1A/3A/5A           CR-10533*
003400*   02/12/2004 JLOZ DECIMACION DE HISTORIAL A CADA 5o PUNTO  CR-10559*
003500*   14/01/2025 EEDR REVISION GENERAL P/NUEVO ESQUEMA DE       *
003600*     TENENCIAS Y TABLA DE RETORNOS MENSUALES EN LINKAGE     CR-10601*
003700******************************************************************
003800 ID DIVISION.
003900 PROGRAM-ID.    PRTCA100.
004000 AUTHOR.        M. DE LEON.
004100 INSTALLATION.  BANCA PRIVADA - ADMINISTRACION DE PORTAFOLIOS.
004200 DATE-WRITTEN.  02/04/1991.
004300 DATE-COMPILED.
004400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300******************************************************************
005400*         AREA DE TRABAJO DEL HISTORICO DE VALOR (FUNCION H)     *
005500******************************************************************
005600 01  WKS-HISTORIAL-TRABAJO.
005700     05  WKS-HIST-NUM-PUNTOS       PIC 9(04) COMP VALUE ZERO.
005800     05  WKS-HIST-PUNTO OCCURS 500 TIMES
005900                        INDEXED BY IX-VH.
006000         10  VH-DATE                   PIC 9(08).
006100         10  VH-VALUE                  PIC S9(13)V99.
006200     05  FILLER                    PIC X(12).
006300
006400******************************************************************
006500*      AREA DE TRABAJO PARA LA UNION CRUDA DE FECHAS DE PRECIO   *
006600******************************************************************
006700 01  WKS-NUM-FECHAS-CRUDAS         PIC 9(04) COMP VALUE ZERO.
......*    TOPE DE 2500 FECHAS CRUDAS (UNOS 10 ANOS DE PRECIO DIARIO),
......*    PARA QUE LA DECIMACION DE CADA QUINTO PUNTO DE 280 SIEMPRE
......*    QUEPA EN LA TABLA DE 500 PUNTOS DEL HISTORICO (WKS-HIST-PTO)
006800 01  WKS-FECHAS-CRUDAS.
006900     05  WKS-FC-ENTRY  OCCURS 0001 TO 2500 TIMES
007000                        DEPENDING ON WKS-NUM-FECHAS-CRUDAS
007100                        ASCENDING KEY IS WKS-FC-FECHA
007200                        INDEXED BY IX-FC.
007300         10  WKS-FC-FECHA              PIC 9(08).
......         10  WKS-FC-VALOR              PIC S9(13)V99 VALUE ZERO.
......         10  WKS-FC-SW-VALIDO          PIC X(01) VALUE 'N'.
......             88  SW-FC-VALIDO                  VALUE 'S'.
......             88  SW-FC-NO-VALIDO               VALUE 'N'.
007400
007500******************************************************************
007600*               CONTADORES Y ACUMULADORES DE TRABAJO             *
007700******************************************************************
007800 01  WKS-CONTADORES.
007900     05  WKS-I                     PIC 9(04) COMP VALUE ZERO.
008000     05  WKS-J                     PIC 9(04) COMP VALUE ZERO.
008100     05  WKS-K                     PIC 9(04) COMP VALUE ZERO.
008200     05  WKS-PASO-DECIMA           PIC 9(04) COMP VALUE ZERO.
......     05  WKS-NUM-PUNTOS-VALIDOS    PIC 9(04) COMP VALUE ZERO.
......     05  WKS-CONTADOR-VALIDO       PIC 9(04) COMP VALUE ZERO.
......     05  WKS-PROX-COPIA            PIC 9(04) COMP VALUE ZERO.
008300     05  WKS-NUM-RETORNOS          PIC 9(04) COMP VALUE ZERO.
008400     05  WKS-RET-DESDE             PIC 9(04) COMP VALUE ZERO.
008500     05  WKS-SW-ENCONTRADO         PIC X(01) VALUE 'N'.
008600         88  SW-ENCONTRADO                 VALUE 'S'.
008700         88  SW-NO-ENCONTRADO              VALUE 'N'.
008800     05  FILLER                    PIC X(06).
008900
009000 01  WKS-ACUMULADORES-RETORNO.
009100     05  WKS-RETORNOS-DIA OCCURS 260 TIMES INDEXED BY IX-RD.
009200         10  WKS-R-VALOR               PIC S9(03)V9(06).
009300     05  WKS-SUMA-RET              PIC S9(07)V9(06) VALUE ZERO.
009400     05  WKS-MEDIA-RET             PIC S9(07)V9(06) VALUE ZERO.
009500     05  WKS-SUMA-DESV2            PIC S9(11)V9(06) VALUE ZERO.
009600     05  WKS-VARIANZA              PIC S9(09)V9(06) VALUE ZERO.
009700     05  FILLER                    PIC X(08).
009800
009900 01  WKS-RETORNO-PREVIO            PIC S9(13)V99 VALUE ZERO.
010000 01  WKS-RETORNO-SIMPLE            PIC S9(03)V9(06) VALUE ZERO.
010100 01  WKS-RETORNO-ABS                PIC S9(03)V9(06) VALUE ZERO.
010200 01  WKS-ANIOS-TRABAJO             PIC S9(03)V9(04) VALUE ZERO.
010300 01  WKS-DIAS-TRABAJO              PIC S9(07) COMP VALUE ZERO.
010400 01  WKS-PICO-VALOR                PIC S9(13)V99 VALUE ZERO.
010500 01  WKS-PICO-FECHA                PIC 9(08) VALUE ZERO.
010600 01  WKS-CAIDA-ACTUAL              PIC S9(05)V99 VALUE ZERO.
010700
010800******************************************************************
010900*         REDEFINES DE FECHA PARA CALCULOS DE DIAS/ANIOS         *
011000******************************************************************
011100 01  WKS-FECHA-DESC                PIC 9(08) VALUE ZERO.
011200 01  WKS-FECHA-DESC-R REDEFINES WKS-FECHA-DESC.
011300     05  WKS-FD-CCYY                   PIC 9(04).
011400     05  WKS-FD-MM                     PIC 9(02).
011500     05  WKS-FD-DD                     PIC 9(02).
011600
011700 01  WKS-FECHA-LIMITE               PIC 9(08) VALUE ZERO.
011800 01  WKS-FECHA-LIMITE-R REDEFINES WKS-FECHA-LIMITE.
011900     05  WKS-FL-CCYY                   PIC 9(04).
012000     05  WKS-FL-MM                     PIC 9(02).
012100     05  WKS-FL-DD                     PIC 9(02).
012200
012300 01  WKS-MES-CLAVE                  PIC 9(06) VALUE ZERO.
012400 01  WKS-MES-CLAVE-R REDEFINES WKS-MES-CLAVE.
012500     05  WKS-MC-CCYY                   PIC 9(04).
012600     05  WKS-MC-MM                     PIC 9(02).
012700
012800 01  WKS-MES-PREVIO                 PIC 9(06) VALUE ZERO.
012900 01  WKS-VALOR-FIN-MES               PIC S9(13)V99 VALUE ZERO.
013000 01  WKS-VALOR-FIN-MES-PREVIO        PIC S9(13)V99 VALUE ZERO.
013100 01  WKS-VALOR-INICIO-MES            PIC S9(13)V99 VALUE ZERO.
013200
013300******************************************************************
013400*                 PARAMETROS DE NEGOCIO (CONSTANTES)             *
013500******************************************************************
013600 01  WKS-CONSTANTES.
013700     05  WKS-DIAS-ANIO-JUL         PIC 9(03)V99 VALUE 365.25.
013800     05  WKS-UMBRAL-TENENCIA       PIC S9(01)V9(04) VALUE 0.0010.
013900     05  WKS-UMBRAL-ATIPICO        PIC S9(01)V99 VALUE 0.15.
014000     05  WKS-TASA-LIBRE-RIESGO     PIC S9(03)V99 VALUE 1.00.
014100     05  WKS-ANIO-MINIMO           PIC S9(03)V9(02) VALUE 0.10.
014200     05  FILLER                    PIC X(05).
014300
014400 LINKAGE SECTION.
014500******************************************************************
014600*     PARAMETROS DE ENLACE - CODIGO DE FUNCION Y TOTALES         *
014700******************************************************************
014800 COPY PVCAPM1.
014900
015000******************************************************************
015100*  TABLA DE TITULOS TENIDOS: PRECIOS Y CAMBIOS DE TENENCIA.      *
015200*  PARA LAS FUNCIONES V/A EL LLAMADOR DEJA UN SOLO TITULO EN LA  *
015300*  POSICION 1 (WKS-PRTCA-NUM-TITULOS = 1).                       *
015400******************************************************************
015500 COPY PVTITT1.
015600
015700******************************************************************
015800*   RESULTADOS DEVUELTOS AL LLAMADOR SEGUN LA FUNCION PEDIDA     *
015900******************************************************************
016000 01  WKS-PRTCA-RESULT-V            PIC S9(05)V99.
016100 01  WKS-PRTCA-RESULT-A            PIC S9(05)V99.
016200
016300 COPY PVPERF1.
016400
016500 PROCEDURE DIVISION USING WKS-PRTCA-PARMS
016600                           TBL-PRTCA-TITULOS
016700                           WKS-PRTCA-RESULT-V
016800                           WKS-PRTCA-RESULT-A
016900                           REG-PVPERF
017000                           TBL-PVMRET.
017100
017200 000-PRINCIPAL SECTION.
017300*    02/04/1991 MDL - DESPACHO SEGUN CODIGO DE FUNCION RECIBIDO.
017400     EVALUATE TRUE
017500         WHEN WKS-FUN-HISTORIAL
017600             PERFORM 200-CONSTRUYE-HISTORIAL
......                THRU 200-CONSTRUYE-HISTORIAL-E
017700         WHEN WKS-FUN-METRICAS
017800             PERFORM 300-METRICAS-DESEMPENO
......                THRU 300-METRICAS-DESEMPENO-E
017900         WHEN WKS-FUN-RETORNOS-MES
018000             PERFORM 400-RETORNOS-MENSUALES
......                THRU 400-RETORNOS-MENSUALES-E
018100         WHEN WKS-FUN-VOLATIL-TITULO
018200             PERFORM 500-VOLATILIDAD-TITULO
......                THRU 500-VOLATILIDAD-TITULO-E
018300         WHEN WKS-FUN-RETORNO-ANUAL-TITULO
018400             PERFORM 600-RETORNO-ANUALIZADO-TITULO
......                THRU 600-RETORNO-ANUALIZADO-TITULO-E
018500         WHEN OTHER
......             GO TO 000-PRINCIPAL-E
018700     END-EVALUATE.
018800     GOBACK.
018900 000-PRINCIPAL-E. EXIT.
019000
019100******************************************************************
019200*   200 - CONSTRUYE EL HISTORICO DE VALOR DIARIO DEL PORTAFOLIO  *
019300******************************************************************
019400 200-CONSTRUYE-HISTORIAL SECTION.
019500     MOVE ZERO TO WKS-NUM-FECHAS-CRUDAS
019600     MOVE ZERO TO WKS-HIST-NUM-PUNTOS
019700     PERFORM 210-UNE-FECHAS-PRECIO THRU 210-UNE-FECHAS-PRECIO-E
019800         VARYING IX-TIT FROM 1 BY 1
019900         UNTIL IX-TIT > WKS-PRTCA-NUM-TITULOS
020000     PERFORM 240-SUMA-VALOR-POR-FECHA
......                THRU 240-SUMA-VALOR-POR-FECHA-E
020100         VARYING IX-FC FROM 1 BY 1
020200         UNTIL IX-FC > WKS-NUM-FECHAS-CRUDAS
020300     PERFORM 280-DECIMA-HISTORIAL THRU 280-DECIMA-HISTORIAL-E.
020400 200-CONSTRUYE-HISTORIAL-E. EXIT.
020500
020600*    UNE, EN ORDEN ASCENDENTE, LAS FECHAS DE PRECIO DE UN TITULO
020700*    DENTRO DE LA TABLA CRUDA DE FECHAS (INSERCION ORDENADA).
020800 210-UNE-FECHAS-PRECIO SECTION.
020900     PERFORM 220-INSERTA-FECHA THRU 220-INSERTA-FECHA-E
021000         VARYING IX-PRC FROM 1 BY 1
021100         UNTIL IX-PRC > TIT-NUM-PRECIOS(IX-TIT).
021200 210-UNE-FECHAS-PRECIO-E. EXIT.
021300
021400 220-INSERTA-FECHA SECTION.
021500     SET SW-NO-ENCONTRADO TO TRUE
021600     PERFORM 222-COMPARA-FECHA-CRUDA
......                THRU 222-COMPARA-FECHA-CRUDA-E
021700         VARYING IX-FC FROM 1 BY 1
021800         UNTIL IX-FC > WKS-NUM-FECHAS-CRUDAS
021900            OR SW-ENCONTRADO
022000     IF SW-NO-ENCONTRADO
022100         AND WKS-NUM-FECHAS-CRUDAS < 2500
022200         ADD 1 TO WKS-NUM-FECHAS-CRUDAS
022300         MOVE TIT-P-FECHA(IX-TIT,IX-PRC)
022400           TO WKS-FC-FECHA(WKS-NUM-FECHAS-CRUDAS)
022500     END-IF.
022600 220-INSERTA-FECHA-E. EXIT.
022700
022800 222-COMPARA-FECHA-CRUDA SECTION.
022900     IF WKS-FC-FECHA(IX-FC) = TIT-P-FECHA(IX-TIT,IX-PRC)
023000         SET SW-ENCONTRADO TO TRUE
023100     END-IF.
023200 222-COMPARA-FECHA-CRUDA-E. EXIT.
023300
023400*    RECORRE CADA FECHA DE LA UNION Y SUMA, SOBRE LOS TITULOS QUE
023500*    TIENEN PRECIO ESE DIA EXACTO Y TENENCIA POSITIVA, SHARES*
023600*    PRECIO.  LA TABLA WKS-FECHAS-CRUDAS ES ASCENDING KEY, SE
023700*    ORDENA ANTES CON UNA BUSQUEDA LINEAL DE MINIMO (230).
023800 240-SUMA-VALOR-POR-FECHA SECTION.
023900     IF IX-FC = 1
024000         PERFORM 230-ORDENA-FECHAS-CRUDAS
......                THRU 230-ORDENA-FECHAS-CRUDAS-E
024100     END-IF
024200     MOVE ZERO TO WKS-PRTCA-TOTAL-VALOR
024300     MOVE ZERO TO WKS-SW-ENCONTRADO
024400     PERFORM 250-SUMA-TITULO-EN-FECHA
......                THRU 250-SUMA-TITULO-EN-FECHA-E
024500         VARYING IX-TIT FROM 1 BY 1
024600         UNTIL IX-TIT > WKS-PRTCA-NUM-TITULOS
024700     IF SW-ENCONTRADO AND WKS-PRTCA-TOTAL-VALOR > 0
......*    SE GUARDA CADA PUNTO VALIDO EN LA TABLA CRUDA, SIN TOPE DE
......*    500 AQUI; 280-DECIMA-HISTORIAL DECIDE DESPUES, SOBRE EL
......*    TOTAL REAL DE PUNTOS VALIDOS, SI HAY QUE DECIMAR ANTES DE
......*    PASAR A LA TABLA DE 500 DEL HISTORICO.
......         SET SW-FC-VALIDO(IX-FC) TO TRUE
......         MOVE WKS-PRTCA-TOTAL-VALOR TO WKS-FC-VALOR(IX-FC)
......     ELSE
......*    LA BANDERA SE APAGA EXPLICITAMENTE: LA TABLA CRUDA ES AREA
......*    FIJA QUE SOBREVIVE ENTRE LLAMADAS AL SUBPROGRAMA, Y UNA
......*    FECHA SIN TITULOS VALIDOS EN ESTA CORRIDA NO DEBE ARRASTRAR
......*    BANDERA "VALIDA" DE UNA CORRIDA ANTERIOR PARA OTRO CLIENTE.
......         SET SW-FC-NO-VALIDO(IX-FC) TO TRUE
024800     END-IF.
025500 240-SUMA-VALOR-POR-FECHA-E. EXIT.
025600
025700*    BURBUJA SENCILLA SOBRE LA TABLA CRUDA DE FECHAS (SE EJECUTA
025800*    UNA SOLA VEZ, AL ENTRAR A 240 CON IX-FC = 1).
025900 230-ORDENA-FECHAS-CRUDAS SECTION.
026000     PERFORM 232-PASADA-BURBUJA THRU 232-PASADA-BURBUJA-E
026100         VARYING WKS-I FROM 1 BY 1
026200         UNTIL WKS-I >= WKS-NUM-FECHAS-CRUDAS.
026300 230-ORDENA-FECHAS-CRUDAS-E. EXIT.
026400
026500 232-PASADA-BURBUJA SECTION.
026600     PERFORM 234-COMPARA-Y-INTERCAMBIA
......                THRU 234-COMPARA-Y-INTERCAMBIA-E
026700         VARYING WKS-J FROM 1 BY 1
026800         UNTIL WKS-J > WKS-NUM-FECHAS-CRUDAS - WKS-I.
026900 232-PASADA-BURBUJA-E. EXIT.
027000
027100 234-COMPARA-Y-INTERCAMBIA SECTION.
027200     IF WKS-FC-FECHA(WKS-J) > WKS-FC-FECHA(WKS-J + 1)
027300         MOVE WKS-FC-FECHA(WKS-J) TO WKS-FECHA-DESC
027400         MOVE WKS-FC-FECHA(WKS-J + 1) TO WKS-FC-FECHA(WKS-J)
027500         MOVE WKS-FECHA-DESC TO WKS-FC-FECHA(WKS-J + 1)
027600     END-IF.
027700 234-COMPARA-Y-INTERCAMBIA-E. EXIT.
027800
027900*    UN TITULO CONTRIBUYE A LA FECHA EN CURSO CUANDO TIENE UN
028000*    PRECIO EXACTO ESE DIA Y SU TENENCIA ACUMULADA (CAMBIOS CON
028100*    FECHA <= FECHA EN CURSO, EN PISO CERO) SUPERA EL UMBRAL.
028200 250-SUMA-TITULO-EN-FECHA SECTION.
028300     PERFORM 252-BUSCA-PRECIO-EXACTO
......                THRU 252-BUSCA-PRECIO-EXACTO-E
028400     IF SW-ENCONTRADO
028500         PERFORM 254-ACUMULA-TENENCIA-A-FECHA
......                THRU 254-ACUMULA-TENENCIA-A-FECHA-E
028600         IF WKS-J > WKS-UMBRAL-TENENCIA
028700             SET SW-ENCONTRADO TO TRUE
028800             COMPUTE WKS-PRTCA-TOTAL-VALOR ROUNDED =
028900                     WKS-PRTCA-TOTAL-VALOR +
029000                     (WKS-J * TIT-P-PRECIO(IX-TIT, IX-PRC))
029100         END-IF
029200     END-IF.
029300 250-SUMA-TITULO-EN-FECHA-E. EXIT.
029400
029500 252-BUSCA-PRECIO-EXACTO SECTION.
029600     SET SW-NO-ENCONTRADO TO TRUE
029700     PERFORM 253-COMPARA-FECHA-PRECIO
......                THRU 253-COMPARA-FECHA-PRECIO-E
029800         VARYING IX-PRC FROM 1 BY 1
029900         UNTIL IX-PRC > TIT-NUM-PRECIOS(IX-TIT)
030000            OR SW-ENCONTRADO
030100     IF SW-ENCONTRADO
030200         SET IX-PRC DOWN BY 1
030300     END-IF.
030400 252-BUSCA-PRECIO-EXACTO-E. EXIT.
030500
030600 253-COMPARA-FECHA-PRECIO SECTION.
030700     IF TIT-P-FECHA(IX-TIT, IX-PRC) = WKS-FC-FECHA(IX-FC)
030800         SET SW-ENCONTRADO TO TRUE
030900     END-IF.
031000 253-COMPARA-FECHA-PRECIO-E. EXIT.
031100
031200*    WKS-J (REUTILIZADO AQUI COMO ACUMULADOR DE SHARES) RECIBE LA
031300*    SUMA DE CAMBIOS DE TENENCIA CON FECHA <= FECHA EN CURSO.
031400 254-ACUMULA-TENENCIA-A-FECHA SECTION.
031500     MOVE ZERO TO WKS-J
031600     PERFORM 255-SUMA-CAMBIO-TENENCIA
......                THRU 255-SUMA-CAMBIO-TENENCIA-E
031700         VARYING IX-CAM FROM 1 BY 1
031800         UNTIL IX-CAM > TIT-NUM-CAMBIOS(IX-TIT)
031900     IF WKS-J < 0
032000         MOVE ZERO TO WKS-J
032100     END-IF.
032200 254-ACUMULA-TENENCIA-A-FECHA-E. EXIT.
032300
032400 255-SUMA-CAMBIO-TENENCIA SECTION.
032500     IF TIT-C-FECHA(IX-TIT, IX-CAM) <= WKS-FC-FECHA(IX-FC)
032600         ADD TIT-C-ACCIONES(IX-TIT, IX-CAM) TO WKS-J
032700     END-IF.
032800 255-SUMA-CAMBIO-TENENCIA-E. EXIT.
032900
033000*    ARMA EL HISTORICO DE 500 PUNTOS A PARTIR DE LA TABLA CRUDA
......*    COMPLETA DE FECHAS VALIDAS (SIN TOPE), CONTANDO PRIMERO EL
......*    TOTAL REAL DE PUNTOS VALIDOS (284) PARA DECIDIR SI HAY QUE
......*    CONSERVAR CADA QUINTO PUNTO (282) O COPIARLOS TODOS.
033400 280-DECIMA-HISTORIAL SECTION.
......     MOVE ZERO TO WKS-NUM-PUNTOS-VALIDOS
......     PERFORM 284-CUENTA-PUNTO-VALIDO
......                THRU 284-CUENTA-PUNTO-VALIDO-E
......         VARYING IX-FC FROM 1 BY 1
......         UNTIL IX-FC > WKS-NUM-FECHAS-CRUDAS
......     IF WKS-NUM-PUNTOS-VALIDOS > 500
......         MOVE 5 TO WKS-PASO-DECIMA
......     ELSE
......         MOVE 1 TO WKS-PASO-DECIMA
......     END-IF
......     MOVE ZERO TO WKS-HIST-NUM-PUNTOS
......     MOVE ZERO TO WKS-CONTADOR-VALIDO
......     MOVE 1    TO WKS-PROX-COPIA
......     PERFORM 282-COPIA-PUNTO-DECIMADO
......                THRU 282-COPIA-PUNTO-DECIMADO-E
......         VARYING IX-FC FROM 1 BY 1
......         UNTIL IX-FC > WKS-NUM-FECHAS-CRUDAS.
034200 280-DECIMA-HISTORIAL-E. EXIT.
034300
...... 284-CUENTA-PUNTO-VALIDO SECTION.
......     IF SW-FC-VALIDO(IX-FC)
......         ADD 1 TO WKS-NUM-PUNTOS-VALIDOS
......     END-IF.
...... 284-CUENTA-PUNTO-VALIDO-E. EXIT.
......
034400 282-COPIA-PUNTO-DECIMADO SECTION.
......     IF SW-FC-VALIDO(IX-FC)
......         ADD 1 TO WKS-CONTADOR-VALIDO
......         IF WKS-CONTADOR-VALIDO = WKS-PROX-COPIA
......             AND WKS-HIST-NUM-PUNTOS < 500
......             ADD 1 TO WKS-HIST-NUM-PUNTOS
......             MOVE WKS-FC-FECHA(IX-FC)
......               TO VH-DATE(WKS-HIST-NUM-PUNTOS)
......             MOVE WKS-FC-VALOR(IX-FC)
......               TO VH-VALUE(WKS-HIST-NUM-PUNTOS)
......             COMPUTE WKS-PROX-COPIA =
......                     WKS-PROX-COPIA + WKS-PASO-DECIMA
......         END-IF
......     END-IF.
034700 282-COPIA-PUNTO-DECIMADO-E. EXIT.
034800
034900******************************************************************
035000*   300 - METRICAS DE DESEMPENO (RETORNOS, VOLATILIDAD, SHARPE,  *
035100*         MAXIMA CAIDA)                                          *
035200******************************************************************
035300 300-METRICAS-DESEMPENO SECTION.
035400     MOVE ZERO TO PM-TOTAL-RETURN  PM-ANNUAL-RETURN
035500                  PM-YTD-RETURN    PM-RETURN-1Y
035600                  PM-RETURN-3Y     PM-RETURN-5Y
035700                  PM-VOLATILITY    PM-SHARPE
035800                  PM-MAX-DRAWDOWN  PM-DD-START PM-DD-END
035900     IF WKS-PRTCA-TOTAL-INVERTIDO > 0
036000         PERFORM 310-RETORNO-TOTAL-ANUAL
......                THRU 310-RETORNO-TOTAL-ANUAL-E
036100         PERFORM 320-VOLATILIDAD-SHARPE
......                THRU 320-VOLATILIDAD-SHARPE-E
036200         PERFORM 330-MAXIMA-CAIDA THRU 330-MAXIMA-CAIDA-E
036300         PERFORM 340-RETORNOS-PERIODO THRU 340-RETORNOS-PERIODO-E
036400     END-IF.
036500 300-METRICAS-DESEMPENO-E. EXIT.
036600
036700*    RETORNO TOTAL % Y RETORNO ANUALIZADO %.
036800 310-RETORNO-TOTAL-ANUAL SECTION.
036900     COMPUTE PM-TOTAL-RETURN ROUNDED =
037000             ((WKS-PRTCA-TOTAL-VALOR / WKS-PRTCA-TOTAL-INVERTIDO)
037100               - 1) * 100
037200*    DIAS TRANSCURRIDOS ENTRE LA PRIMERA TRANSACCION Y HOY, POR
......*    FECHA JULIANA (FUNCTION INTEGER-OF-DATE), TAL COMO LO HACE
......*    MORAS1 PARA SUS DIAS DE MORA.
037500     MOVE WKS-PRTCA-FECHA-HOY TO WKS-FECHA-DESC
037600     MOVE WKS-PRTCA-PRIMERA-FECHA TO WKS-FECHA-LIMITE
037700     COMPUTE WKS-DIAS-TRABAJO =
......             FUNCTION INTEGER-OF-DATE(WKS-FECHA-DESC)
......           - FUNCTION INTEGER-OF-DATE(WKS-FECHA-LIMITE)
038100     IF WKS-PRTCA-PRIMERA-FECHA = ZERO OR WKS-DIAS-TRABAJO <= 0
038200         MOVE 365 TO WKS-DIAS-TRABAJO
038300     END-IF
038400     COMPUTE WKS-ANIOS-TRABAJO ROUNDED =
038500             WKS-DIAS-TRABAJO / WKS-DIAS-ANIO-JUL
038600     IF WKS-ANIOS-TRABAJO < WKS-ANIO-MINIMO
038700         MOVE WKS-ANIO-MINIMO TO WKS-ANIOS-TRABAJO
038800     END-IF
038900     COMPUTE PM-ANNUAL-RETURN ROUNDED =
039000             ((1 + (PM-TOTAL-RETURN / 100)) **
039100               (1 / WKS-ANIOS-TRABAJO) - 1) * 100.
039200 310-RETORNO-TOTAL-ANUAL-E. EXIT.
039300
039400*    VOLATILIDAD (DESV. ESTANDAR MUESTRAL ANUALIZADA) Y SHARPE,
039500*    SOLO CUANDO EL HISTORICO TIENE MAS DE 20 PUNTOS.  TOMA LOS
039600*    ULTIMOS 260 PUNTOS, DESCARTA RETORNOS ATIPICOS (>= 15%).
039700 320-VOLATILIDAD-SHARPE SECTION.
039800     IF WKS-HIST-NUM-PUNTOS > 20
039900         MOVE 1 TO WKS-RET-DESDE
040000         IF WKS-HIST-NUM-PUNTOS > 260
040100             COMPUTE WKS-RET-DESDE =
040200                     WKS-HIST-NUM-PUNTOS - 259
040300         END-IF
040400         MOVE ZERO TO WKS-NUM-RETORNOS
040500         MOVE ZERO TO WKS-RETORNO-PREVIO
040600         PERFORM 322-CALCULA-RETORNO-DIA
......                THRU 322-CALCULA-RETORNO-DIA-E
040700             VARYING IX-VH FROM WKS-RET-DESDE BY 1
040800             UNTIL IX-VH > WKS-HIST-NUM-PUNTOS
040900         IF WKS-NUM-RETORNOS > 10
041000             PERFORM 324-DESVIACION-ESTANDAR
......                THRU 324-DESVIACION-ESTANDAR-E
041100             PERFORM 326-RATIO-SHARPE THRU 326-RATIO-SHARPE-E
041200         END-IF
041300     END-IF.
041400 320-VOLATILIDAD-SHARPE-E. EXIT.
041500
041600 322-CALCULA-RETORNO-DIA SECTION.
041700     IF VH-VALUE(IX-VH) NOT = ZERO
041800         IF WKS-RETORNO-PREVIO > 0
041900             COMPUTE WKS-RETORNO-SIMPLE ROUNDED =
042000                     (VH-VALUE(IX-VH) / WKS-RETORNO-PREVIO) - 1
042100             IF WKS-RETORNO-SIMPLE >= 0
042200                 MOVE WKS-RETORNO-SIMPLE TO WKS-RETORNO-ABS
042300             ELSE
042400                 COMPUTE WKS-RETORNO-ABS = WKS-RETORNO-SIMPLE * -1
042500             END-IF
042600             IF WKS-RETORNO-ABS < WKS-UMBRAL-ATIPICO
042700                 AND WKS-NUM-RETORNOS < 260
042800                 ADD 1 TO WKS-NUM-RETORNOS
042900                 MOVE WKS-RETORNO-SIMPLE
043000                   TO WKS-R-VALOR(WKS-NUM-RETORNOS)
043100             END-IF
043200         END-IF
043300         MOVE VH-VALUE(IX-VH) TO WKS-RETORNO-PREVIO
043400     END-IF.
043500 322-CALCULA-RETORNO-DIA-E. EXIT.
043600
043700*    DESV. ESTANDAR MUESTRAL (DIVISOR N-1) DE LOS RETORNOS DIARIOS,
043800*    ESCALADA POR RAIZ(252), EXPRESADA EN PORCENTAJE.
043900 324-DESVIACION-ESTANDAR SECTION.
044000     MOVE ZERO TO WKS-SUMA-RET
044100     PERFORM 325-SUMA-RETORNO THRU 325-SUMA-RETORNO-E
044200         VARYING IX-RD FROM 1 BY 1
044300         UNTIL IX-RD > WKS-NUM-RETORNOS
044400     COMPUTE WKS-MEDIA-RET ROUNDED =
044500             WKS-SUMA-RET / WKS-NUM-RETORNOS
044600     MOVE ZERO TO WKS-SUMA-DESV2
044700     PERFORM 327-SUMA-DESVIACION-CUADRADO
......                THRU 327-SUMA-DESVIACION-CUADRADO-E
044800         VARYING IX-RD FROM 1 BY 1
044900         UNTIL IX-RD > WKS-NUM-RETORNOS
045000     COMPUTE WKS-VARIANZA ROUNDED =
045100             WKS-SUMA-DESV2 / (WKS-NUM-RETORNOS - 1)
045200     COMPUTE PM-VOLATILITY ROUNDED =
045300             (WKS-VARIANZA ** 0.5) * (252 ** 0.5) * 100.
045400 324-DESVIACION-ESTANDAR-E. EXIT.
045500
045600 325-SUMA-RETORNO SECTION.
045700     ADD WKS-R-VALOR(IX-RD) TO WKS-SUMA-RET.
045800 325-SUMA-RETORNO-E. EXIT.
045900
046000 327-SUMA-DESVIACION-CUADRADO SECTION.
046100     COMPUTE WKS-SUMA-DESV2 ROUNDED =
046200             WKS-SUMA-DESV2 +
046300             ((WKS-R-VALOR(IX-RD) - WKS-MEDIA-RET) ** 2).
046400 327-SUMA-DESVIACION-CUADRADO-E. EXIT.
046500
046600*    SHARPE = (RETORNO ANUAL - TASA LIBRE DE RIESGO) / VOLATILIDAD.
046700 326-RATIO-SHARPE SECTION.
046800     IF PM-VOLATILITY = ZERO
046900         MOVE ZERO TO PM-SHARPE
047000     ELSE
047100         COMPUTE PM-SHARPE ROUNDED =
047200                 (PM-ANNUAL-RETURN - WKS-TASA-LIBRE-RIESGO)
047300                   / PM-VOLATILITY
047400     END-IF.
047500 326-RATIO-SHARPE-E. EXIT.
047600
047700*    MAXIMA CAIDA: RECORRE EL HISTORICO LLEVANDO EL PICO CORRIDO;
047800*    CAIDA = (PICO - VALOR) / PICO * 100; CONSERVA LA MAYOR.
047900 330-MAXIMA-CAIDA SECTION.
048000     MOVE ZERO TO WKS-PICO-VALOR
048100     MOVE ZERO TO WKS-PICO-FECHA
048200     MOVE ZERO TO PM-MAX-DRAWDOWN
048300     PERFORM 332-EVALUA-PUNTO-CAIDA THRU 332-EVALUA-PUNTO-CAIDA-E
048400         VARYING IX-VH FROM 1 BY 1
048500         UNTIL IX-VH > WKS-HIST-NUM-PUNTOS.
048600 330-MAXIMA-CAIDA-E. EXIT.
048700
048800 332-EVALUA-PUNTO-CAIDA SECTION.
048900     IF VH-VALUE(IX-VH) > WKS-PICO-VALOR
049000         MOVE VH-VALUE(IX-VH) TO WKS-PICO-VALOR
049100         MOVE VH-DATE(IX-VH) TO WKS-PICO-FECHA
049200     ELSE
049300         IF WKS-PICO-VALOR > 0
049400             COMPUTE WKS-CAIDA-ACTUAL ROUNDED =
049500                     ((WKS-PICO-VALOR - VH-VALUE(IX-VH))
049600                       / WKS-PICO-VALOR) * 100
049700             IF WKS-CAIDA-ACTUAL > PM-MAX-DRAWDOWN
049800                 MOVE WKS-CAIDA-ACTUAL TO PM-MAX-DRAWDOWN
049900                 MOVE WKS-PICO-FECHA TO PM-DD-START
050000                 MOVE VH-DATE(IX-VH) TO PM-DD-END
050100             END-IF
050200         END-IF
050300     END-IF.
050400 332-EVALUA-PUNTO-CAIDA-E. EXIT.
050500
050600*    RETORNOS DE PERIODO YTD/1A/3A/5A: BUSCA EL PRIMER PUNTO EN O
050700*    DESPUES DE LA FECHA DE INICIO DEL PERIODO.
050800 340-RETORNOS-PERIODO SECTION.
050900     IF WKS-HIST-NUM-PUNTOS > 0
051000         MOVE VH-DATE(WKS-HIST-NUM-PUNTOS) TO WKS-FECHA-DESC
051100         MOVE WKS-FD-CCYY TO WKS-FL-CCYY
051200         MOVE 1 TO WKS-FL-MM
051300         MOVE 1 TO WKS-FL-DD
051400         PERFORM 342-RETORNO-DESDE-FECHA
......                THRU 342-RETORNO-DESDE-FECHA-E
051500         MOVE WKS-RETORNO-SIMPLE TO PM-YTD-RETURN
051600         PERFORM 344-RESTA-DIAS-FECHA-LIMITE
......                THRU 344-RESTA-DIAS-FECHA-LIMITE-E
051700     END-IF.
051800 340-RETORNOS-PERIODO-E. EXIT.
051900
052000*    CALCULA LA FECHA LIMITE DE CADA VENTANA (1/3/5 ANIOS) RESTANDO
052100*    365/1095/1825 DIAS CALENDARIO A LA ULTIMA FECHA DEL HISTORICO
......*    POR FECHA JULIANA (FUNCTION INTEGER-OF-DATE/DATE-OF-INTEGER)
......*    IGUAL QUE 310/600 Y QUE MORAS1 PARA SUS DIAS DE MORA, PARA NO
......*    DESCUADRAR LA VENTANA EN LOS BISIESTOS.
052300 344-RESTA-DIAS-FECHA-LIMITE SECTION.
052400     MOVE VH-DATE(WKS-HIST-NUM-PUNTOS) TO WKS-FECHA-DESC
......     COMPUTE WKS-FECHA-LIMITE =
......             FUNCTION DATE-OF-INTEGER(
......               FUNCTION INTEGER-OF-DATE(WKS-FECHA-DESC) - 365)
052800     PERFORM 342-RETORNO-DESDE-FECHA
......                THRU 342-RETORNO-DESDE-FECHA-E
052900     MOVE WKS-RETORNO-SIMPLE TO PM-RETURN-1Y
......     COMPUTE WKS-FECHA-LIMITE =
......             FUNCTION DATE-OF-INTEGER(
......               FUNCTION INTEGER-OF-DATE(WKS-FECHA-DESC) - 1095)
053100     PERFORM 342-RETORNO-DESDE-FECHA
......                THRU 342-RETORNO-DESDE-FECHA-E
053200     MOVE WKS-RETORNO-SIMPLE TO PM-RETURN-3Y
......     COMPUTE WKS-FECHA-LIMITE =
......             FUNCTION DATE-OF-INTEGER(
......               FUNCTION INTEGER-OF-DATE(WKS-FECHA-DESC) - 1825)
053400     PERFORM 342-RETORNO-DESDE-FECHA
......                THRU 342-RETORNO-DESDE-FECHA-E
053500     MOVE WKS-RETORNO-SIMPLE TO PM-RETURN-5Y.
053600 344-RESTA-DIAS-FECHA-LIMITE-E. EXIT.
053700
053800*    RETORNO % DESDE EL PRIMER PUNTO EN/DESPUES DE WKS-FECHA-LIMITE
053900*    HASTA EL ULTIMO PUNTO DEL HISTORICO; CERO SI NO HAY INICIO O
054000*    EL VALOR DE INICIO NO ES POSITIVO.
054100 342-RETORNO-DESDE-FECHA SECTION.
054200     MOVE ZERO TO WKS-RETORNO-SIMPLE
054300     SET SW-NO-ENCONTRADO TO TRUE
054400     PERFORM 343-COMPARA-FECHA-LIMITE
......                THRU 343-COMPARA-FECHA-LIMITE-E
054500         VARYING IX-VH FROM 1 BY 1
054600         UNTIL IX-VH > WKS-HIST-NUM-PUNTOS
054700            OR SW-ENCONTRADO
054800     IF SW-ENCONTRADO AND VH-VALUE(IX-VH) > 0
054900         COMPUTE WKS-RETORNO-SIMPLE ROUNDED =
055000                 ((VH-VALUE(WKS-HIST-NUM-PUNTOS)
055100                    / VH-VALUE(IX-VH)) - 1) * 100
055200     END-IF.
055300 342-RETORNO-DESDE-FECHA-E. EXIT.
055400
055500 343-COMPARA-FECHA-LIMITE SECTION.
055600     IF VH-DATE(IX-VH) >= WKS-FECHA-LIMITE
055700         SET SW-ENCONTRADO TO TRUE
055800     END-IF.
055900 343-COMPARA-FECHA-LIMITE-E. EXIT.
056000
056100******************************************************************
056200*   400 - TABLA DE RETORNOS MENSUALES (MES SOBRE MES)            *
056300******************************************************************
056400 400-RETORNOS-MENSUALES SECTION.
056500     MOVE ZERO TO MR-OCCURS-CTR
056600     IF WKS-HIST-NUM-PUNTOS >= 2
056700         MOVE ZERO TO WKS-MES-PREVIO
056800         MOVE ZERO TO WKS-VALOR-FIN-MES-PREVIO
056900         PERFORM 410-PROCESA-PUNTO-MES
......                THRU 410-PROCESA-PUNTO-MES-E
057000             VARYING IX-VH FROM 1 BY 1
057100             UNTIL IX-VH > WKS-HIST-NUM-PUNTOS
057200     END-IF.
057300 400-RETORNOS-MENSUALES-E. EXIT.
057400
057500*    CADA VEZ QUE CAMBIA EL MES SE CIERRA EL MES ANTERIOR (SU
057600*    VALOR DE CIERRE ES EL ULTIMO PUNTO VISTO DE ESE MES).
057700 410-PROCESA-PUNTO-MES SECTION.
057800     MOVE VH-DATE(IX-VH) TO WKS-FECHA-DESC
057900     MOVE WKS-FD-CCYY TO WKS-MC-CCYY
058000     MOVE WKS-FD-MM TO WKS-MC-MM
058100     IF WKS-MES-CLAVE NOT = WKS-MES-PREVIO
058200         IF WKS-MES-PREVIO NOT = ZERO
058300             PERFORM 420-CIERRA-MES THRU 420-CIERRA-MES-E
058400         END-IF
058500         MOVE WKS-MES-CLAVE TO WKS-MES-PREVIO
058600         MOVE VH-VALUE(IX-VH) TO WKS-VALOR-INICIO-MES
058700     END-IF
058800     MOVE VH-VALUE(IX-VH) TO WKS-VALOR-FIN-MES
058900     IF IX-VH = WKS-HIST-NUM-PUNTOS
059000         PERFORM 420-CIERRA-MES THRU 420-CIERRA-MES-E
059100     END-IF.
059200 410-PROCESA-PUNTO-MES-E. EXIT.
059300
059400 420-CIERRA-MES SECTION.
059500     IF MR-OCCURS-CTR < 240
059600         ADD 1 TO MR-OCCURS-CTR
059700         MOVE WKS-MES-PREVIO TO WKS-MES-CLAVE
059800         MOVE WKS-MC-CCYY TO MR-YEAR(MR-OCCURS-CTR)
059900         MOVE WKS-MC-MM   TO MR-MONTH(MR-OCCURS-CTR)
060000         IF WKS-VALOR-FIN-MES-PREVIO > 0
060100             COMPUTE MR-RETURN-PCT(MR-OCCURS-CTR) ROUNDED =
060200                ((WKS-VALOR-FIN-MES / WKS-VALOR-FIN-MES-PREVIO)
060300                  - 1) * 100
060400         ELSE
060500             IF WKS-VALOR-INICIO-MES > 0
060600                 COMPUTE MR-RETURN-PCT(MR-OCCURS-CTR) ROUNDED =
060700                    ((WKS-VALOR-FIN-MES / WKS-VALOR-INICIO-MES)
060800                      - 1) * 100
060900             ELSE
061000                 MOVE ZERO TO MR-RETURN-PCT(MR-OCCURS-CTR)
061100             END-IF
061200         END-IF
061300         IF MR-RETURN-PCT(MR-OCCURS-CTR) < -50
061400             MOVE -50 TO MR-RETURN-PCT(MR-OCCURS-CTR)
061500         END-IF
061600         IF MR-RETURN-PCT(MR-OCCURS-CTR) > 100
061700             MOVE 100 TO MR-RETURN-PCT(MR-OCCURS-CTR)
061800         END-IF
061900         MOVE WKS-VALOR-FIN-MES TO WKS-VALOR-FIN-MES-PREVIO
062000     END-IF.
062100 420-CIERRA-MES-E. EXIT.
062200
062300******************************************************************
062400*   500 - VOLATILIDAD ANUALIZADA DE UN SOLO TITULO               *
062500******************************************************************
062600 500-VOLATILIDAD-TITULO SECTION.
062700     MOVE ZERO TO WKS-PRTCA-RESULT-V
062800     IF TIT-NUM-PRECIOS(1) >= 20
062900         MOVE ZERO TO WKS-NUM-RETORNOS
063000         MOVE ZERO TO WKS-RETORNO-PREVIO
063100         PERFORM 510-RETORNO-PRECIO-TITULO
......                THRU 510-RETORNO-PRECIO-TITULO-E
063200             VARYING IX-PRC FROM 1 BY 1
063300             UNTIL IX-PRC > TIT-NUM-PRECIOS(1)
063400         IF WKS-NUM-RETORNOS >= 2
063500             MOVE 1 TO IX-TIT
063600             PERFORM 324-DESVIACION-ESTANDAR
......                THRU 324-DESVIACION-ESTANDAR-E
063700             MOVE PM-VOLATILITY TO WKS-PRTCA-RESULT-V
063800         END-IF
063900     END-IF.
064000 500-VOLATILIDAD-TITULO-E. EXIT.
064100
064200*    RETORNOS DIA SOBRE DIA DE LA SERIE COMPLETA, SIN FILTRO DE
064300*    VALORES ATIPICOS (A DIFERENCIA DE 322, A NIVEL PORTAFOLIO).
064400 510-RETORNO-PRECIO-TITULO SECTION.
064500     IF TIT-P-PRECIO(1, IX-PRC) NOT = ZERO
064600         IF WKS-RETORNO-PREVIO > 0
064700             COMPUTE WKS-RETORNO-SIMPLE ROUNDED =
064800                (TIT-P-PRECIO(1, IX-PRC) / WKS-RETORNO-PREVIO) - 1
064900             IF WKS-NUM-RETORNOS < 260
065000                 ADD 1 TO WKS-NUM-RETORNOS
065100                 MOVE WKS-RETORNO-SIMPLE
065200                   TO WKS-R-VALOR(WKS-NUM-RETORNOS)
065300             END-IF
065400         END-IF
065500         MOVE TIT-P-PRECIO(1, IX-PRC) TO WKS-RETORNO-PREVIO
065600     END-IF.
065700 510-RETORNO-PRECIO-TITULO-E. EXIT.
065800
065900******************************************************************
066000*   600 - RETORNO ANUALIZADO DE UN SOLO TITULO                   *
066100******************************************************************
066200 600-RETORNO-ANUALIZADO-TITULO SECTION.
066300     MOVE ZERO TO WKS-PRTCA-RESULT-A
066400     IF TIT-NUM-PRECIOS(1) >= 2
066500         AND TIT-P-PRECIO(1,1) > 0
066600         MOVE TIT-P-FECHA(1,1) TO WKS-FECHA-LIMITE
066700         MOVE TIT-P-FECHA(1, TIT-NUM-PRECIOS(1)) TO WKS-FECHA-DESC
066800         COMPUTE WKS-DIAS-TRABAJO =
......                 FUNCTION INTEGER-OF-DATE(WKS-FECHA-DESC)
......               - FUNCTION INTEGER-OF-DATE(WKS-FECHA-LIMITE)
067200         IF WKS-DIAS-TRABAJO <= 0
067300             COMPUTE WKS-ANIOS-TRABAJO = 1.0
067400         ELSE
067500             COMPUTE WKS-ANIOS-TRABAJO ROUNDED =
067600                     WKS-DIAS-TRABAJO / WKS-DIAS-ANIO-JUL
067700         END-IF
067800         COMPUTE WKS-PRTCA-RESULT-A ROUNDED =
067900             ((TIT-P-PRECIO(1, TIT-NUM-PRECIOS(1))
068000                / TIT-P-PRECIO(1,1)) ** (1 / WKS-ANIOS-TRABAJO)
068100                - 1) * 100
068200     END-IF.
068300 600-RETORNO-ANUALIZADO-TITULO-E. EXIT.
